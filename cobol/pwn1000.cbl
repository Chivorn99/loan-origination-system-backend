000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PWN1000.
000300 AUTHOR.         D ENGLE.
000400 INSTALLATION.   PAWN-SYS PROJECT.
000500 DATE-WRITTEN.   01/12/89.
000600 DATE-COMPILED.
000700 SECURITY.       PAWN-SYS PRODUCTION - AUTHORIZED USERS ONLY.
000800*****************************************************************
000900* PWN1000 - LOAN ORIGINATION.                                  *
001000* READS THE DAY'S LOAN-APPLICATION FILE, EDITS EACH APPLICATION *
001100* AGAINST THE CUSTOMER/ITEM/LOAN-CONFIG MASTERS, COMPUTES THE   *
001200* PAYOFF TERMS, ISSUES THE LOAN (STATE CREATED -> ACTIVE) AND   *
001300* WRITES THE NEW PAWN-LOAN MASTER RECORD.  REJECTS GO TO THE    *
001400* COMMON ERROR/REJECT FILE FOR PICKUP BY THE TELLER DESK.       *
001500*****************************************************************
001600* C H A N G E   L O G
001700*****************************************************************
001800* 01/12/89  D.ENGLE     ORIGINAL PROGRAM FOR PAWN-SYS CONVERSION*
001900* 03/02/89  D.ENGLE     ADDED 70 PCT COLLATERAL LIMIT EDIT      *
002000* 07/19/89  R.HOLLOWAY  ADDED NEW-COLLATERAL PATH (APP-ITEM-ID  *
002100*                       OF ZEROES) PER TKT PS-0041              *
002200* 11/30/89  R.HOLLOWAY  LOAN CODE NOW CARRIES BRANCH IN SUFFIX  *
002300* 02/14/90  D.ENGLE     INTEREST QUOTIENT CARRIED 4 DECIMALS    *
002400*                       BEFORE ROUNDING PER AUDIT FINDING 90-06 *
002500* 06/05/91  R.HOLLOWAY  CONFIG LOOKUP NOW CHECKS EFF-FROM/TO    *
002600*                       DATE WINDOW, NOT JUST BRANCH/CURRENCY   *
002700* 09/22/92  D.ENGLE     REJECT COUNT AND ACCEPT COUNT SPLIT OUT *
002800*                       ON THE END-OF-RUN CRT DISPLAY           *
002900* 04/11/94  T.NUNEZ     DUPLICATE NATIONAL ID EDIT ADDED TO THE *
003000*                       CUSTOMER MASTER LOAD PER COMPLIANCE     *
003100* 01/30/95  R.HOLLOWAY  SOFT-DELETE HONORED - DELETED CUSTOMERS *
003200*                       AND ITEMS NO LONGER LOOKUP AS VALID     *
003300* 02/19/98  D.ENGLE     STATE TABLE PULLED OUT TO PWNSTAT COPY  *
003400*                       BOOK SO PWN2000/PWN3000 SHARE ONE COPY  *
003500* 09/30/98  D.ENGLE     Y2K - ALL DATE COMPARES ARE FULL 9(8)   *
003600*                       CCYYMMDD, NO WINDOWING IN THIS PROGRAM  *
003700* 03/02/99  T.NUNEZ     Y2K REGRESSION SIGNOFF - NO FURTHER     *
003800*                       CHANGES REQUIRED                        *
003900* 11/14/01  R.HOLLOWAY  LOAN-CODE SUFFIX NOW PULLED FROM A      *
004000*                       RUNNING WS-SUFFIX-SEED, NOT TIME-OF-DAY *
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     CONSOLE IS CRT
004600     C01 IS TOP-OF-FORM
004700     CLASS PWN-NUMERIC-CLASS IS '0' THRU '9'
004800     UPSI-0 ON STATUS IS PWN-RERUN-SWITCH.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT LOANAPPL-FILE ASSIGN TO LOANAPPL
005200            ORGANIZATION RECORD SEQUENTIAL.
005300     SELECT CUSTMAST-FILE ASSIGN TO CUSTMAST
005400            ORGANIZATION RECORD SEQUENTIAL.
005500     SELECT ITEMMAST-FILE ASSIGN TO ITEMMAST
005600            ORGANIZATION RECORD SEQUENTIAL.
005700     SELECT LOANCFG-FILE  ASSIGN TO LOANCFG
005800            ORGANIZATION RECORD SEQUENTIAL.
005900     SELECT LOANOUT-FILE  ASSIGN TO LOANOUT
006000            ORGANIZATION RECORD SEQUENTIAL.
006100     SELECT ERRFILE-FILE  ASSIGN TO ERRFILE
006200            ORGANIZATION RECORD SEQUENTIAL.
006300*
006400 DATA DIVISION.
006500*
006600 FILE SECTION.
006700*
006800 FD  LOANAPPL-FILE
006900     LABEL RECORDS ARE STANDARD
007000     DATA RECORD IS PWN-APP-REC.
007100     COPY PWNAPP.
007200*
007300 FD  CUSTMAST-FILE
007400     LABEL RECORDS ARE STANDARD
007500     DATA RECORD IS PWN-CUST-REC.
007600     COPY PWNCUST.
007700*
007800 FD  ITEMMAST-FILE
007900     LABEL RECORDS ARE STANDARD
008000     DATA RECORD IS PWN-ITEM-REC.
008100     COPY PWNITEM.
008200*
008300 FD  LOANCFG-FILE
008400     LABEL RECORDS ARE STANDARD
008500     DATA RECORD IS PWN-CFG-REC.
008600     COPY PWNCFG.
008700*
008800 FD  LOANOUT-FILE
008900     LABEL RECORDS ARE STANDARD
009000     DATA RECORD IS PWN-LOAN-REC.
009100     COPY PWNLOAN.
009200*
009300 FD  ERRFILE-FILE
009400     LABEL RECORDS ARE STANDARD
009500     DATA RECORD IS PWN-ERR-REC.
009600     COPY PWNERR.
009700*
009800 WORKING-STORAGE SECTION.
009900*
010000     COPY PWNSTAT.
010100*
010200 01  WS-SWITCHES.
010300     05  WS-APP-EOF-SW               PIC X(1)  VALUE 'N'.
010400         88  WS-APP-EOF                        VALUE 'Y'.
010500     05  WS-REJECT-SW                PIC X(1)  VALUE 'N'.
010600         88  WS-REJECT-THIS-APP                VALUE 'Y'.
010700*
010800 01  WS-COUNTERS.
010900     05  WS-APP-READ-CTR             PIC 9(7)  COMP-3 VALUE 0.
011000     05  WS-APP-ACCEPT-CTR           PIC 9(7)  COMP-3 VALUE 0.
011100     05  WS-APP-REJECT-CTR           PIC 9(7)  COMP-3 VALUE 0.
011200     05  WS-CUST-LOAD-CTR            PIC 9(5)  COMP VALUE 0.
011300     05  WS-ITEM-LOAD-CTR            PIC 9(5)  COMP VALUE 0.
011400     05  WS-CFG-LOAD-CTR             PIC 9(5)  COMP VALUE 0.
011500     05  WS-NEXT-LOAN-ID             PIC 9(6)  COMP VALUE 0.
011600     05  WS-SUFFIX-SEED              PIC 9(8)  COMP
011700         VALUE 10000000.
011800     05  DISPLAY-COUNT               PIC 9(5)  COMP-3 VALUE 0.
011900*
012000 01  WS-RUN-DATE                     PIC 9(8)  VALUE ZEROES.
012100 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
012200     05  WS-RD-CCYY                  PIC 9(4).
012300     05  WS-RD-MM                    PIC 9(2).
012400     05  WS-RD-DD                    PIC 9(2).
012500*
012600* IN-MEMORY CUSTOMER TABLE - LOADED ONCE FROM CUSTMAST-FILE.
012700 01  WS-CUST-TABLE.
012800     05  WS-CUST-ENTRY OCCURS 2000 TIMES
012900             INDEXED BY WS-CUST-IX.
013000         10  WS-CUST-T-ID             PIC 9(9).
013100         10  WS-CUST-T-NAME           PIC X(40).
013200         10  WS-CUST-T-ID-NUMBER      PIC X(9).
013300         10  WS-CUST-T-ID-NUMBER-R REDEFINES
013400                 WS-CUST-T-ID-NUMBER.
013500             15  WS-CUST-T-IDN-STATE  PIC X(2).
013600             15  WS-CUST-T-IDN-SEQ    PIC X(7).
013700         10  WS-CUST-T-STATUS         PIC X(10).
013800*
013900* IN-MEMORY ITEM (COLLATERAL) TABLE - STATUS IS UPDATED IN PLACE
014000* WHEN A LOAN IS ISSUED SO A SECOND APPLICATION THE SAME RUN
014100* CANNOT PAWN THE SAME PIECE TWICE.  MASTER FILE ITSELF IS
014200* READ-ONLY - SEE PWN-SYS RUNBOOK SECTION 4.
014300 01  WS-ITEM-TABLE.
014400     05  WS-ITEM-ENTRY OCCURS 2000 TIMES
014500             INDEXED BY WS-ITEM-IX.
014600         10  WS-ITEM-T-ID             PIC 9(9).
014700         10  WS-ITEM-T-CUST-ID        PIC 9(9).
014800         10  WS-ITEM-T-EST-VALUE      PIC S9(9)V99 COMP-3.
014900         10  WS-ITEM-T-STATUS         PIC X(10).
015000*
015100* IN-MEMORY LOAN-CONFIG TABLE - BRANCH/CURRENCY PRICING PLANS.
015200 01  WS-CFG-TABLE.
015300     05  WS-CFG-ENTRY OCCURS 500 TIMES
015400             INDEXED BY WS-CFG-IX.
015500         10  WS-CFG-T-BRANCH-ID       PIC 9(4).
015600         10  WS-CFG-T-CURRENCY        PIC X(3).
015700         10  WS-CFG-T-MIN-LOAN        PIC S9(9)V99 COMP-3.
015800         10  WS-CFG-T-MAX-LOAN        PIC S9(9)V99 COMP-3.
015900         10  WS-CFG-T-INT-RATE        PIC S9(3)V99 COMP-3.
016000         10  WS-CFG-T-STATUS          PIC X(10).
016100         10  WS-CFG-T-EFF-FROM        PIC 9(8).
016200         10  WS-CFG-T-EFF-TO          PIC 9(8).
016300*
016400* WORK AREAS FOR THE CURRENT APPLICATION BEING EDITED.
016500 01  WS-APP-WORK.
016600     05  WS-WRK-CUST-FOUND           PIC X(1)  VALUE 'N'.
016700         88  WS-CUST-WAS-FOUND                 VALUE 'Y'.
016800     05  WS-WRK-ITEM-FOUND           PIC X(1)  VALUE 'N'.
016900         88  WS-ITEM-WAS-FOUND                 VALUE 'Y'.
017000     05  WS-WRK-CFG-FOUND            PIC X(1)  VALUE 'N'.
017100         88  WS-CFG-WAS-FOUND                  VALUE 'Y'.
017200     05  WS-WRK-MAX-LOAN-AMT         PIC S9(9)V99 COMP-3.
017300     05  WS-WRK-INT-QUOT             PIC S9(3)V9999 COMP-3.
017400     05  WS-WRK-INT-AMT              PIC S9(9)V99 COMP-3.
017500     05  WS-WRK-ERR-CODE             PIC X(30).
017600     05  WS-WRK-ERR-MSG              PIC X(60).
017700*
017800* REDEFINITION OF THE RUNNING SUFFIX SEED SO WE CAN STRING IT
017900* INTO THE LOAN CODE SUFFIX AS 8 ALPHA-NUMERIC POSITIONS.
018000 01  WS-SUFFIX-SEED-X                PIC X(8).
018100 01  WS-SUFFIX-SEED-R REDEFINES WS-SUFFIX-SEED-X.
018200     05  WS-SUFFIX-SEED-R-1          PIC X(8).
018300*
018400 01  WS-CUST-IX2                     PIC 9(5)  COMP VALUE 0.
018500 01  WS-CFG-IX2                      PIC 9(5)  COMP VALUE 0.
018600 01  WS-FIRE-EVENT                   PIC X(20) VALUE SPACES.
018700*
018800 PROCEDURE DIVISION.
018900*
019000 1000-MAIN-LINE.
019100     DISPLAY SPACES UPON CRT.
019200     DISPLAY '* * * * BEGIN PWN1000 - LOAN ORIGINATION * * * *'
019300         UPON CRT.
019400     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
019500     PERFORM 1100-OPEN-FILES.
019600     PERFORM 1200-LOAD-CUST-TABLE.
019700     PERFORM 1300-LOAD-ITEM-TABLE.
019800     PERFORM 1400-LOAD-CFG-TABLE.
019900     PERFORM 1500-EDIT-CUSTOMER-MASTER.
020000     PERFORM 1600-EDIT-ITEM-MASTER.
020100     PERFORM 1700-EDIT-CFG-MASTER.
020200     PERFORM 1900-READ-APPLICATION.
020300     PERFORM 2000-PROCESS-APPLICATION
020400         UNTIL WS-APP-EOF.
020500     PERFORM 9000-END-RTN.
020600*
020700 1100-OPEN-FILES.
020800     OPEN INPUT  LOANAPPL-FILE
020900                 CUSTMAST-FILE
021000                 ITEMMAST-FILE
021100                 LOANCFG-FILE.
021200     OPEN OUTPUT LOANOUT-FILE
021300                 ERRFILE-FILE.
021400*
021500 1200-LOAD-CUST-TABLE.
021600     MOVE 'N' TO WS-APP-EOF-SW.
021700     READ CUSTMAST-FILE
021800         AT END MOVE 'Y' TO WS-APP-EOF-SW.
021900     PERFORM 1210-LOAD-CUST-ENTRY UNTIL WS-APP-EOF.
022000     MOVE 'N' TO WS-APP-EOF-SW.
022100*
022200 1210-LOAD-CUST-ENTRY.
022300     ADD 1 TO WS-CUST-LOAD-CTR
022400     SET WS-CUST-IX TO WS-CUST-LOAD-CTR
022500     MOVE PWC-CUST-ID        TO WS-CUST-T-ID (WS-CUST-IX)
022600     MOVE PWC-CUST-FULL-NAME TO WS-CUST-T-NAME (WS-CUST-IX)
022700     MOVE PWC-CUST-ID-NUMBER
022800                          TO WS-CUST-T-ID-NUMBER (WS-CUST-IX)
022900     MOVE PWC-CUST-STATUS   TO WS-CUST-T-STATUS (WS-CUST-IX)
023000     READ CUSTMAST-FILE
023100         AT END MOVE 'Y' TO WS-APP-EOF-SW
023200     END-READ.
023300*
023400 1300-LOAD-ITEM-TABLE.
023500     READ ITEMMAST-FILE
023600         AT END MOVE 'Y' TO WS-APP-EOF-SW.
023700     PERFORM 1310-LOAD-ITEM-ENTRY UNTIL WS-APP-EOF.
023800     MOVE 'N' TO WS-APP-EOF-SW.
023900*
024000 1310-LOAD-ITEM-ENTRY.
024100     ADD 1 TO WS-ITEM-LOAD-CTR
024200     SET WS-ITEM-IX TO WS-ITEM-LOAD-CTR
024300     MOVE PWI-ITEM-ID        TO WS-ITEM-T-ID (WS-ITEM-IX)
024400     MOVE PWI-ITEM-CUST-ID   TO WS-ITEM-T-CUST-ID (WS-ITEM-IX)
024500     MOVE PWI-ITEM-EST-VALUE
024600                         TO WS-ITEM-T-EST-VALUE (WS-ITEM-IX)
024700     MOVE PWI-ITEM-STATUS    TO WS-ITEM-T-STATUS (WS-ITEM-IX)
024800     READ ITEMMAST-FILE
024900         AT END MOVE 'Y' TO WS-APP-EOF-SW
025000     END-READ.
025100*
025200 1400-LOAD-CFG-TABLE.
025300     READ LOANCFG-FILE
025400         AT END MOVE 'Y' TO WS-APP-EOF-SW.
025500     PERFORM 1410-LOAD-CFG-ENTRY UNTIL WS-APP-EOF.
025600     MOVE 'N' TO WS-APP-EOF-SW.
025700*
025800 1410-LOAD-CFG-ENTRY.
025900     ADD 1 TO WS-CFG-LOAD-CTR
026000     SET WS-CFG-IX TO WS-CFG-LOAD-CTR
026100     MOVE PWF-CFG-BRANCH-ID
026200                    TO WS-CFG-T-BRANCH-ID (WS-CFG-IX)
026300     MOVE PWF-CFG-CURRENCY   TO WS-CFG-T-CURRENCY (WS-CFG-IX)
026400     MOVE PWF-CFG-MIN-LOAN   TO WS-CFG-T-MIN-LOAN (WS-CFG-IX)
026500     MOVE PWF-CFG-MAX-LOAN   TO WS-CFG-T-MAX-LOAN (WS-CFG-IX)
026600     MOVE PWF-CFG-INT-RATE   TO WS-CFG-T-INT-RATE (WS-CFG-IX)
026700     MOVE PWF-CFG-STATUS     TO WS-CFG-T-STATUS (WS-CFG-IX)
026800     MOVE PWF-CFG-EFF-FROM   TO WS-CFG-T-EFF-FROM (WS-CFG-IX)
026900     MOVE PWF-CFG-EFF-TO     TO WS-CFG-T-EFF-TO (WS-CFG-IX)
027000     READ LOANCFG-FILE
027100         AT END MOVE 'Y' TO WS-APP-EOF-SW
027200     END-READ.
027300*
027400* 04/11/94 T.NUNEZ - DUPLICATE NATIONAL ID EDIT.  A SECOND
027500* ACTIVE CUSTOMER TABLE ENTRY CARRYING THE SAME ID-NUMBER IS
027600* FLAGGED TO THE ERROR FILE BUT IS NOT DROPPED FROM THE TABLE -
027700* THE APPLICATION ITSELF STILL RESOLVES TO A CUSTOMER ROW.
027800 1500-EDIT-CUSTOMER-MASTER.
027900     PERFORM 1505-CHECK-ID-NUMBER-VALID
028000         VARYING WS-CUST-IX FROM 1 BY 1
028100         UNTIL WS-CUST-IX > WS-CUST-LOAD-CTR.
028200     PERFORM 1510-CHECK-DUP-ID-NUMBER
028300         VARYING WS-CUST-IX FROM 1 BY 1
028400         UNTIL WS-CUST-IX > WS-CUST-LOAD-CTR.
028500*
028600 1505-CHECK-ID-NUMBER-VALID.
028700     IF WS-CUST-T-ID-NUMBER (WS-CUST-IX) NOT NUMERIC
028800     OR WS-CUST-T-ID-NUMBER (WS-CUST-IX) = SPACES
028900         MOVE 'CUSTMAST'       TO PWE-ERR-SOURCE
029000         MOVE WS-CUST-T-ID (WS-CUST-IX) TO PWE-ERR-KEY-ID
029100         MOVE WS-RUN-DATE      TO PWE-ERR-DATE
029200         MOVE 'NATIONAL-ID-INVALID'
029300                               TO PWE-ERR-CODE
029400         MOVE 'NATIONAL ID MUST BE 9 NUMERIC DIGITS'
029500                               TO PWE-ERR-MESSAGE
029600         WRITE PWN-ERR-REC
029700     END-IF.
029800*
029900 1510-CHECK-DUP-ID-NUMBER.
030000     PERFORM 1515-CHECK-DUP-AGAINST-ONE
030100         VARYING WS-CUST-IX2 FROM 1 BY 1
030200         UNTIL WS-CUST-IX2 > WS-CUST-LOAD-CTR.
030300*
030400 1515-CHECK-DUP-AGAINST-ONE.
030500     IF WS-CUST-IX2 NOT = WS-CUST-IX
030600     AND WS-CUST-T-ID-NUMBER (WS-CUST-IX2) =
030700         WS-CUST-T-ID-NUMBER (WS-CUST-IX)
030800     AND WS-CUST-T-ID-NUMBER (WS-CUST-IX) NOT = SPACES
030900         MOVE 'CUSTMAST'       TO PWE-ERR-SOURCE
031000         MOVE WS-CUST-T-ID (WS-CUST-IX2) TO PWE-ERR-KEY-ID
031100         MOVE WS-RUN-DATE      TO PWE-ERR-DATE
031200         MOVE 'CUSTOMER-ID-DUPLICATE'
031300                               TO PWE-ERR-CODE
031400         MOVE 'DUPLICATE NATIONAL ID ON CUSTOMER MASTER'
031500                               TO PWE-ERR-MESSAGE
031600         WRITE PWN-ERR-REC
031700     END-IF.
031800*
031900* 01/30/95 R.HOLLOWAY - ITEMS MARKED DELETED OR ALREADY PAWNED
032000* MAY NOT BE PLEDGED AGAIN. THIS PASS JUST LOGS BAD ROWS FOUND
032100* ON THE MASTER; THE REAL GATE IS 2120-CHECK-COLLATERAL-INFO.
032200 1600-EDIT-ITEM-MASTER.
032300     PERFORM 1610-CHECK-ITEM-VALUE
032400         VARYING WS-ITEM-IX FROM 1 BY 1
032500         UNTIL WS-ITEM-IX > WS-ITEM-LOAD-CTR.
032600*
032700 1610-CHECK-ITEM-VALUE.
032800     IF WS-ITEM-T-EST-VALUE (WS-ITEM-IX) NOT > 0
032900         MOVE 'ITEMMAST'       TO PWE-ERR-SOURCE
033000         MOVE WS-ITEM-T-ID (WS-ITEM-IX) TO PWE-ERR-KEY-ID
033100         MOVE WS-RUN-DATE      TO PWE-ERR-DATE
033200         MOVE 'ITEM-EST-VALUE-INVALID'
033300                               TO PWE-ERR-CODE
033400         MOVE 'APPRAISED VALUE MUST BE POSITIVE'
033500                               TO PWE-ERR-MESSAGE
033600         WRITE PWN-ERR-REC
033700     END-IF.
033800*
033900* 09/12/00 R.HOLLOWAY - A SECOND ACTIVE PRICING PLAN FOR THE SAME
034000* BRANCH/CURRENCY/RATE COMBINATION IS A DUPLICATE PER THE PRICING
034100* COMMITTEE'S STANDING RULE AND IS FLAGGED HERE. MIRRORS THE
034200* CUSTOMER-MASTER DUP-ID-NUMBER PATTERN AT 1510/1515 ABOVE.
034300 1700-EDIT-CFG-MASTER.
034400     PERFORM 1710-CHECK-DUP-CFG-ENTRY
034500         VARYING WS-CFG-IX FROM 1 BY 1
034600         UNTIL WS-CFG-IX > WS-CFG-LOAD-CTR.
034700*
034800 1710-CHECK-DUP-CFG-ENTRY.
034900     IF WS-CFG-T-STATUS (WS-CFG-IX) = 'ACTIVE    '
035000         PERFORM 1715-CHECK-DUP-CFG-AGAINST-ONE
035100             VARYING WS-CFG-IX2 FROM 1 BY 1
035200             UNTIL WS-CFG-IX2 > WS-CFG-LOAD-CTR
035300     END-IF.
035400*
035500 1715-CHECK-DUP-CFG-AGAINST-ONE.
035600     IF WS-CFG-IX2 > WS-CFG-IX
035700     AND WS-CFG-T-STATUS   (WS-CFG-IX2) = 'ACTIVE    '
035800     AND WS-CFG-T-BRANCH-ID (WS-CFG-IX2) =
035900         WS-CFG-T-BRANCH-ID (WS-CFG-IX)
036000     AND WS-CFG-T-CURRENCY (WS-CFG-IX2) =
036100         WS-CFG-T-CURRENCY (WS-CFG-IX)
036200     AND WS-CFG-T-INT-RATE (WS-CFG-IX2) =
036300         WS-CFG-T-INT-RATE (WS-CFG-IX)
036400         MOVE 'LOANCFG ' TO PWE-ERR-SOURCE
036500         MOVE WS-CFG-T-BRANCH-ID (WS-CFG-IX2) TO PWE-ERR-KEY-ID
036600         MOVE WS-RUN-DATE     TO PWE-ERR-DATE
036700         MOVE 'CONFIG-DUPLICATE'
036800                               TO PWE-ERR-CODE
036900         MOVE 'DUPLICATE ACTIVE PRICING PLAN FOR BRANCH/CCY/RATE'
037000                               TO PWE-ERR-MESSAGE
037100         WRITE PWN-ERR-REC
037200     END-IF.
037300*
037400*
037500 1900-READ-APPLICATION.
037600     READ LOANAPPL-FILE
037700         AT END MOVE 'Y' TO WS-APP-EOF-SW
037800     END-READ.
037900     IF NOT WS-APP-EOF
038000         ADD 1 TO WS-APP-READ-CTR
038100     END-IF.
038200*
038300 2000-PROCESS-APPLICATION.
038400     MOVE 'N' TO WS-REJECT-SW.
038500     MOVE 'N' TO WS-WRK-CUST-FOUND.
038600     MOVE 'N' TO WS-WRK-ITEM-FOUND.
038700     MOVE 'N' TO WS-WRK-CFG-FOUND.
038800     PERFORM 2100-VALIDATE-APPLICATION THRU 2100-EXIT.
038900     IF NOT WS-REJECT-THIS-APP
039000         PERFORM 2200-COMPUTE-TERMS
039100     END-IF.
039200     IF NOT WS-REJECT-THIS-APP
039300         PERFORM 2300-ISSUE-LOAN
039400         ADD 1 TO WS-APP-ACCEPT-CTR
039500     ELSE
039600         ADD 1 TO WS-APP-REJECT-CTR
039700     END-IF.
039800     IF DISPLAY-COUNT = 100
039900         DISPLAY WS-APP-READ-CTR ' APPLICATIONS READ -> '
040000             UPON CRT
040100         MOVE 0 TO DISPLAY-COUNT
040200     END-IF.
040300     ADD 1 TO DISPLAY-COUNT.
040400     PERFORM 1900-READ-APPLICATION.
040500*
040600* 2100-VALIDATE-APPLICATION RUNS THE FIELD EDITS ON THE CURRENT
040700* APPLICATION - CUSTOMER EXISTS/NOT DELETED, COLLATERAL INFO,
040800* FUTURE-DATE CHECK ON THE REQUESTED DUE DATE, BRANCH/CURRENCY
040900* CONFIG ON FILE.
041000 2100-VALIDATE-APPLICATION.
041100     SET WS-CUST-IX TO 1.
041200     SEARCH WS-CUST-ENTRY
041300         AT END
041400             GO TO 2100-CUST-CHECKED
041500         WHEN WS-CUST-T-ID (WS-CUST-IX) = PWA-APP-CUST-ID
041600             SET WS-CUST-WAS-FOUND TO TRUE
041700     END-SEARCH.
041800 2100-CUST-CHECKED.
041900     IF NOT WS-CUST-WAS-FOUND
042000         MOVE 'CUSTOMER-NOT-FOUND' TO WS-WRK-ERR-CODE
042100         MOVE 'CUSTOMER DOES NOT EXIST ON FILE'
042200                                   TO WS-WRK-ERR-MSG
042300         PERFORM 2900-REJECT-APPLICATION
042400     ELSE
042500         IF WS-CUST-T-STATUS (WS-CUST-IX) = 'DELETED   '
042600             MOVE 'CUSTOMER-DELETED' TO WS-WRK-ERR-CODE
042700             MOVE 'CUSTOMER MASTER IS SOFT-DELETED'
042800                                      TO WS-WRK-ERR-MSG
042900             PERFORM 2900-REJECT-APPLICATION
043000         END-IF
043100     END-IF.
043200     IF NOT WS-REJECT-THIS-APP
043300         PERFORM 2120-CHECK-COLLATERAL-INFO
043400     END-IF.
043500     IF NOT WS-REJECT-THIS-APP
043600         PERFORM 2110-CHECK-FUTURE-DATE
043700     END-IF.
043800     IF NOT WS-REJECT-THIS-APP
043900         SET WS-CFG-IX TO 1
044000         SEARCH WS-CFG-ENTRY
044100             AT END
044200                 NEXT SENTENCE
044300             WHEN WS-CFG-T-BRANCH-ID (WS-CFG-IX) =
044400                  PWA-APP-BRANCH-ID
044500             AND  WS-CFG-T-CURRENCY (WS-CFG-IX) =
044600                  PWA-APP-CURRENCY
044700             AND  WS-CFG-T-STATUS (WS-CFG-IX) = 'ACTIVE    '
044800             AND  PWA-APP-REQ-DUE-DATE NOT < WS-CFG-T-EFF-FROM
044900                                                      (WS-CFG-IX)
045000             AND  PWA-APP-REQ-DUE-DATE NOT > WS-CFG-T-EFF-TO
045100                                                      (WS-CFG-IX)
045200                 SET WS-CFG-WAS-FOUND TO TRUE
045300         END-SEARCH
045400         IF NOT WS-CFG-WAS-FOUND
045500             MOVE 'CONFIG-NOT-FOUND' TO WS-WRK-ERR-CODE
045600             MOVE 'NO ACTIVE PRICING PLAN FOR BRANCH/CURRENCY'
045700                                      TO WS-WRK-ERR-MSG
045800             PERFORM 2900-REJECT-APPLICATION
045900         END-IF
046000     END-IF.
046100*
046200 2100-EXIT.
046300     EXIT.
046400*
046500* FUTURE-DATE CHECK - THE REQUESTED DUE DATE MUST BE STRICTLY
046600* AFTER THE RUN DATE.
046700 2110-CHECK-FUTURE-DATE.
046800     IF PWA-APP-REQ-DUE-DATE NOT > WS-RUN-DATE
046900         MOVE 'DUE-DATE-NOT-FUTURE' TO WS-WRK-ERR-CODE
047000         MOVE 'REQUESTED DUE DATE MUST BE AFTER RUN DATE'
047100                                     TO WS-WRK-ERR-MSG
047200         PERFORM 2900-REJECT-APPLICATION
047300     END-IF.
047400*
047500* COLLATERAL INFO EDIT.  APP-ITEM-ID OF ZERO MEANS NEW
047600* COLLATERAL AND MUST CARRY BOTH ITEM-TYPE AND EST-VALUE.
047700* A NON-ZERO ITEM-ID MUST RESOLVE TO AN AVAILABLE ITEM ON THE
047800* COLLATERAL MASTER, OWNED BY THE APPLYING CUSTOMER, AND THE
047900* LOAN AMOUNT MAY NOT EXCEED 70 PCT OF ITS APPRAISED VALUE.
048000 2120-CHECK-COLLATERAL-INFO.
048100     IF PWA-APP-ITEM-ID = 0
048200         IF PWA-APP-ITEM-TYPE = SPACES
048300         OR PWA-APP-ITEM-EST-VALUE NOT > 0
048400             MOVE 'COLLATERAL-INFO-INCOMPLETE'
048500                                      TO WS-WRK-ERR-CODE
048600             MOVE 'NEW COLLATERAL NEEDS ITEM TYPE AND VALUE'
048700                                      TO WS-WRK-ERR-MSG
048800             PERFORM 2900-REJECT-APPLICATION
048900         ELSE
049000             COMPUTE WS-WRK-MAX-LOAN-AMT ROUNDED =
049100                 PWA-APP-ITEM-EST-VALUE * 0.70
049200         END-IF
049300     ELSE
049400         SET WS-ITEM-IX TO 1
049500         SEARCH WS-ITEM-ENTRY
049600             AT END
049700                 NEXT SENTENCE
049800             WHEN WS-ITEM-T-ID (WS-ITEM-IX) = PWA-APP-ITEM-ID
049900                 SET WS-ITEM-WAS-FOUND TO TRUE
050000         END-SEARCH
050100         IF NOT WS-ITEM-WAS-FOUND
050200             MOVE 'COLLATERAL-NOT-FOUND' TO WS-WRK-ERR-CODE
050300             MOVE 'COLLATERAL ITEM DOES NOT EXIST ON FILE'
050400                                        TO WS-WRK-ERR-MSG
050500             PERFORM 2900-REJECT-APPLICATION
050600         ELSE
050700             IF WS-ITEM-T-STATUS (WS-ITEM-IX) NOT = 'AVAILABLE '
050800                 MOVE 'COLLATERAL-NOT-AVAILABLE'
050900                                          TO WS-WRK-ERR-CODE
051000                 MOVE 'COLLATERAL ITEM IS NOT AVAILABLE'
051100                                          TO WS-WRK-ERR-MSG
051200                 PERFORM 2900-REJECT-APPLICATION
051300             ELSE
051400                 COMPUTE WS-WRK-MAX-LOAN-AMT ROUNDED =
051500                     WS-ITEM-T-EST-VALUE (WS-ITEM-IX) * 0.70
051600             END-IF
051700         END-IF
051800     END-IF.
051900     IF NOT WS-REJECT-THIS-APP
052000         IF PWA-APP-LOAN-AMOUNT > WS-WRK-MAX-LOAN-AMT
052100             MOVE 'LOAN-AMOUNT-EXCEEDS-LIMIT'
052200                                      TO WS-WRK-ERR-CODE
052300             MOVE 'LOAN AMOUNT EXCEEDS 70 PCT OF APPRAISED VAL'
052400                                      TO WS-WRK-ERR-MSG
052500             PERFORM 2900-REJECT-APPLICATION
052600         END-IF
052700     END-IF.
052800*
052900* 02/14/90 D.ENGLE - INTEREST QUOTIENT CARRIED TO 4 DECIMALS
053000* BEFORE THE FINAL ROUND, PER AUDIT FINDING 90-06.
053100 2200-COMPUTE-TERMS.
053200     COMPUTE WS-WRK-INT-QUOT ROUNDED =
053300         WS-CFG-T-INT-RATE (WS-CFG-IX) / 100.
053400     COMPUTE WS-WRK-INT-AMT ROUNDED =
053500         PWA-APP-LOAN-AMOUNT * WS-WRK-INT-QUOT.
053600*
053700* 11/30/89 R.HOLLOWAY - LOAN CODE IS "LOAN-" + 6 DIGIT SEQUENCE
053800* + "-" + 8 CHAR SUFFIX.  11/14/01 R.HOLLOWAY - SUFFIX NOW PULLED
053900* FROM WS-SUFFIX-SEED SO THE SAME CODE NEVER REPEATS ACROSS RUNS.
054000 2300-ISSUE-LOAN.
054100     ADD 1 TO WS-NEXT-LOAN-ID.
054200     MOVE WS-NEXT-LOAN-ID    TO PWL-LOAN-ID.
054300     PERFORM 2400-GENERATE-LOAN-CODE.
054400     MOVE PWA-APP-CUST-ID    TO PWL-LOAN-CUST-ID.
054500     IF PWA-APP-ITEM-ID = 0
054600         MOVE PWA-APP-ITEM-ID TO PWL-LOAN-ITEM-ID
054700     ELSE
054800         MOVE WS-ITEM-T-ID (WS-ITEM-IX) TO PWL-LOAN-ITEM-ID
054900     END-IF.
055000     MOVE PWA-APP-BRANCH-ID  TO PWL-LOAN-BRANCH-ID.
055100     MOVE PWA-APP-CURRENCY   TO PWL-LOAN-CURRENCY.
055200     MOVE PWA-APP-LOAN-AMOUNT TO PWL-LOAN-AMOUNT.
055300     MOVE WS-CFG-T-INT-RATE (WS-CFG-IX) TO PWL-LOAN-INT-RATE.
055400     COMPUTE PWL-LOAN-TOTAL-PAYABLE ROUNDED =
055500         PWA-APP-LOAN-AMOUNT + WS-WRK-INT-AMT.
055600     MOVE ZEROES              TO PWL-LOAN-TOTAL-PAID.
055700     MOVE WS-RUN-DATE         TO PWL-LOAN-DATE.
055800     MOVE PWA-APP-REQ-DUE-DATE TO PWL-LOAN-DUE-DATE.
055900     MOVE ZEROES              TO PWL-LOAN-GRACE-END-DATE
056000                                 PWL-LOAN-OVERDUE-DATE
056100                                 PWL-LOAN-REDEEMED-DATE
056200                                 PWL-LOAN-DEFAULTED-DATE.
056300     SET PWL-STATUS-CREATED TO TRUE.
056400     PERFORM 3000-FIRE-EVENT THRU 3000-EXIT.
056500     IF PWA-APP-ITEM-ID NOT = 0
056600         MOVE 'PAWNED    ' TO WS-ITEM-T-STATUS (WS-ITEM-IX)
056700     END-IF.
056800     WRITE PWN-LOAN-REC.
056900*
057000 2400-GENERATE-LOAN-CODE.
057100     ADD 1 TO WS-SUFFIX-SEED.
057200     MOVE WS-SUFFIX-SEED      TO WS-SUFFIX-SEED-X.
057300     MOVE 'LOAN-'             TO PWL-LOAN-CODE-LIT.
057400     MOVE WS-NEXT-LOAN-ID     TO PWL-LOAN-CODE-SEQ.
057500     MOVE '-'                 TO PWL-LOAN-CODE-DASH.
057600     MOVE WS-SUFFIX-SEED-R-1  TO PWL-LOAN-CODE-SUFFIX.
057700*
057800* 3000-FIRE-EVENT LOOKS UP THE EVENT AGAINST THE SHARED STATE
057900* TABLE (PWNSTAT COPYBOOK) AND APPLIES THE SIDE EFFECTS.  THE
058000* EVENT NAME IS ALWAYS MOVED INTO WS-FIRE-EVENT FIRST.
058100 3000-FIRE-EVENT.
058200     MOVE 'ISSUE-LOAN          ' TO WS-FIRE-EVENT.
058300     SET PWS-IX TO 1.
058400     SEARCH PWS-TRANSITION-ENTRY
058500         AT END
058600             MOVE 'INVALID-TRANSITION' TO WS-WRK-ERR-CODE
058700             GO TO 3000-EXIT
058800         WHEN PWS-FROM-STATUS (PWS-IX) = PWL-LOAN-STATUS
058900         AND  PWS-EVENT (PWS-IX) = WS-FIRE-EVENT
059000             MOVE PWS-TO-STATUS (PWS-IX) TO PWL-LOAN-STATUS
059100     END-SEARCH.
059200     IF PWL-STATUS-ACTIVE
059300         CONTINUE
059400     END-IF.
059500*
059600 3000-EXIT.
059700     EXIT.
059800*
059900 2900-REJECT-APPLICATION.
060000     SET WS-REJECT-THIS-APP TO TRUE.
060100     MOVE 'LOANAPPL'          TO PWE-ERR-SOURCE.
060200     MOVE PWA-APP-CUST-ID     TO PWE-ERR-KEY-ID.
060300     MOVE WS-RUN-DATE         TO PWE-ERR-DATE.
060400     MOVE WS-WRK-ERR-CODE     TO PWE-ERR-CODE.
060500     MOVE WS-WRK-ERR-MSG      TO PWE-ERR-MESSAGE.
060600     WRITE PWN-ERR-REC.
060700*
060800 9000-END-RTN.
060900     DISPLAY 'PWN1000 END OF RUN TOTALS' UPON CRT.
061000     DISPLAY 'APPLICATIONS READ      = ' WS-APP-READ-CTR
061100         UPON CRT.
061200     DISPLAY 'APPLICATIONS ACCEPTED  = ' WS-APP-ACCEPT-CTR
061300         UPON CRT.
061400     DISPLAY 'APPLICATIONS REJECTED  = ' WS-APP-REJECT-CTR
061500         UPON CRT.
061600     CLOSE LOANAPPL-FILE
061700           CUSTMAST-FILE
061800           ITEMMAST-FILE
061900           LOANCFG-FILE
062000           LOANOUT-FILE
062100           ERRFILE-FILE.
062200     STOP RUN.
062300 
