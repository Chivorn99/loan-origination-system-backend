000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PWN2000.
000300 AUTHOR.         D ENGLE.
000400 INSTALLATION.   PAWN-SYS PROJECT.
000500 DATE-WRITTEN.   02/06/89.
000600 DATE-COMPILED.
000700 SECURITY.       PAWN-SYS PRODUCTION - AUTHORIZED USERS ONLY.
000800*****************************************************************
000900* PWN2000 - REPAYMENT PROCESSING.                               *
001000* LOADS THE PAWN-LOAN MASTER INTO A TABLE, READS THE DAY'S       *
001100* REPAYMENT-TXN FILE, EDITS AND POSTS EACH PAYMENT AGAINST THE   *
001200* LOAN'S TOTAL PAYABLE, ADVANCES THE LOAN STATE ON PARTIAL OR    *
001300* FULL PAYMENT, WRITES THE POSTED REPAYMENT RECORD, AND AT END   *
001400* OF RUN REWRITES THE WHOLE PAWN-LOAN FILE FROM THE TABLE.       *
001500*****************************************************************
001600* C H A N G E   L O G
001700*****************************************************************
001800* 02/06/89  D.ENGLE     ORIGINAL PROGRAM FOR PAWN-SYS CONVERSION*
001900* 04/18/89  D.ENGLE     COMPONENT-SUM EDIT ADDED - PAID AMOUNT   *
002000*                       MUST EQUAL PRIN+INT+PEN OR BOUNCE        *
002100* 10/02/89  R.HOLLOWAY  PARTIALLY-PAID LOANS NOW ACCEPT FURTHER  *
002200*                       PAYMENTS (WAS ACTIVE-ONLY) PER TKT PS-77 *
002300* 05/30/91  R.HOLLOWAY  REMAINING PRINCIPAL STAMPED ON EACH      *
002400*                       POSTED REPAYMENT RECORD                  *
002500* 11/11/92  D.ENGLE     BRANCH AND GRAND CONTROL TOTALS ADDED TO *
002600*                       THE END-OF-RUN CRT DISPLAY               *
002700* 04/11/94  T.NUNEZ     RECEIVED-BY MUST BE NUMERIC OR BOUNCE    *
002800* 02/19/98  D.ENGLE     STATE TABLE PULLED OUT TO PWNSTAT COPY   *
002900*                       BOOK SO PWN1000/PWN3000 SHARE ONE COPY   *
003000* 09/30/98  D.ENGLE     Y2K - ALL DATE COMPARES ARE FULL 9(8)    *
003100*                       CCYYMMDD, NO WINDOWING IN THIS PROGRAM   *
003200* 03/02/99  T.NUNEZ     Y2K REGRESSION SIGNOFF - NO FURTHER      *
003300*                       CHANGES REQUIRED                         *
003400* 07/26/00  R.HOLLOWAY  OLD-MASTER/NEW-MASTER REWRITE OF PAWN-   *
003500*                       LOAN SPLIT OUT OF THE MAIN LOOP SO A     *
003600*                       BAD TRANSACTION CANNOT HALF-WRITE THE    *
003700*                       MASTER                                  *
003800* 09/12/00  R.HOLLOWAY  ITEM MASTER NOW OPENED, TABLED AND       *
003900*                       REWRITTEN - FULL PAYMENT STAMPS THE      *
004000*                       REDEEMED DATE AND POSTS THE COLLATERAL   *
004100*                       BACK TO AVAILABLE, PER AUDIT FINDING     *
004200* 03/08/01  T.NUNEZ     CURRENCY, PAY METHOD AND PAY TYPE MUST   *
004300*                       NOW BE PRESENT ON EVERY REPAYMENT TXN -  *
004400*                       AUDIT FINDING, SAME AS RECEIVED-BY EDIT  *
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     CONSOLE IS CRT
005000     C01 IS TOP-OF-FORM
005100     CLASS PWN-NUMERIC-CLASS IS '0' THRU '9'
005200     UPSI-0 ON STATUS IS PWN-RERUN-SWITCH.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT LOANMAST-FILE ASSIGN TO LOANMAST
005600            ORGANIZATION RECORD SEQUENTIAL.
005700     SELECT LOANNEW-FILE  ASSIGN TO LOANNEW
005800            ORGANIZATION RECORD SEQUENTIAL.
005900     SELECT ITEMMAST-FILE ASSIGN TO ITEMMAST
006000            ORGANIZATION RECORD SEQUENTIAL.
006100     SELECT ITEMNEW-FILE  ASSIGN TO ITEMNEW
006200            ORGANIZATION RECORD SEQUENTIAL.
006300     SELECT RPAYTXN-FILE  ASSIGN TO RPAYTXN
006400            ORGANIZATION RECORD SEQUENTIAL.
006500     SELECT RPAYOUT-FILE  ASSIGN TO RPAYOUT
006600            ORGANIZATION RECORD SEQUENTIAL.
006700     SELECT ERRFILE-FILE  ASSIGN TO ERRFILE
006800            ORGANIZATION RECORD SEQUENTIAL.
006900*
007000 DATA DIVISION.
007100*
007200 FILE SECTION.
007300*
007400 FD  LOANMAST-FILE
007500     LABEL RECORDS ARE STANDARD
007600     DATA RECORD IS PWN-LOAN-REC.
007700     COPY PWNLOAN.
007800*
007900 FD  LOANNEW-FILE
008000     LABEL RECORDS ARE STANDARD
008100     DATA RECORD IS PWN-LOAN-OUT-REC.
008200     COPY PWNLOAN REPLACING ==PWN-LOAN-REC== BY
008300          ==PWN-LOAN-OUT-REC== ==PWL-LOAN-== BY ==PWO-LOAN-==.
008400*
008500 FD  ITEMMAST-FILE
008600     LABEL RECORDS ARE STANDARD
008700     DATA RECORD IS PWN-ITEM-REC.
008800     COPY PWNITEM.
008900*
009000 FD  ITEMNEW-FILE
009100     LABEL RECORDS ARE STANDARD
009200     DATA RECORD IS PWN-ITEM-OUT-REC.
009300     COPY PWNITEM REPLACING ==PWN-ITEM-REC== BY
009400          ==PWN-ITEM-OUT-REC== ==PWI-ITEM-== BY ==PWO-ITEM-==.
009500*
009600 FD  RPAYTXN-FILE
009700     LABEL RECORDS ARE STANDARD
009800     DATA RECORD IS PWN-RTXN-REC.
009900     COPY PWNRTXN.
010000*
010100 FD  RPAYOUT-FILE
010200     LABEL RECORDS ARE STANDARD
010300     DATA RECORD IS PWN-RPAY-REC.
010400     COPY PWNRPAY.
010500*
010600 FD  ERRFILE-FILE
010700     LABEL RECORDS ARE STANDARD
010800     DATA RECORD IS PWN-ERR-REC.
010900     COPY PWNERR.
011000*
011100 WORKING-STORAGE SECTION.
011200*
011300     COPY PWNSTAT.
011400*
011500 01  WS-SWITCHES.
011600     05  WS-LOAN-EOF-SW               PIC X(1)  VALUE 'N'.
011700         88  WS-LOAN-EOF                        VALUE 'Y'.
011800     05  WS-ITEM-EOF-SW               PIC X(1)  VALUE 'N'.
011900         88  WS-ITEM-EOF                        VALUE 'Y'.
012000     05  WS-TXN-EOF-SW                PIC X(1)  VALUE 'N'.
012100         88  WS-TXN-EOF                         VALUE 'Y'.
012200     05  WS-REJECT-SW                 PIC X(1)  VALUE 'N'.
012300         88  WS-REJECT-THIS-TXN                 VALUE 'Y'.
012400*
012500 01  WS-COUNTERS.
012600     05  WS-TXN-READ-CTR              PIC 9(7)  COMP-3 VALUE 0.
012700     05  WS-TXN-ACCEPT-CTR            PIC 9(7)  COMP-3 VALUE 0.
012800     05  WS-TXN-REJECT-CTR            PIC 9(7)  COMP-3 VALUE 0.
012900     05  WS-RPAY-NEXT-ID              PIC 9(9)  COMP VALUE 0.
013000     05  WS-LOAN-LOAD-CTR             PIC 9(5)  COMP VALUE 0.
013100     05  WS-ITEM-LOAD-CTR             PIC 9(5)  COMP VALUE 0.
013200     05  WS-REDEEM-CTR                PIC 9(7)  COMP-3 VALUE 0.
013300     05  DISPLAY-COUNT                PIC 9(5)  COMP-3 VALUE 0.
013400*
013500 01  WS-GRAND-TOTALS.
013600     05  WS-GRAND-PAID-AMT            PIC S9(11)V99 COMP-3
013700                                       VALUE 0.
013800     05  WS-GRAND-PRIN-PAID           PIC S9(11)V99 COMP-3
013900                                       VALUE 0.
014000     05  WS-GRAND-INT-PAID            PIC S9(11)V99 COMP-3
014100                                       VALUE 0.
014200     05  WS-GRAND-PEN-PAID            PIC S9(11)V99 COMP-3
014300                                       VALUE 0.
014400*
014500 01  WS-RUN-DATE                      PIC 9(8)  VALUE ZEROES.
014600 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
014700     05  WS-RD-CCYY                   PIC 9(4).
014800     05  WS-RD-MM                     PIC 9(2).
014900     05  WS-RD-DD                     PIC 9(2).
015000*
015100* IN-MEMORY PAWN-LOAN TABLE - THE WHOLE MASTER FOR THE DURATION
015200* OF THE RUN.  FIELDS MIRROR THE PWNLOAN COPYBOOK ONE FOR ONE SO
015300* THE TABLE CAN BE LOADED AND THE NEW MASTER CUT STRAIGHT BACK
015400* OUT OF IT AT END OF RUN.
015500 01  WS-LOAN-TABLE.
015600     05  WS-LOAN-ENTRY OCCURS 5000 TIMES
015700             INDEXED BY WS-LOAN-IX.
015800         10  WS-LOAN-T-ID               PIC 9(9).
015900         10  WS-LOAN-T-CODE              PIC X(20).
016000         10  WS-LOAN-T-CUST-ID          PIC 9(9).
016100         10  WS-LOAN-T-ITEM-ID          PIC 9(9).
016200         10  WS-LOAN-T-BRANCH-ID        PIC 9(4).
016300         10  WS-LOAN-T-CURRENCY         PIC X(3).
016400         10  WS-LOAN-T-AMOUNT           PIC S9(9)V99 COMP-3.
016500         10  WS-LOAN-T-INT-RATE         PIC S9(3)V99 COMP-3.
016600         10  WS-LOAN-T-TOTAL-PAYABLE    PIC S9(9)V99 COMP-3.
016700         10  WS-LOAN-T-TOTAL-PAID       PIC S9(9)V99 COMP-3.
016800         10  WS-LOAN-T-DATE             PIC 9(8).
016900         10  WS-LOAN-T-DATE-R REDEFINES WS-LOAN-T-DATE.
017000             15  WS-LOAN-T-DATE-YYYY    PIC 9(4).
017100             15  WS-LOAN-T-DATE-MM      PIC 9(2).
017200             15  WS-LOAN-T-DATE-DD      PIC 9(2).
017300         10  WS-LOAN-T-DUE-DATE         PIC 9(8).
017400         10  WS-LOAN-T-GRACE-END-DATE   PIC 9(8).
017500         10  WS-LOAN-T-OVERDUE-DATE     PIC 9(8).
017600         10  WS-LOAN-T-REDEEMED-DATE    PIC 9(8).
017700         10  WS-LOAN-T-DEFAULTED-DATE   PIC 9(8).
017800         10  WS-LOAN-T-STATUS           PIC X(14).
017900             88  WS-LOAN-T-STATUS-CREATED
018000                                    VALUE 'CREATED       '.
018100             88  WS-LOAN-T-STATUS-ACTIVE
018200                                    VALUE 'ACTIVE        '.
018300             88  WS-LOAN-T-STATUS-PARTIAL-PAID
018400                                    VALUE 'PARTIALLY-PAID'.
018500             88  WS-LOAN-T-STATUS-OVERDUE
018600                                    VALUE 'OVERDUE       '.
018700             88  WS-LOAN-T-STATUS-REDEEMED
018800                                    VALUE 'REDEEMED      '.
018900             88  WS-LOAN-T-STATUS-DEFAULTED
019000                                    VALUE 'DEFAULTED     '.
019100             88  WS-LOAN-T-STATUS-CANCELLED
019200                                    VALUE 'CANCELLED     '.
019300*
019400* 09/12/00 R.HOLLOWAY - IN-MEMORY PAWN-ITEM (COLLATERAL) TABLE.
019500* LOADED ONCE AT START OF RUN SO A FULL-PAYMENT CAN POST THE
019600* PLEDGED ITEM BACK TO AVAILABLE WITHOUT A RANDOM RE-READ OF
019700* ITEMMAST, THEN CUT BACK OUT TO ITEMNEW AT END OF RUN - SAME
019800* TABLE-LOAD/TABLE-REWRITE SHAPE AS THE LOAN TABLE ABOVE.
019900 01  WS-ITEM-TABLE.
020000     05  WS-ITEM-ENTRY OCCURS 1 TO 5000 TIMES
020100             DEPENDING ON WS-ITEM-LOAD-CTR
020200             INDEXED BY WS-ITEM-IX.
020300         10  WS-ITEM-T-ID               PIC 9(9).
020400         10  WS-ITEM-T-CUST-ID          PIC 9(9).
020500         10  WS-ITEM-T-TYPE             PIC X(20).
020600         10  WS-ITEM-T-TYPE-R REDEFINES WS-ITEM-T-TYPE.
020700             15  WS-ITEM-T-TYPE-CODE    PIC X(4).
020800             15  WS-ITEM-T-TYPE-DESC    PIC X(16).
020900         10  WS-ITEM-T-DESC             PIC X(40).
021000         10  WS-ITEM-T-EST-VALUE        PIC S9(9)V99 COMP-3.
021100         10  WS-ITEM-T-STATUS           PIC X(10).
021200             88  WS-ITEM-T-IS-AVAILABLE      VALUE 'AVAILABLE '.
021300             88  WS-ITEM-T-IS-PAWNED         VALUE 'PAWNED    '.
021400             88  WS-ITEM-T-IS-FORFEITED      VALUE 'FORFEITED '.
021500             88  WS-ITEM-T-IS-DELETED        VALUE 'DELETED   '.
021600*
021700* WORK AREAS FOR THE CURRENT TRANSACTION BEING EDITED.
021800 01  WS-TXN-WORK.
021900     05  WS-WRK-LOAN-FOUND            PIC X(1)  VALUE 'N'.
022000         88  WS-LOAN-WAS-FOUND                  VALUE 'Y'.
022100     05  WS-WRK-COMPONENT-SUM         PIC S9(9)V99 COMP-3.
022200     05  WS-WRK-NEW-TOTAL-PAID        PIC S9(9)V99 COMP-3.
022300     05  WS-WRK-ERR-CODE              PIC X(30).
022400     05  WS-WRK-ERR-MSG               PIC X(60).
022500     05  WS-FIRE-EVENT                PIC X(20)  VALUE SPACES.
022600*
022700* PER-BRANCH CONTROL TOTALS - INDEXED ON FIRST-SEEN BRANCH, NOT
022800* SORTED.  SMALL TABLE, SERIAL SEARCH IS PLENTY FAST.
022900 01  WS-BRANCH-TOTALS.
023000     05  WS-BRANCH-ENTRY OCCURS 200 TIMES
023100             INDEXED BY WS-BRANCH-IX.
023200         10  WS-BRANCH-T-ID           PIC 9(4).
023300         10  WS-BRANCH-T-PAID         PIC S9(9)V99 COMP-3.
023400         10  WS-BRANCH-T-COUNT        PIC 9(7)     COMP-3.
023500     05  WS-BRANCH-COUNT              PIC 9(5)  COMP VALUE 0.
023600*
023700 PROCEDURE DIVISION.
023800*
023900 1000-MAIN-LINE.
024000     DISPLAY SPACES UPON CRT.
024100     DISPLAY '* * * * BEGIN PWN2000 - REPAYMENT PROCESSING * * *'
024200         UPON CRT.
024300     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
024400     PERFORM 1100-OPEN-FILES.
024500     PERFORM 1200-LOAD-LOAN-TABLE.
024600     PERFORM 1300-LOAD-ITEM-TABLE.
024700     PERFORM 1900-READ-REPAYMENT-TXN.
024800     PERFORM 2000-PROCESS-REPAYMENT-TXN
024900         UNTIL WS-TXN-EOF.
025000     PERFORM 8000-REWRITE-LOAN-MASTER.
025100     PERFORM 8100-REWRITE-ITEM-MASTER.
025200     PERFORM 9000-END-RTN.
025300*
025400 1100-OPEN-FILES.
025500     OPEN INPUT  LOANMAST-FILE
025600                 ITEMMAST-FILE
025700                 RPAYTXN-FILE.
025800     OPEN OUTPUT LOANNEW-FILE
025900                 ITEMNEW-FILE
026000                 RPAYOUT-FILE
026100                 ERRFILE-FILE.
026200*
026300 1200-LOAD-LOAN-TABLE.
026400     READ LOANMAST-FILE
026500         AT END MOVE 'Y' TO WS-LOAN-EOF-SW.
026600     PERFORM 1210-LOAD-LOAN-ENTRY UNTIL WS-LOAN-EOF.
026700*
026800 1210-LOAD-LOAN-ENTRY.
026900     ADD 1 TO WS-LOAN-LOAD-CTR
027000     SET WS-LOAN-IX TO WS-LOAN-LOAD-CTR
027100     MOVE PWL-LOAN-ID         TO WS-LOAN-T-ID (WS-LOAN-IX)
027200     MOVE PWL-LOAN-CODE       TO WS-LOAN-T-CODE (WS-LOAN-IX)
027300     MOVE PWL-LOAN-CUST-ID    TO
027400                             WS-LOAN-T-CUST-ID (WS-LOAN-IX)
027500     MOVE PWL-LOAN-ITEM-ID    TO
027600                             WS-LOAN-T-ITEM-ID (WS-LOAN-IX)
027700     MOVE PWL-LOAN-BRANCH-ID  TO
027800                             WS-LOAN-T-BRANCH-ID (WS-LOAN-IX)
027900     MOVE PWL-LOAN-CURRENCY   TO
028000                             WS-LOAN-T-CURRENCY (WS-LOAN-IX)
028100     MOVE PWL-LOAN-AMOUNT     TO
028200                             WS-LOAN-T-AMOUNT (WS-LOAN-IX)
028300     MOVE PWL-LOAN-INT-RATE   TO
028400                             WS-LOAN-T-INT-RATE (WS-LOAN-IX)
028500     MOVE PWL-LOAN-TOTAL-PAYABLE TO
028600                        WS-LOAN-T-TOTAL-PAYABLE (WS-LOAN-IX)
028700     MOVE PWL-LOAN-TOTAL-PAID TO
028800                        WS-LOAN-T-TOTAL-PAID (WS-LOAN-IX)
028900     MOVE PWL-LOAN-DATE       TO WS-LOAN-T-DATE (WS-LOAN-IX)
029000     MOVE PWL-LOAN-DUE-DATE   TO
029100                          WS-LOAN-T-DUE-DATE (WS-LOAN-IX)
029200     MOVE PWL-LOAN-GRACE-END-DATE TO
029300                       WS-LOAN-T-GRACE-END-DATE (WS-LOAN-IX)
029400     MOVE PWL-LOAN-OVERDUE-DATE TO
029500                         WS-LOAN-T-OVERDUE-DATE (WS-LOAN-IX)
029600     MOVE PWL-LOAN-REDEEMED-DATE TO
029700                        WS-LOAN-T-REDEEMED-DATE (WS-LOAN-IX)
029800     MOVE PWL-LOAN-DEFAULTED-DATE TO
029900                       WS-LOAN-T-DEFAULTED-DATE (WS-LOAN-IX)
030000     MOVE PWL-LOAN-STATUS     TO
030100                             WS-LOAN-T-STATUS (WS-LOAN-IX)
030200     READ LOANMAST-FILE
030300         AT END MOVE 'Y' TO WS-LOAN-EOF-SW
030400     END-READ.
030500*
030600* 09/12/00 R.HOLLOWAY - ITEM MASTER LOAD, SAME SHAPE AS THE LOAN
030700* TABLE LOAD ABOVE.
030800 1300-LOAD-ITEM-TABLE.
030900     READ ITEMMAST-FILE
031000         AT END MOVE 'Y' TO WS-ITEM-EOF-SW.
031100     PERFORM 1310-LOAD-ITEM-ENTRY UNTIL WS-ITEM-EOF.
031200*
031300 1310-LOAD-ITEM-ENTRY.
031400     ADD 1 TO WS-ITEM-LOAD-CTR
031500     SET WS-ITEM-IX TO WS-ITEM-LOAD-CTR
031600     MOVE PWI-ITEM-ID         TO WS-ITEM-T-ID (WS-ITEM-IX)
031700     MOVE PWI-ITEM-CUST-ID    TO WS-ITEM-T-CUST-ID (WS-ITEM-IX)
031800     MOVE PWI-ITEM-TYPE       TO WS-ITEM-T-TYPE (WS-ITEM-IX)
031900     MOVE PWI-ITEM-DESC       TO WS-ITEM-T-DESC (WS-ITEM-IX)
032000     MOVE PWI-ITEM-EST-VALUE  TO
032100                             WS-ITEM-T-EST-VALUE (WS-ITEM-IX)
032200     MOVE PWI-ITEM-STATUS     TO WS-ITEM-T-STATUS (WS-ITEM-IX)
032300     READ ITEMMAST-FILE
032400         AT END MOVE 'Y' TO WS-ITEM-EOF-SW
032500     END-READ.
032600*
032700 1900-READ-REPAYMENT-TXN.
032800     READ RPAYTXN-FILE
032900         AT END MOVE 'Y' TO WS-TXN-EOF-SW
033000     END-READ.
033100     IF NOT WS-TXN-EOF
033200         ADD 1 TO WS-TXN-READ-CTR
033300     END-IF.
033400*
033500 2000-PROCESS-REPAYMENT-TXN.
033600     MOVE 'N' TO WS-REJECT-SW.
033700     MOVE 'N' TO WS-WRK-LOAN-FOUND.
033800     PERFORM 2100-EDIT-REPAYMENT-TXN.
033900     IF NOT WS-REJECT-THIS-TXN
034000         PERFORM 2200-POST-REPAYMENT
034100         ADD 1 TO WS-TXN-ACCEPT-CTR
034200     ELSE
034300         ADD 1 TO WS-TXN-REJECT-CTR
034400     END-IF.
034500     IF DISPLAY-COUNT = 100
034600         DISPLAY WS-TXN-READ-CTR ' REPAYMENTS READ -> '
034700             UPON CRT
034800         MOVE 0 TO DISPLAY-COUNT
034900     END-IF.
035000     ADD 1 TO DISPLAY-COUNT.
035100     PERFORM 1900-READ-REPAYMENT-TXN.
035200*
035300* 04/18/89 D.ENGLE - COMPONENT SUM MUST EQUAL THE PAID AMOUNT.
035400* 04/11/94 T.NUNEZ - RECEIVED-BY MUST BE NUMERIC.
035500 2100-EDIT-REPAYMENT-TXN.
035600     COMPUTE WS-WRK-COMPONENT-SUM =
035700         PWT-RTXN-PRIN-PAID + PWT-RTXN-INT-PAID
035800                             + PWT-RTXN-PEN-PAID.
035900     IF WS-WRK-COMPONENT-SUM NOT = PWT-RTXN-PAID-AMT
036000         MOVE 'COMPONENT-SUM-MISMATCH' TO WS-WRK-ERR-CODE
036100         MOVE 'PRIN+INT+PEN DOES NOT EQUAL PAID AMOUNT'
036200                                         TO WS-WRK-ERR-MSG
036300         PERFORM 2950-REJECT-TXN
036400     END-IF.
036500     IF NOT WS-REJECT-THIS-TXN
036600         IF PWT-RTXN-PRIN-PAID < 0
036700         OR PWT-RTXN-INT-PAID  < 0
036800         OR PWT-RTXN-PEN-PAID  < 0
036900         OR PWT-RTXN-PAID-AMT NOT > 0
037000             MOVE 'COMPONENT-NOT-POSITIVE' TO WS-WRK-ERR-CODE
037100             MOVE 'PAYMENT COMPONENTS MUST BE POSITIVE'
037200                                            TO WS-WRK-ERR-MSG
037300             PERFORM 2950-REJECT-TXN
037400         END-IF
037500     END-IF.
037600     IF NOT WS-REJECT-THIS-TXN
037700         IF PWT-RTXN-RECEIVED-BY NOT NUMERIC
037800             MOVE 'RECEIVED-BY-INVALID' TO WS-WRK-ERR-CODE
037900             MOVE 'RECEIVING TELLER ID MUST BE NUMERIC'
038000                                         TO WS-WRK-ERR-MSG
038100             PERFORM 2950-REJECT-TXN
038200         END-IF
038300     END-IF.
038400     IF NOT WS-REJECT-THIS-TXN
038500         IF PWT-RTXN-CURRENCY = SPACES
038600             MOVE 'CURRENCY-REQUIRED' TO WS-WRK-ERR-CODE
038700             MOVE 'REPAYMENT CURRENCY MUST BE PRESENT'
038800                                         TO WS-WRK-ERR-MSG
038900             PERFORM 2950-REJECT-TXN
039000         END-IF
039100     END-IF.
039200     IF NOT WS-REJECT-THIS-TXN
039300         IF PWT-RTXN-PAY-METHOD = SPACES
039400             MOVE 'PAY-METHOD-REQUIRED' TO WS-WRK-ERR-CODE
039500             MOVE 'PAYMENT METHOD MUST BE PRESENT'
039600                                         TO WS-WRK-ERR-MSG
039700             PERFORM 2950-REJECT-TXN
039800         END-IF
039900     END-IF.
040000     IF NOT WS-REJECT-THIS-TXN
040100         IF PWT-RTXN-PAY-TYPE = SPACES
040200             MOVE 'PAY-TYPE-REQUIRED' TO WS-WRK-ERR-CODE
040300             MOVE 'PAYMENT TYPE MUST BE PRESENT'
040400                                         TO WS-WRK-ERR-MSG
040500             PERFORM 2950-REJECT-TXN
040600         END-IF
040700     END-IF.
040800     IF NOT WS-REJECT-THIS-TXN
040900         SET WS-LOAN-IX TO 1
041000         SEARCH WS-LOAN-ENTRY
041100             AT END
041200                 NEXT SENTENCE
041300             WHEN WS-LOAN-T-ID (WS-LOAN-IX) = PWT-RTXN-LOAN-ID
041400                 SET WS-LOAN-WAS-FOUND TO TRUE
041500         END-SEARCH
041600         IF NOT WS-LOAN-WAS-FOUND
041700             MOVE 'LOAN-NOT-FOUND' TO WS-WRK-ERR-CODE
041800             MOVE 'LOAN DOES NOT EXIST ON THE MASTER'
041900                                    TO WS-WRK-ERR-MSG
042000             PERFORM 2950-REJECT-TXN
042100         ELSE
042200             IF NOT WS-LOAN-T-STATUS-ACTIVE (WS-LOAN-IX)
042300             AND NOT WS-LOAN-T-STATUS-PARTIAL-PAID (WS-LOAN-IX)
042400                 MOVE 'LOAN-NOT-PAYABLE' TO WS-WRK-ERR-CODE
042500                 MOVE 'LOAN IS NOT ACTIVE OR PARTIALLY PAID'
042600                                          TO WS-WRK-ERR-MSG
042700                 PERFORM 2950-REJECT-TXN
042800             END-IF
042900         END-IF
043000     END-IF.
043100     IF NOT WS-REJECT-THIS-TXN
043200         COMPUTE WS-WRK-NEW-TOTAL-PAID =
043300             WS-LOAN-T-TOTAL-PAID (WS-LOAN-IX)
043400                                  + PWT-RTXN-PAID-AMT
043500         IF WS-WRK-NEW-TOTAL-PAID >
043600                 WS-LOAN-T-TOTAL-PAYABLE (WS-LOAN-IX)
043700             MOVE 'PAYMENT-EXCEEDS-TOTAL' TO WS-WRK-ERR-CODE
043800             MOVE 'PAYMENT EXCEEDS TOTAL PAYABLE'
043900                                           TO WS-WRK-ERR-MSG
044000             PERFORM 2950-REJECT-TXN
044100         END-IF
044200     END-IF.
044300*
044400* 2200-POST-REPAYMENT WRITES THE REPAYMENT RECORD, UPDATES THE
044500* LOAN TABLE ENTRY'S RUNNING TOTAL-PAID, AND FIRES THE PROPER
044600* STATE-MACHINE EVENT - FULL-PAYMENT IF THE LOAN IS NOW SETTLED,
044700* OTHERWISE PARTIAL-PAYMENT.
044800 2200-POST-REPAYMENT.
044900     ADD 1 TO WS-RPAY-NEXT-ID.
045000     MOVE WS-RPAY-NEXT-ID           TO PWR-RPAY-ID.
045100     MOVE PWT-RTXN-LOAN-ID          TO PWR-RPAY-LOAN-ID.
045200     MOVE WS-LOAN-T-CUST-ID (WS-LOAN-IX) TO PWR-RPAY-CUST-ID.
045300     MOVE PWT-RTXN-BRANCH-ID        TO PWR-RPAY-BRANCH-ID.
045400     MOVE PWT-RTXN-CURRENCY         TO PWR-RPAY-CURRENCY.
045500     MOVE PWT-RTXN-PAY-METHOD       TO PWR-RPAY-PAY-METHOD.
045600     MOVE PWT-RTXN-PAY-TYPE         TO PWR-RPAY-PAY-TYPE.
045700     MOVE PWT-RTXN-DATE             TO PWR-RPAY-DATE.
045800     MOVE PWT-RTXN-PAID-AMT         TO PWR-RPAY-PAID-AMT.
045900     MOVE PWT-RTXN-PRIN-PAID        TO PWR-RPAY-PRIN-PAID.
046000     MOVE PWT-RTXN-INT-PAID         TO PWR-RPAY-INT-PAID.
046100     MOVE PWT-RTXN-PEN-PAID         TO PWR-RPAY-PEN-PAID.
046200     MOVE PWT-RTXN-RECEIVED-BY      TO PWR-RPAY-RECEIVED-BY.
046300     MOVE WS-WRK-NEW-TOTAL-PAID TO WS-LOAN-T-TOTAL-PAID
046400                                                 (WS-LOAN-IX).
046500     COMPUTE PWR-RPAY-REMAIN-PRIN ROUNDED =
046600         WS-LOAN-T-TOTAL-PAYABLE (WS-LOAN-IX)
046700                                 - WS-WRK-NEW-TOTAL-PAID.
046800     IF WS-WRK-NEW-TOTAL-PAID >=
046900             WS-LOAN-T-TOTAL-PAYABLE (WS-LOAN-IX)
047000         MOVE 'FULL-PAYMENT        ' TO WS-FIRE-EVENT
047100         MOVE WS-RUN-DATE TO
047200                        WS-LOAN-T-REDEEMED-DATE (WS-LOAN-IX)
047300     ELSE
047400         MOVE 'PARTIAL-PAYMENT     ' TO WS-FIRE-EVENT
047500     END-IF.
047600     PERFORM 3000-FIRE-EVENT THRU 3000-EXIT.
047700     IF WS-LOAN-T-STATUS-REDEEMED (WS-LOAN-IX)
047800         PERFORM 2400-RELEASE-COLLATERAL
047900     END-IF.
048000     WRITE PWN-RPAY-REC.
048100     PERFORM 2300-ADD-BRANCH-TOTAL.
048200     ADD PWT-RTXN-PAID-AMT  TO WS-GRAND-PAID-AMT.
048300     ADD PWT-RTXN-PRIN-PAID TO WS-GRAND-PRIN-PAID.
048400     ADD PWT-RTXN-INT-PAID  TO WS-GRAND-INT-PAID.
048500     ADD PWT-RTXN-PEN-PAID  TO WS-GRAND-PEN-PAID.
048600*
048700* 11/11/92 D.ENGLE - PER-BRANCH CONTROL TOTALS FOR THE END-OF-
048800* RUN DISPLAY.  FIRST PAYMENT FOR A BRANCH OPENS A NEW ENTRY.
048900 2300-ADD-BRANCH-TOTAL.
049000     SET WS-BRANCH-IX TO 1.
049100     SEARCH WS-BRANCH-ENTRY
049200         AT END
049300             ADD 1 TO WS-BRANCH-COUNT
049400             SET WS-BRANCH-IX TO WS-BRANCH-COUNT
049500             MOVE PWT-RTXN-BRANCH-ID TO WS-BRANCH-T-ID
049600                                               (WS-BRANCH-IX)
049700             MOVE 0 TO WS-BRANCH-T-PAID (WS-BRANCH-IX)
049800             MOVE 0 TO WS-BRANCH-T-COUNT (WS-BRANCH-IX)
049900         WHEN WS-BRANCH-T-ID (WS-BRANCH-IX) =
050000              PWT-RTXN-BRANCH-ID
050100             CONTINUE
050200     END-SEARCH.
050300     ADD PWT-RTXN-PAID-AMT TO WS-BRANCH-T-PAID (WS-BRANCH-IX).
050400     ADD 1 TO WS-BRANCH-T-COUNT (WS-BRANCH-IX).
050500*
050600* 09/12/00 R.HOLLOWAY - LOOK UP THE PLEDGED ITEM BY THE LOAN'S
050700* ITEM-ID AND POST IT AVAILABLE AGAIN NOW THE LOAN IS REDEEMED.
050800* WS-LOAN-IX IS SET BY THE CALLER.  A MISS (ITEM NOT ON FILE)
050900* LEAVES THE REDEMPTION STANDING ALONE AND FALLS THROUGH TO EXIT.
051000 2400-RELEASE-COLLATERAL.
051100     SET WS-ITEM-IX TO 1.
051200     SEARCH WS-ITEM-ENTRY
051300         AT END
051400             MOVE 'ITEM-NOT-ON-FILE' TO WS-WRK-ERR-CODE
051500             GO TO 2400-EXIT
051600         WHEN WS-ITEM-T-ID (WS-ITEM-IX) =
051700                             WS-LOAN-T-ITEM-ID (WS-LOAN-IX)
051800             MOVE 'AVAILABLE ' TO WS-ITEM-T-STATUS (WS-ITEM-IX)
051900             ADD 1 TO WS-REDEEM-CTR
052000     END-SEARCH.
052100 2400-EXIT.
052200     EXIT.
052300*
052400* 3000-FIRE-EVENT - SAME SHARED STATE TABLE LOOKUP AS PWN1000.
052500* WS-FIRE-EVENT IS SET BY THE CALLER BEFORE THIS IS PERFORMED.
052600 3000-FIRE-EVENT.
052700     SET PWS-IX TO 1.
052800     SEARCH PWS-TRANSITION-ENTRY
052900         AT END
053000             MOVE 'INVALID-TRANSITION' TO WS-WRK-ERR-CODE
053100             GO TO 3000-EXIT
053200         WHEN PWS-FROM-STATUS (PWS-IX) = WS-LOAN-T-STATUS
053300                                                 (WS-LOAN-IX)
053400         AND  PWS-EVENT (PWS-IX) = WS-FIRE-EVENT
053500             MOVE PWS-TO-STATUS (PWS-IX) TO
053600                            WS-LOAN-T-STATUS (WS-LOAN-IX)
053700     END-SEARCH.
053800 3000-EXIT.
053900     EXIT.
054000*
054100 2950-REJECT-TXN.
054200     SET WS-REJECT-THIS-TXN TO TRUE.
054300     MOVE 'RPAYTXN'           TO PWE-ERR-SOURCE.
054400     MOVE PWT-RTXN-LOAN-ID    TO PWE-ERR-KEY-ID.
054500     MOVE WS-RUN-DATE         TO PWE-ERR-DATE.
054600     MOVE WS-WRK-ERR-CODE     TO PWE-ERR-CODE.
054700     MOVE WS-WRK-ERR-MSG      TO PWE-ERR-MESSAGE.
054800     WRITE PWN-ERR-REC.
054900*
055000* 07/26/00 R.HOLLOWAY - REWRITE THE WHOLE PAWN-LOAN FILE FROM
055100* THE TABLE.  LINE-SEQUENTIAL ORGANIZATION HAS NO REWRITE-IN-
055200* PLACE, SO THE NEW MASTER IS CUT FRESH FROM THE TABLE EVERY RUN
055300* AND THE JOB STEP THAT FOLLOWS RENAMES LOANNEW OVER LOANMAST.
055400 8000-REWRITE-LOAN-MASTER.
055500     PERFORM 8010-WRITE-LOAN-OUT-ENTRY
055600         VARYING WS-LOAN-IX FROM 1 BY 1
055700         UNTIL WS-LOAN-IX > WS-LOAN-LOAD-CTR.
055800*
055900 8010-WRITE-LOAN-OUT-ENTRY.
056000     MOVE WS-LOAN-T-ID (WS-LOAN-IX)     TO PWO-LOAN-ID
056100     MOVE WS-LOAN-T-CODE (WS-LOAN-IX)   TO PWO-LOAN-CODE
056200     MOVE WS-LOAN-T-CUST-ID (WS-LOAN-IX) TO
056300                                          PWO-LOAN-CUST-ID
056400     MOVE WS-LOAN-T-ITEM-ID (WS-LOAN-IX) TO
056500                                          PWO-LOAN-ITEM-ID
056600     MOVE WS-LOAN-T-BRANCH-ID (WS-LOAN-IX) TO
056700                                          PWO-LOAN-BRANCH-ID
056800     MOVE WS-LOAN-T-CURRENCY (WS-LOAN-IX) TO
056900                                          PWO-LOAN-CURRENCY
057000     MOVE WS-LOAN-T-AMOUNT (WS-LOAN-IX) TO PWO-LOAN-AMOUNT
057100     MOVE WS-LOAN-T-INT-RATE (WS-LOAN-IX) TO
057200                                          PWO-LOAN-INT-RATE
057300     MOVE WS-LOAN-T-TOTAL-PAYABLE (WS-LOAN-IX) TO
057400                                     PWO-LOAN-TOTAL-PAYABLE
057500     MOVE WS-LOAN-T-TOTAL-PAID (WS-LOAN-IX) TO
057600                                     PWO-LOAN-TOTAL-PAID
057700     MOVE WS-LOAN-T-DATE (WS-LOAN-IX)   TO PWO-LOAN-DATE
057800     MOVE WS-LOAN-T-DUE-DATE (WS-LOAN-IX) TO
057900                                          PWO-LOAN-DUE-DATE
058000     MOVE WS-LOAN-T-GRACE-END-DATE (WS-LOAN-IX) TO
058100                                    PWO-LOAN-GRACE-END-DATE
058200     MOVE WS-LOAN-T-OVERDUE-DATE (WS-LOAN-IX) TO
058300                                      PWO-LOAN-OVERDUE-DATE
058400     MOVE WS-LOAN-T-REDEEMED-DATE (WS-LOAN-IX) TO
058500                                     PWO-LOAN-REDEEMED-DATE
058600     MOVE WS-LOAN-T-DEFAULTED-DATE (WS-LOAN-IX) TO
058700                                    PWO-LOAN-DEFAULTED-DATE
058800     MOVE WS-LOAN-T-STATUS (WS-LOAN-IX) TO PWO-LOAN-STATUS
058900     WRITE PWN-LOAN-OUT-REC.
059000*
059100* 09/12/00 R.HOLLOWAY - REWRITE THE ITEM MASTER FROM THE TABLE,
059200* SAME SHAPE AS 8000-REWRITE-LOAN-MASTER ABOVE.
059300 8100-REWRITE-ITEM-MASTER.
059400     PERFORM 8110-WRITE-ITEM-OUT-ENTRY
059500         VARYING WS-ITEM-IX FROM 1 BY 1
059600         UNTIL WS-ITEM-IX > WS-ITEM-LOAD-CTR.
059700*
059800 8110-WRITE-ITEM-OUT-ENTRY.
059900     MOVE WS-ITEM-T-ID (WS-ITEM-IX)        TO PWO-ITEM-ID
060000     MOVE WS-ITEM-T-CUST-ID (WS-ITEM-IX)   TO PWO-ITEM-CUST-ID
060100     MOVE WS-ITEM-T-TYPE (WS-ITEM-IX)      TO PWO-ITEM-TYPE
060200     MOVE WS-ITEM-T-DESC (WS-ITEM-IX)      TO PWO-ITEM-DESC
060300     MOVE WS-ITEM-T-EST-VALUE (WS-ITEM-IX) TO PWO-ITEM-EST-VALUE
060400     MOVE WS-ITEM-T-STATUS (WS-ITEM-IX)    TO PWO-ITEM-STATUS
060500     WRITE PWN-ITEM-OUT-REC.
060600*
060700*
060800 9000-END-RTN.
060900     DISPLAY 'PWN2000 END OF RUN TOTALS' UPON CRT.
061000     DISPLAY 'REPAYMENTS READ        = ' WS-TXN-READ-CTR
061100         UPON CRT.
061200     DISPLAY 'REPAYMENTS ACCEPTED    = ' WS-TXN-ACCEPT-CTR
061300         UPON CRT.
061400     DISPLAY 'REPAYMENTS REJECTED    = ' WS-TXN-REJECT-CTR
061500         UPON CRT.
061600     DISPLAY 'GRAND TOTAL PAID       = ' WS-GRAND-PAID-AMT
061700         UPON CRT.
061800     DISPLAY 'GRAND TOTAL PRINCIPAL  = ' WS-GRAND-PRIN-PAID
061900         UPON CRT.
062000     DISPLAY 'GRAND TOTAL INTEREST   = ' WS-GRAND-INT-PAID
062100         UPON CRT.
062200     DISPLAY 'GRAND TOTAL PENALTY    = ' WS-GRAND-PEN-PAID
062300         UPON CRT.
062400     DISPLAY 'ITEMS RELEASED TO AVAIL= ' WS-REDEEM-CTR
062500         UPON CRT.
062600     PERFORM 9010-DISPLAY-BRANCH-TOTAL THRU
062700         9010-DISPLAY-BRANCH-TOTAL-EXIT
062800         VARYING WS-BRANCH-IX FROM 1 BY 1
062900         UNTIL WS-BRANCH-IX > WS-BRANCH-COUNT.
063000     CLOSE LOANMAST-FILE
063100           LOANNEW-FILE
063200           ITEMMAST-FILE
063300           ITEMNEW-FILE
063400           RPAYTXN-FILE
063500           RPAYOUT-FILE
063600           ERRFILE-FILE.
063700     STOP RUN.
063800*
063900 9010-DISPLAY-BRANCH-TOTAL.
064000     DISPLAY 'BRANCH ' WS-BRANCH-T-ID (WS-BRANCH-IX)
064100         ' PAID ' WS-BRANCH-T-PAID (WS-BRANCH-IX)
064200         ' COUNT ' WS-BRANCH-T-COUNT (WS-BRANCH-IX)
064300         UPON CRT.
064400 9010-DISPLAY-BRANCH-TOTAL-EXIT.
064500     EXIT.
064600 
064700 
