000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PWN3000.
000300 AUTHOR.         R HOLLOWAY.
000400 INSTALLATION.   PAWN-SYS PROJECT.
000500 DATE-WRITTEN.   03/14/89.
000600 DATE-COMPILED.
000700 SECURITY.       PAWN-SYS PRODUCTION - AUTHORIZED USERS ONLY.
000800*****************************************************************
000900* PWN3000 - DAILY BATCH SWEEPS.                                  *
001000* LOADS THE PAWN-LOAN MASTER INTO A TABLE, SWEEPS IT TWICE -     *
001100* ONCE TO MARK PAST-DUE ACTIVE/PARTIALLY-PAID LOANS OVERDUE, AND *
001200* ONCE TO DEFAULT OVERDUE LOANS WHOSE GRACE PERIOD HAS EXPIRED - *
001300* THEN REWRITES THE WHOLE MASTER FROM THE TABLE.  RUN AFTER      *
001400* PWN2000 EACH NIGHT, BEFORE THE MORNING REPORT PROGRAMS.        *
001500*****************************************************************
001600* C H A N G E   L O G
001700*****************************************************************
001800* 03/14/89  R.HOLLOWAY  ORIGINAL PROGRAM FOR PAWN-SYS CONVERSION*
001900* 08/09/90  R.HOLLOWAY  GRACE PERIOD WIDENED FROM 15 TO 30 DAYS  *
002000*                       PER COLLECTIONS MANAGER REQUEST          *
002100* 02/19/98  D.ENGLE     STATE TABLE PULLED OUT TO PWNSTAT COPY   *
002200*                       BOOK SO PWN1000/PWN2000 SHARE ONE COPY   *
002300* 09/30/98  D.ENGLE     Y2K - DATE-ADVANCE ROUTINE REWRITTEN TO  *
002400*                       CARRY A FULL 4-DIGIT CCYY, NO WINDOWING  *
002500* 03/02/99  T.NUNEZ     Y2K REGRESSION SIGNOFF - NO FURTHER      *
002600*                       CHANGES REQUIRED                         *
002700* 07/26/00  R.HOLLOWAY  OLD-MASTER/NEW-MASTER REWRITE OF PAWN-   *
002800*                       LOAN SPLIT OUT OF THE MAIN LOOP, SAME AS *
002900*                       THE PWN2000 FIX THIS SAME WEEK           *
003000* 09/12/00  R.HOLLOWAY  ITEM MASTER NOW OPENED, TABLED AND       *
003100*                       REWRITTEN - GRACE EXPIRE SWEEP POSTS     *
003200*                       FORFEITED BACK TO THE COLLATERAL RECORD  *
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     CONSOLE IS CRT
003800     C01 IS TOP-OF-FORM
003900     CLASS PWN-NUMERIC-CLASS IS '0' THRU '9'
004000     UPSI-0 ON STATUS IS PWN-RERUN-SWITCH.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT LOANMAST-FILE ASSIGN TO LOANMAST
004400            ORGANIZATION RECORD SEQUENTIAL.
004500     SELECT LOANNEW-FILE  ASSIGN TO LOANNEW
004600            ORGANIZATION RECORD SEQUENTIAL.
004700     SELECT ITEMMAST-FILE ASSIGN TO ITEMMAST
004800            ORGANIZATION RECORD SEQUENTIAL.
004900     SELECT ITEMNEW-FILE  ASSIGN TO ITEMNEW
005000            ORGANIZATION RECORD SEQUENTIAL.
005100*
005200 DATA DIVISION.
005300*
005400 FILE SECTION.
005500*
005600 FD  LOANMAST-FILE
005700     LABEL RECORDS ARE STANDARD
005800     DATA RECORD IS PWN-LOAN-REC.
005900     COPY PWNLOAN.
006000*
006100 FD  LOANNEW-FILE
006200     LABEL RECORDS ARE STANDARD
006300     DATA RECORD IS PWN-LOAN-OUT-REC.
006400     COPY PWNLOAN REPLACING ==PWN-LOAN-REC== BY
006500          ==PWN-LOAN-OUT-REC== ==PWL-LOAN-== BY ==PWO-LOAN-==.
006600*
006700 FD  ITEMMAST-FILE
006800     LABEL RECORDS ARE STANDARD
006900     DATA RECORD IS PWN-ITEM-REC.
007000     COPY PWNITEM.
007100*
007200 FD  ITEMNEW-FILE
007300     LABEL RECORDS ARE STANDARD
007400     DATA RECORD IS PWN-ITEM-OUT-REC.
007500     COPY PWNITEM REPLACING ==PWN-ITEM-REC== BY
007600          ==PWN-ITEM-OUT-REC== ==PWI-ITEM-== BY ==PWO-ITEM-==.
007700*
007800 WORKING-STORAGE SECTION.
007900*
008000     COPY PWNSTAT.
008100*
008200 01  WS-SWITCHES.
008300     05  WS-LOAN-EOF-SW               PIC X(1)  VALUE 'N'.
008400         88  WS-LOAN-EOF                        VALUE 'Y'.
008500     05  WS-ITEM-EOF-SW               PIC X(1)  VALUE 'N'.
008600         88  WS-ITEM-EOF                        VALUE 'Y'.
008700*
008800 01  WS-COUNTERS.
008900     05  WS-LOAN-LOAD-CTR             PIC 9(5)  COMP VALUE 0.
009000     05  WS-ITEM-LOAD-CTR             PIC 9(5)  COMP VALUE 0.
009100     05  WS-OVERDUE-CTR               PIC 9(7)  COMP-3 VALUE 0.
009200     05  WS-DEFAULT-CTR               PIC 9(7)  COMP-3 VALUE 0.
009300     05  WS-FORFEIT-CTR               PIC 9(7)  COMP-3 VALUE 0.
009400     05  DISPLAY-COUNT                PIC 9(5)  COMP-3 VALUE 0.
009500*
009600 01  WS-RUN-DATE                      PIC 9(8)  VALUE ZEROES.
009700 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
009800     05  WS-RD-CCYY                   PIC 9(4).
009900     05  WS-RD-MM                     PIC 9(2).
010000     05  WS-RD-DD                     PIC 9(2).
010100 01  WS-FIRE-EVENT                    PIC X(20) VALUE SPACES.
010200 01  WS-WRK-ERR-CODE                  PIC X(30) VALUE SPACES.
010300*
010400* IN-MEMORY PAWN-LOAN TABLE - THE WHOLE MASTER FOR THE DURATION
010500* OF THE RUN.  FIELDS MIRROR THE PWNLOAN COPYBOOK ONE FOR ONE SO
010600* THE TABLE CAN BE LOADED AND THE NEW MASTER CUT STRAIGHT BACK
010700* OUT OF IT AT END OF RUN - SAME SHAPE AS THE PWN2000 TABLE.
010800 01  WS-LOAN-TABLE.
010900     05  WS-LOAN-ENTRY OCCURS 5000 TIMES
011000             INDEXED BY WS-LOAN-IX.
011100         10  WS-LOAN-T-ID               PIC 9(9).
011200         10  WS-LOAN-T-CODE              PIC X(20).
011300         10  WS-LOAN-T-CUST-ID          PIC 9(9).
011400         10  WS-LOAN-T-ITEM-ID          PIC 9(9).
011500         10  WS-LOAN-T-BRANCH-ID        PIC 9(4).
011600         10  WS-LOAN-T-CURRENCY         PIC X(3).
011700         10  WS-LOAN-T-AMOUNT           PIC S9(9)V99 COMP-3.
011800         10  WS-LOAN-T-INT-RATE         PIC S9(3)V99 COMP-3.
011900         10  WS-LOAN-T-TOTAL-PAYABLE    PIC S9(9)V99 COMP-3.
012000         10  WS-LOAN-T-TOTAL-PAID       PIC S9(9)V99 COMP-3.
012100         10  WS-LOAN-T-DATE             PIC 9(8).
012200         10  WS-LOAN-T-DUE-DATE         PIC 9(8).
012300         10  WS-LOAN-T-GRACE-END-DATE   PIC 9(8).
012400         10  WS-LOAN-T-OVERDUE-DATE     PIC 9(8).
012500         10  WS-LOAN-T-REDEEMED-DATE    PIC 9(8).
012600         10  WS-LOAN-T-DEFAULTED-DATE   PIC 9(8).
012700         10  WS-LOAN-T-STATUS           PIC X(14).
012800             88  WS-LOAN-T-STATUS-CREATED
012900                                    VALUE 'CREATED       '.
013000             88  WS-LOAN-T-STATUS-ACTIVE
013100                                    VALUE 'ACTIVE        '.
013200             88  WS-LOAN-T-STATUS-PARTIAL-PAID
013300                                    VALUE 'PARTIALLY-PAID'.
013400             88  WS-LOAN-T-STATUS-OVERDUE
013500                                    VALUE 'OVERDUE       '.
013600             88  WS-LOAN-T-STATUS-REDEEMED
013700                                    VALUE 'REDEEMED      '.
013800             88  WS-LOAN-T-STATUS-DEFAULTED
013900                                    VALUE 'DEFAULTED     '.
014000             88  WS-LOAN-T-STATUS-CANCELLED
014100                                    VALUE 'CANCELLED     '.
014200*
014300* 09/12/00 R.HOLLOWAY - IN-MEMORY PAWN-ITEM (COLLATERAL) TABLE.
014400* LOADED ONCE AT START OF RUN SO THE GRACE EXPIRE SWEEP CAN FLAG
014500* A PIECE OF COLLATERAL FORFEITED WITHOUT A RANDOM RE-READ OF
014600* ITEMMAST, THEN CUT BACK OUT TO ITEMNEW AT END OF RUN - SAME
014700* TABLE-LOAD/TABLE-REWRITE SHAPE AS THE LOAN TABLE ABOVE.
014800 01  WS-ITEM-TABLE.
014900     05  WS-ITEM-ENTRY OCCURS 1 TO 5000 TIMES
015000             DEPENDING ON WS-ITEM-LOAD-CTR
015100             INDEXED BY WS-ITEM-IX.
015200         10  WS-ITEM-T-ID               PIC 9(9).
015300         10  WS-ITEM-T-CUST-ID          PIC 9(9).
015400         10  WS-ITEM-T-TYPE             PIC X(20).
015500         10  WS-ITEM-T-DESC             PIC X(40).
015600         10  WS-ITEM-T-EST-VALUE        PIC S9(9)V99 COMP-3.
015700         10  WS-ITEM-T-STATUS           PIC X(10).
015800             88  WS-ITEM-T-IS-AVAILABLE      VALUE 'AVAILABLE '.
015900             88  WS-ITEM-T-IS-PAWNED         VALUE 'PAWNED    '.
016000             88  WS-ITEM-T-IS-FORFEITED      VALUE 'FORFEITED '.
016100             88  WS-ITEM-T-IS-DELETED        VALUE 'DELETED   '.
016200*
016300* 08/09/90 R.HOLLOWAY - GRACE-PERIOD-END IS THE SAME CALENDAR
016400* DATE FOR EVERY LOAN THE OVERDUE SWEEP TOUCHES THIS RUN (RUN
016500* DATE PLUS THE 30-DAY GRACE WINDOW), SO IT IS COMPUTED ONCE UP
016600* FRONT RATHER THAN RECOMPUTED LOAN BY LOAN.  NO INTRINSIC DATE
016700* FUNCTIONS ON THIS COMPILER - THE ROUTINE BELOW WALKS THE
016800* CALENDAR DAY BY DAY.
016900 01  WS-GRACE-CONST-DATE              PIC 9(8)  VALUE ZEROES.
017000 01  WS-GRACE-CONST-DATE-R REDEFINES WS-GRACE-CONST-DATE.
017100     05  WS-GCD-CCYY                  PIC 9(4).
017200     05  WS-GCD-MM                    PIC 9(2).
017300     05  WS-GCD-DD                    PIC 9(2).
017400*
017500 01  WS-DATE-MATH.
017600     05  WS-DM-CCYY                   PIC 9(4).
017700     05  WS-DM-MM                     PIC 9(2).
017800     05  WS-DM-DD                     PIC 9(2).
017900     05  WS-DM-DAYS-TO-ADD            PIC 9(3)  COMP VALUE 0.
018000     05  WS-DM-DAYS-IN-MONTH          PIC 9(2)  COMP VALUE 0.
018100     05  WS-DM-LEAP-SW                PIC X(1)  VALUE 'N'.
018200         88  WS-DM-IS-LEAP-YEAR                 VALUE 'Y'.
018300     05  WS-DM-REM-4                  PIC 9(2)  COMP VALUE 0.
018400     05  WS-DM-REM-100                PIC 9(2)  COMP VALUE 0.
018500     05  WS-DM-REM-400                PIC 9(3)  COMP VALUE 0.
018600     05  WS-DM-QUOT                   PIC 9(6)  COMP VALUE 0.
018700*
018800* DAYS-PER-MONTH TABLE - FEBRUARY CARRIED AS 28 AND BUMPED TO
018900* 29 IN 1070-CHECK-FEB-LEAP-YEAR WHEN THE WORKING YEAR IS LEAP.
019000 01  WS-MONTH-DAYS-VALUES.
019100     05  FILLER                       PIC 9(2)  VALUE 31.
019200     05  FILLER                       PIC 9(2)  VALUE 28.
019300     05  FILLER                       PIC 9(2)  VALUE 31.
019400     05  FILLER                       PIC 9(2)  VALUE 30.
019500     05  FILLER                       PIC 9(2)  VALUE 31.
019600     05  FILLER                       PIC 9(2)  VALUE 30.
019700     05  FILLER                       PIC 9(2)  VALUE 31.
019800     05  FILLER                       PIC 9(2)  VALUE 31.
019900     05  FILLER                       PIC 9(2)  VALUE 30.
020000     05  FILLER                       PIC 9(2)  VALUE 31.
020100     05  FILLER                       PIC 9(2)  VALUE 30.
020200     05  FILLER                       PIC 9(2)  VALUE 31.
020300 01  WS-MONTH-DAYS REDEFINES WS-MONTH-DAYS-VALUES.
020400     05  WS-MD-DAYS OCCURS 12 TIMES  PIC 9(2)  COMP.
020500*
020600 PROCEDURE DIVISION.
020700*
020800 1000-MAIN-LINE.
020900     DISPLAY SPACES UPON CRT.
021000     DISPLAY '* * * * BEGIN PWN3000 - DAILY BATCH SWEEPS * * *'
021100         UPON CRT.
021200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
021300     PERFORM 1050-COMPUTE-GRACE-CONST.
021400     PERFORM 1100-OPEN-FILES.
021500     PERFORM 1200-LOAD-LOAN-TABLE.
021600     PERFORM 1300-LOAD-ITEM-TABLE.
021700     PERFORM 2000-OVERDUE-SWEEP.
021800     PERFORM 2100-GRACE-EXPIRE-SWEEP.
021900     PERFORM 8000-REWRITE-LOAN-MASTER.
022000     PERFORM 8100-REWRITE-ITEM-MASTER.
022100     PERFORM 9000-END-RTN.
022200*
022300* 08/09/90 R.HOLLOWAY - GRACE-PERIOD-END CONSTANT FOR TODAY'S RUN.
022400 1050-COMPUTE-GRACE-CONST.
022500     MOVE WS-RUN-DATE (1:4)       TO WS-DM-CCYY.
022600     MOVE WS-RUN-DATE (5:2)       TO WS-DM-MM.
022700     MOVE WS-RUN-DATE (7:2)       TO WS-DM-DD.
022800     MOVE 30                      TO WS-DM-DAYS-TO-ADD.
022900     PERFORM 1060-ADVANCE-ONE-DAY WS-DM-DAYS-TO-ADD TIMES.
023000     MOVE WS-DM-CCYY              TO WS-GRACE-CONST-DATE (1:4).
023100     MOVE WS-DM-MM                TO WS-GRACE-CONST-DATE (5:2).
023200     MOVE WS-DM-DD                TO WS-GRACE-CONST-DATE (7:2).
023300*
023400* 09/30/98 D.ENGLE - CALENDAR WALK, ONE DAY AT A TIME.  NO
023500* INTRINSIC FUNCTIONS ON THIS COMPILER - DAYS-IN-MONTH COMES
023600* OFF THE TABLE ABOVE, WITH FEBRUARY BUMPED A DAY IN A LEAP YEAR.
023700 1060-ADVANCE-ONE-DAY.
023800     MOVE WS-MD-DAYS (WS-DM-MM)   TO WS-DM-DAYS-IN-MONTH.
023900     IF WS-DM-MM = 02
024000         PERFORM 1070-CHECK-FEB-LEAP-YEAR
024100     END-IF.
024200     ADD 1 TO WS-DM-DD.
024300     IF WS-DM-DD > WS-DM-DAYS-IN-MONTH
024400         MOVE 1 TO WS-DM-DD
024500         ADD 1 TO WS-DM-MM
024600         IF WS-DM-MM > 12
024700             MOVE 1 TO WS-DM-MM
024800             ADD 1 TO WS-DM-CCYY
024900         END-IF
025000     END-IF.
025100*
025200 1070-CHECK-FEB-LEAP-YEAR.
025300     MOVE 'N' TO WS-DM-LEAP-SW.
025400     DIVIDE WS-DM-CCYY BY 4 GIVING WS-DM-QUOT
025500                            REMAINDER WS-DM-REM-4.
025600     IF WS-DM-REM-4 = 0
025700         DIVIDE WS-DM-CCYY BY 100 GIVING WS-DM-QUOT
025800                                  REMAINDER WS-DM-REM-100
025900         IF WS-DM-REM-100 NOT = 0
026000             SET WS-DM-IS-LEAP-YEAR TO TRUE
026100         ELSE
026200             DIVIDE WS-DM-CCYY BY 400 GIVING WS-DM-QUOT
026300                                      REMAINDER WS-DM-REM-400
026400             IF WS-DM-REM-400 = 0
026500                 SET WS-DM-IS-LEAP-YEAR TO TRUE
026600             END-IF
026700         END-IF
026800     END-IF.
026900     IF WS-DM-IS-LEAP-YEAR
027000         MOVE 29 TO WS-DM-DAYS-IN-MONTH
027100     END-IF.
027200*
027300 1100-OPEN-FILES.
027400     OPEN INPUT  LOANMAST-FILE.
027500     OPEN INPUT  ITEMMAST-FILE.
027600     OPEN OUTPUT LOANNEW-FILE.
027700     OPEN OUTPUT ITEMNEW-FILE.
027800*
027900 1200-LOAD-LOAN-TABLE.
028000     READ LOANMAST-FILE
028100         AT END MOVE 'Y' TO WS-LOAN-EOF-SW.
028200     PERFORM 1210-LOAD-LOAN-ENTRY UNTIL WS-LOAN-EOF.
028300*
028400 1210-LOAD-LOAN-ENTRY.
028500     ADD 1 TO WS-LOAN-LOAD-CTR
028600     SET WS-LOAN-IX TO WS-LOAN-LOAD-CTR
028700     MOVE PWL-LOAN-ID         TO WS-LOAN-T-ID (WS-LOAN-IX)
028800     MOVE PWL-LOAN-CODE       TO WS-LOAN-T-CODE (WS-LOAN-IX)
028900     MOVE PWL-LOAN-CUST-ID    TO
029000                             WS-LOAN-T-CUST-ID (WS-LOAN-IX)
029100     MOVE PWL-LOAN-ITEM-ID    TO
029200                             WS-LOAN-T-ITEM-ID (WS-LOAN-IX)
029300     MOVE PWL-LOAN-BRANCH-ID  TO
029400                             WS-LOAN-T-BRANCH-ID (WS-LOAN-IX)
029500     MOVE PWL-LOAN-CURRENCY   TO
029600                             WS-LOAN-T-CURRENCY (WS-LOAN-IX)
029700     MOVE PWL-LOAN-AMOUNT     TO
029800                             WS-LOAN-T-AMOUNT (WS-LOAN-IX)
029900     MOVE PWL-LOAN-INT-RATE   TO
030000                             WS-LOAN-T-INT-RATE (WS-LOAN-IX)
030100     MOVE PWL-LOAN-TOTAL-PAYABLE TO
030200                        WS-LOAN-T-TOTAL-PAYABLE (WS-LOAN-IX)
030300     MOVE PWL-LOAN-TOTAL-PAID TO
030400                        WS-LOAN-T-TOTAL-PAID (WS-LOAN-IX)
030500     MOVE PWL-LOAN-DATE       TO WS-LOAN-T-DATE (WS-LOAN-IX)
030600     MOVE PWL-LOAN-DUE-DATE   TO
030700                          WS-LOAN-T-DUE-DATE (WS-LOAN-IX)
030800     MOVE PWL-LOAN-GRACE-END-DATE TO
030900                       WS-LOAN-T-GRACE-END-DATE (WS-LOAN-IX)
031000     MOVE PWL-LOAN-OVERDUE-DATE TO
031100                         WS-LOAN-T-OVERDUE-DATE (WS-LOAN-IX)
031200     MOVE PWL-LOAN-REDEEMED-DATE TO
031300                        WS-LOAN-T-REDEEMED-DATE (WS-LOAN-IX)
031400     MOVE PWL-LOAN-DEFAULTED-DATE TO
031500                       WS-LOAN-T-DEFAULTED-DATE (WS-LOAN-IX)
031600     MOVE PWL-LOAN-STATUS     TO
031700                             WS-LOAN-T-STATUS (WS-LOAN-IX)
031800     READ LOANMAST-FILE
031900         AT END MOVE 'Y' TO WS-LOAN-EOF-SW
032000     END-READ.
032100*
032200* 09/12/00 R.HOLLOWAY - ITEM MASTER LOAD, SAME SHAPE AS THE LOAN
032300* TABLE LOAD ABOVE.
032400 1300-LOAD-ITEM-TABLE.
032500     READ ITEMMAST-FILE
032600         AT END MOVE 'Y' TO WS-ITEM-EOF-SW.
032700     PERFORM 1310-LOAD-ITEM-ENTRY UNTIL WS-ITEM-EOF.
032800*
032900 1310-LOAD-ITEM-ENTRY.
033000     ADD 1 TO WS-ITEM-LOAD-CTR
033100     SET WS-ITEM-IX TO WS-ITEM-LOAD-CTR
033200     MOVE PWI-ITEM-ID         TO WS-ITEM-T-ID (WS-ITEM-IX)
033300     MOVE PWI-ITEM-CUST-ID    TO WS-ITEM-T-CUST-ID (WS-ITEM-IX)
033400     MOVE PWI-ITEM-TYPE       TO WS-ITEM-T-TYPE (WS-ITEM-IX)
033500     MOVE PWI-ITEM-DESC       TO WS-ITEM-T-DESC (WS-ITEM-IX)
033600     MOVE PWI-ITEM-EST-VALUE  TO
033700                             WS-ITEM-T-EST-VALUE (WS-ITEM-IX)
033800     MOVE PWI-ITEM-STATUS     TO WS-ITEM-T-STATUS (WS-ITEM-IX)
033900     READ ITEMMAST-FILE
034000         AT END MOVE 'Y' TO WS-ITEM-EOF-SW
034100     END-READ.
034200*
034300* 03/14/89 R.HOLLOWAY - OVERDUE SWEEP.  ANY ACTIVE OR PARTIALLY-
034400* PAID LOAN WHOSE DUE DATE HAS ARRIVED OR PASSED GOES TO OVERDUE
034500* AND PICKS UP THE GRACE-PERIOD-END STAMPED ABOVE.
034600 2000-OVERDUE-SWEEP.
034700     PERFORM 2010-OVERDUE-SWEEP-ENTRY
034800         VARYING WS-LOAN-IX FROM 1 BY 1
034900         UNTIL WS-LOAN-IX > WS-LOAN-LOAD-CTR.
035000*
035100 2010-OVERDUE-SWEEP-ENTRY.
035200     IF (WS-LOAN-T-STATUS-ACTIVE (WS-LOAN-IX)
035300         OR WS-LOAN-T-STATUS-PARTIAL-PAID (WS-LOAN-IX))
035400     AND WS-LOAN-T-DUE-DATE (WS-LOAN-IX) NOT > WS-RUN-DATE
035500         MOVE 'DUE-DATE-PASSED     ' TO WS-FIRE-EVENT
035600         PERFORM 3000-FIRE-EVENT THRU 3000-EXIT
035700         MOVE WS-RUN-DATE TO WS-LOAN-T-OVERDUE-DATE (WS-LOAN-IX)
035800         MOVE WS-GRACE-CONST-DATE TO
035900                        WS-LOAN-T-GRACE-END-DATE (WS-LOAN-IX)
036000         ADD 1 TO WS-OVERDUE-CTR
036100     END-IF.
036200*
036300* 08/09/90 R.HOLLOWAY - GRACE-PERIOD EXPIRATION SWEEP.  ANY
036400* OVERDUE LOAN WHOSE GRACE-PERIOD-END HAS ALREADY PASSED
036500* DEFAULTS.  09/12/00 R.HOLLOWAY - THE ITEM MASTER IS NOW TABLED
036600* AND REWRITTEN BY THIS PROGRAM (SEE 1300/8100), SO THE PIECE OF
036700* COLLATERAL AGAINST THE DEFAULTED LOAN IS POSTED FORFEITED
036800* RIGHT HERE INSTEAD OF RELYING ON THE LOAN STATUS ALONE AS THE
036900* SYSTEM OF RECORD FOR A FORFEITED PAWN.
037000 2100-GRACE-EXPIRE-SWEEP.
037100     PERFORM 2110-GRACE-EXPIRE-ENTRY
037200         VARYING WS-LOAN-IX FROM 1 BY 1
037300         UNTIL WS-LOAN-IX > WS-LOAN-LOAD-CTR.
037400*
037500 2110-GRACE-EXPIRE-ENTRY.
037600     IF WS-LOAN-T-STATUS-OVERDUE (WS-LOAN-IX)
037700     AND WS-LOAN-T-GRACE-END-DATE (WS-LOAN-IX) < WS-RUN-DATE
037800         MOVE 'GRACE-PERIOD-EXPIRED' TO WS-FIRE-EVENT
037900         PERFORM 3000-FIRE-EVENT THRU 3000-EXIT
038000         MOVE WS-RUN-DATE TO
038100                     WS-LOAN-T-DEFAULTED-DATE (WS-LOAN-IX)
038200         PERFORM 2120-FORFEIT-COLLATERAL
038300         ADD 1 TO WS-DEFAULT-CTR
038400     END-IF.
038500*
038600* 09/12/00 R.HOLLOWAY - LOOK UP THE PAWNED ITEM BY THE LOAN'S
038700* ITEM-ID AND POST IT FORFEITED.  WS-LOAN-IX IS SET BY THE
038800* CALLER.  A MISS (ITEM NOT ON FILE) LEAVES THE LOAN DEFAULT
038900* STANDING ALONE AND FALLS THROUGH TO 2120-EXIT.
039000 2120-FORFEIT-COLLATERAL.
039100     SET WS-ITEM-IX TO 1.
039200     SEARCH WS-ITEM-ENTRY
039300         AT END
039400             MOVE 'ITEM-NOT-ON-FILE' TO WS-WRK-ERR-CODE
039500             GO TO 2120-EXIT
039600         WHEN WS-ITEM-T-ID (WS-ITEM-IX) =
039700                             WS-LOAN-T-ITEM-ID (WS-LOAN-IX)
039800             MOVE 'FORFEITED ' TO WS-ITEM-T-STATUS (WS-ITEM-IX)
039900             ADD 1 TO WS-FORFEIT-CTR
040000     END-SEARCH.
040100 2120-EXIT.
040200     EXIT.
040300*
040400* 3000-FIRE-EVENT - SAME SHARED STATE TABLE LOOKUP AS PWN1000
040500* AND PWN2000.  WS-FIRE-EVENT AND WS-LOAN-IX ARE SET BY THE
040600* CALLER BEFORE THIS IS PERFORMED.
040700 3000-FIRE-EVENT.
040800     SET PWS-IX TO 1.
040900     SEARCH PWS-TRANSITION-ENTRY
041000         AT END
041100             MOVE 'INVALID-TRANSITION' TO WS-WRK-ERR-CODE
041200             GO TO 3000-EXIT
041300         WHEN PWS-FROM-STATUS (PWS-IX) = WS-LOAN-T-STATUS
041400                                                 (WS-LOAN-IX)
041500         AND  PWS-EVENT (PWS-IX) = WS-FIRE-EVENT
041600             MOVE PWS-TO-STATUS (PWS-IX) TO
041700                            WS-LOAN-T-STATUS (WS-LOAN-IX)
041800     END-SEARCH.
041900 3000-EXIT.
042000     EXIT.
042100*
042200* 07/26/00 R.HOLLOWAY - REWRITE THE WHOLE PAWN-LOAN FILE FROM
042300* THE TABLE.  LINE-SEQUENTIAL ORGANIZATION HAS NO REWRITE-IN-
042400* PLACE, SO THE NEW MASTER IS CUT FRESH FROM THE TABLE EVERY
042500* RUN AND THE JOB STEP THAT FOLLOWS RENAMES LOANNEW OVER
042600* LOANMAST.
042700 8000-REWRITE-LOAN-MASTER.
042800     PERFORM 8010-WRITE-LOAN-OUT-ENTRY
042900         VARYING WS-LOAN-IX FROM 1 BY 1
043000         UNTIL WS-LOAN-IX > WS-LOAN-LOAD-CTR.
043100*
043200 8010-WRITE-LOAN-OUT-ENTRY.
043300     MOVE WS-LOAN-T-ID (WS-LOAN-IX)     TO PWO-LOAN-ID
043400     MOVE WS-LOAN-T-CODE (WS-LOAN-IX)   TO PWO-LOAN-CODE
043500     MOVE WS-LOAN-T-CUST-ID (WS-LOAN-IX) TO
043600                                          PWO-LOAN-CUST-ID
043700     MOVE WS-LOAN-T-ITEM-ID (WS-LOAN-IX) TO
043800                                          PWO-LOAN-ITEM-ID
043900     MOVE WS-LOAN-T-BRANCH-ID (WS-LOAN-IX) TO
044000                                          PWO-LOAN-BRANCH-ID
044100     MOVE WS-LOAN-T-CURRENCY (WS-LOAN-IX) TO
044200                                          PWO-LOAN-CURRENCY
044300     MOVE WS-LOAN-T-AMOUNT (WS-LOAN-IX) TO PWO-LOAN-AMOUNT
044400     MOVE WS-LOAN-T-INT-RATE (WS-LOAN-IX) TO
044500                                          PWO-LOAN-INT-RATE
044600     MOVE WS-LOAN-T-TOTAL-PAYABLE (WS-LOAN-IX) TO
044700                                     PWO-LOAN-TOTAL-PAYABLE
044800     MOVE WS-LOAN-T-TOTAL-PAID (WS-LOAN-IX) TO
044900                                     PWO-LOAN-TOTAL-PAID
045000     MOVE WS-LOAN-T-DATE (WS-LOAN-IX)   TO PWO-LOAN-DATE
045100     MOVE WS-LOAN-T-DUE-DATE (WS-LOAN-IX) TO
045200                                          PWO-LOAN-DUE-DATE
045300     MOVE WS-LOAN-T-GRACE-END-DATE (WS-LOAN-IX) TO
045400                                    PWO-LOAN-GRACE-END-DATE
045500     MOVE WS-LOAN-T-OVERDUE-DATE (WS-LOAN-IX) TO
045600                                      PWO-LOAN-OVERDUE-DATE
045700     MOVE WS-LOAN-T-REDEEMED-DATE (WS-LOAN-IX) TO
045800                                     PWO-LOAN-REDEEMED-DATE
045900     MOVE WS-LOAN-T-DEFAULTED-DATE (WS-LOAN-IX) TO
046000                                    PWO-LOAN-DEFAULTED-DATE
046100     MOVE WS-LOAN-T-STATUS (WS-LOAN-IX) TO PWO-LOAN-STATUS
046200     WRITE PWN-LOAN-OUT-REC.
046300*
046400* 09/12/00 R.HOLLOWAY - REWRITE THE ITEM MASTER FROM THE TABLE,
046500* SAME SHAPE AS 8000-REWRITE-LOAN-MASTER ABOVE.
046600 8100-REWRITE-ITEM-MASTER.
046700     PERFORM 8110-WRITE-ITEM-OUT-ENTRY
046800         VARYING WS-ITEM-IX FROM 1 BY 1
046900         UNTIL WS-ITEM-IX > WS-ITEM-LOAD-CTR.
047000*
047100 8110-WRITE-ITEM-OUT-ENTRY.
047200     MOVE WS-ITEM-T-ID (WS-ITEM-IX)        TO PWO-ITEM-ID
047300     MOVE WS-ITEM-T-CUST-ID (WS-ITEM-IX)   TO PWO-ITEM-CUST-ID
047400     MOVE WS-ITEM-T-TYPE (WS-ITEM-IX)      TO PWO-ITEM-TYPE
047500     MOVE WS-ITEM-T-DESC (WS-ITEM-IX)      TO PWO-ITEM-DESC
047600     MOVE WS-ITEM-T-EST-VALUE (WS-ITEM-IX) TO PWO-ITEM-EST-VALUE
047700     MOVE WS-ITEM-T-STATUS (WS-ITEM-IX)    TO PWO-ITEM-STATUS
047800     WRITE PWN-ITEM-OUT-REC.
047900*
048000 9000-END-RTN.
048100     DISPLAY 'PWN3000 END OF RUN TOTALS' UPON CRT.
048200     DISPLAY 'LOANS ON MASTER        = ' WS-LOAN-LOAD-CTR
048300         UPON CRT.
048400     DISPLAY 'LOANS MARKED OVERDUE   = ' WS-OVERDUE-CTR
048500         UPON CRT.
048600     DISPLAY 'LOANS MARKED DEFAULTED = ' WS-DEFAULT-CTR
048700         UPON CRT.
048800     DISPLAY 'ITEMS MARKED FORFEITED = ' WS-FORFEIT-CTR
048900         UPON CRT.
049000     CLOSE LOANMAST-FILE
049100           LOANNEW-FILE
049200           ITEMMAST-FILE
049300           ITEMNEW-FILE.
049400     STOP RUN.
