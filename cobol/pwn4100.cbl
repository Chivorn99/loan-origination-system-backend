000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PWN4100.
000300 AUTHOR.         T NUNEZ.
000400 INSTALLATION.   PAWN-SYS PROJECT.
000500 DATE-WRITTEN.   06/14/91.
000600 DATE-COMPILED.
000700 SECURITY.       PAWN-SYS PRODUCTION - AUTHORIZED USERS ONLY.
000800*****************************************************************
000900* PWN4100 - DAILY COLLECTION REPORT.                            *
001000* READS THE POSTED REPAYMENT FILE PRODUCED BY PWN2000, KEEPS    *
001100* ONLY THE REPAYMENTS DATED THE CURRENT RUN DATE, RESOLVES EACH *
001200* SURVIVING REPAYMENT'S LOAN CODE AGAINST THE PAWN-LOAN MASTER, *
001300* AND PRINTS A COLUMNAR REPORT IN BRANCH SEQUENCE WITH A BRANCH *
001400* SUBTOTAL LINE ON EACH CHANGE OF BRANCH AND A GRAND TOTAL AT   *
001500* THE BOTTOM.  THE REPAYMENT FILE ARRIVES IN RECEIPT SEQUENCE,  *
001600* NOT BRANCH SEQUENCE, SO THE DAY'S REPAYMENTS ARE TABLED AND   *
001700* RESEQUENCED IN STORAGE BEFORE PRINTING - THIS SHOP'S SORT     *
001800* UTILITY STEPS ARE RESERVED FOR THE MASTER FILES, NOT DAILY    *
001900* REPORT EXTRACTS THIS SMALL.                                   *
002000*****************************************************************
002100* C H A N G E   L O G
002200*****************************************************************
002300* 06/14/91  T.NUNEZ     ORIGINAL PROGRAM - BRANCH MANAGERS WANT  *
002400*                       A PRINTED COLLECTION RECAP EVERY MORNING*
002500* 01/09/92  T.NUNEZ     LOAN CODE ADDED TO THE DETAIL LINE - ID  *
002600*                       NUMBER ALONE WAS NO GOOD AT THE COUNTER *
002700* 03/22/94  D.ENGLE     IN-STORAGE TABLE SORT REPLACES THE OLD  *
002800*                       ONE-BRANCH-AT-A-TIME RE-READ OF THE     *
002900*                       REPAYMENT FILE - THAT WAS COSTING US    *
003000*                       ONE PASS PER BRANCH ON THE BUSY DAYS    *
003100* 02/19/98  D.ENGLE     STATE TABLE COPYBOOK UNUSED HERE - NOTE *
003200*                       LEFT AS A REMINDER FOR THE NEXT READER  *
003300* 09/30/98  D.ENGLE     Y2K - REPORT DATE FIELDS ARE FULL 9(8)  *
003400*                       CCYYMMDD, NO WINDOWING IN THIS PROGRAM  *
003500* 03/02/99  T.NUNEZ     Y2K REGRESSION SIGNOFF - NO FURTHER     *
003600*                       CHANGES REQUIRED                        *
003700* 11/14/00  R.HOLLOWAY  GRAND TOTAL TRANSACTION COUNT ADDED AT  *
003800*                       THE FOOT OF THE REPORT PER AUDIT TKT    *
003900*                       PS-214                                  *
004000* 09/12/00  R.HOLLOWAY  DATE FILTER ADDED - REPORT WAS LISTING  *
004100*                       EVERY REPAYMENT EVER POSTED, NOT JUST   *
004200*                       TODAY'S, PER AUDIT FINDING.  A SKIPPED  *
004300*                       COUNT WAS ADDED TO THE OPERATOR LOG.    *
004400*****************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     CONSOLE IS CRT
004900     C01 IS TOP-OF-FORM
005000     CLASS PWN-NUMERIC-CLASS IS '0' THRU '9'
005100     UPSI-0 ON STATUS IS PWN-RERUN-SWITCH.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT LOANMAST-FILE ASSIGN TO LOANMAST
005500            ORGANIZATION RECORD SEQUENTIAL.
005600     SELECT RPAYMAST-FILE ASSIGN TO RPAYMAST
005700            ORGANIZATION RECORD SEQUENTIAL.
005800     SELECT COLLRPT-FILE  ASSIGN TO COLLRPT
005900            ORGANIZATION RECORD SEQUENTIAL.
006000*
006100 DATA DIVISION.
006200*
006300 FILE SECTION.
006400*
006500 FD  LOANMAST-FILE
006600     LABEL RECORDS ARE STANDARD
006700     DATA RECORD IS PWN-LOAN-REC.
006800     COPY PWNLOAN.
006900*
007000 FD  RPAYMAST-FILE
007100     LABEL RECORDS ARE STANDARD
007200     DATA RECORD IS PWN-RPAY-REC.
007300     COPY PWNRPAY.
007400*
007500 FD  COLLRPT-FILE
007600     LABEL RECORDS OMITTED
007700     DATA RECORD IS PWN-COLL-PRINT-REC.
007800 01  PWN-COLL-PRINT-REC.
007900     05  FILLER                       PIC X(132).
008000*
008100 WORKING-STORAGE SECTION.
008200*
008300 01  WS-SWITCHES.
008400     05  WS-LOAN-EOF-SW               PIC X(1)  VALUE 'N'.
008500         88  WS-LOAN-EOF                        VALUE 'Y'.
008600     05  WS-RPAY-EOF-SW               PIC X(1)  VALUE 'N'.
008700         88  WS-RPAY-EOF                        VALUE 'Y'.
008800*
008900 77  WS-LOAN-LOAD-CTR                 PIC 9(5)  COMP VALUE 0.
009000 77  WS-RPAY-READ-CTR                 PIC 9(7)  COMP-3 VALUE 0.
009100 77  WS-RPAY-SKIP-CTR                 PIC 9(7)  COMP-3 VALUE 0.
009200 77  WS-CDT-IX                        PIC 9(5)  COMP VALUE 0.
009300 77  WS-CDT-IX2                       PIC 9(5)  COMP VALUE 0.
009400 77  WS-SORT-MIN-IX                   PIC 9(5)  COMP VALUE 0.
009500 77  WS-PRT-IX                        PIC 9(5)  COMP VALUE 0.
009600 77  DISPLAY-COUNT                    PIC 9(5)  COMP-3 VALUE 0.
009700*
009800 01  WS-RUN-DATE                      PIC 9(8)  VALUE ZEROES.
009900 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
010000     05  WS-RD-CCYY                   PIC 9(4).
010100     05  WS-RD-MM                     PIC 9(2).
010200     05  WS-RD-DD                     PIC 9(2).
010300 01  WS-SAVE-BRANCH                   PIC 9(4)  VALUE ZEROES.
010400*
010500* LOAN ID / LOAN CODE LOOKUP TABLE - THIS REPORT DOES NOT TOUCH
010600* THE REST OF THE LOAN RECORD, SO ONLY THE TWO FIELDS IT NEEDS
010700* ARE CARRIED, NOT THE FULL PWNLOAN LAYOUT AS PWN2000 CARRIES.
010800 01  WS-LOANCODE-TABLE.
010900     05  WS-LOANCODE-ENTRY OCCURS 5000 TIMES
011000             INDEXED BY WS-LC-IX.
011100         10  WS-LC-ID                PIC 9(9).
011200         10  WS-LC-CODE              PIC X(20).
011300     05  FILLER                      PIC X(10).
011400*
011500* ONE ENTRY PER REPAYMENT READ TODAY - LOADED IN RECEIPT ORDER,
011600* THEN RESEQUENCED BY 4000-SORT-DETAIL-TABLE INTO BRANCH ORDER
011700* SO THE REPORT CAN CONTROL-BREAK ON CHANGE OF BRANCH.
011800 01  WS-COLL-DETAIL.
011900     05  WS-CDT-COUNT                PIC 9(5)  COMP VALUE 0.
012000     05  WS-CDT-ENTRY OCCURS 5000 TIMES.
012100         10  WS-CDT-BRANCH           PIC 9(4).
012200         10  WS-CDT-DATE             PIC 9(8).
012300         10  WS-CDT-DATE-R REDEFINES WS-CDT-DATE.
012400             15  WS-CDT-DATE-CCYY    PIC 9(4).
012500             15  WS-CDT-DATE-MM      PIC 9(2).
012600             15  WS-CDT-DATE-DD      PIC 9(2).
012700         10  WS-CDT-LOAN-CODE        PIC X(20).
012800         10  WS-CDT-PAID-AMT         PIC S9(9)V99 COMP-3.
012900         10  WS-CDT-PRIN-PAID        PIC S9(9)V99 COMP-3.
013000         10  WS-CDT-INT-PAID         PIC S9(9)V99 COMP-3.
013100         10  WS-CDT-PEN-PAID         PIC S9(9)V99 COMP-3.
013200     05  FILLER                      PIC X(10).
013300*
013400* SWAP AREA FOR 4030-SORT-SWAP-ENTRY - SAME SHAPE AS ONE ENTRY
013500* OF WS-CDT-ENTRY SO A SINGLE GROUP MOVE COPIES IT WHOLE.
013600 01  WS-CDT-SWAP.
013700     05  WS-SWP-BRANCH               PIC 9(4).
013800     05  WS-SWP-DATE                 PIC 9(8).
013900     05  WS-SWP-LOAN-CODE            PIC X(20).
014000     05  WS-SWP-PAID-AMT             PIC S9(9)V99 COMP-3.
014100     05  WS-SWP-PRIN-PAID            PIC S9(9)V99 COMP-3.
014200     05  WS-SWP-INT-PAID             PIC S9(9)V99 COMP-3.
014300     05  WS-SWP-PEN-PAID             PIC S9(9)V99 COMP-3.
014400     05  FILLER                      PIC X(10).
014500*
014600 01  WS-WRK-LOAN-CODE                PIC X(20)  VALUE SPACES.
014700 01  WS-WRK-LOAN-CODE-R REDEFINES WS-WRK-LOAN-CODE.
014800     05  WS-WRK-LC-LIT               PIC X(5).
014900     05  WS-WRK-LC-SEQ               PIC X(6).
015000     05  WS-WRK-LC-DASH              PIC X(1).
015100     05  WS-WRK-LC-SUFFIX            PIC X(8).
015200*
015300 01  WS-BRANCH-SUBTOTALS.
015400     05  WS-SUB-PAID-AMT             PIC S9(9)V99 COMP-3
015500                                      VALUE 0.
015600     05  WS-SUB-PRIN-PAID            PIC S9(9)V99 COMP-3
015700                                      VALUE 0.
015800     05  WS-SUB-INT-PAID             PIC S9(9)V99 COMP-3
015900                                      VALUE 0.
016000     05  WS-SUB-PEN-PAID             PIC S9(9)V99 COMP-3
016100                                      VALUE 0.
016200     05  WS-SUB-COUNT                PIC 9(7)     COMP-3
016300                                      VALUE 0.
016400*
016500 01  WS-GRAND-TOTALS.
016600     05  WS-GRD-PAID-AMT             PIC S9(11)V99 COMP-3
016700                                      VALUE 0.
016800     05  WS-GRD-PRIN-PAID            PIC S9(11)V99 COMP-3
016900                                      VALUE 0.
017000     05  WS-GRD-INT-PAID             PIC S9(11)V99 COMP-3
017100                                      VALUE 0.
017200     05  WS-GRD-PEN-PAID             PIC S9(11)V99 COMP-3
017300                                      VALUE 0.
017400     05  WS-GRD-COUNT                PIC 9(7)      COMP-3
017500                                      VALUE 0.
017600*
017700* PRINT LINE LAYOUTS - BUILT HERE IN WORKING STORAGE, MOVED TO
017800* PWN-COLL-PRINT-REC JUST BEFORE THE WRITE.
017900 01  WS-HDR1-LINE.
018000     05  FILLER                      PIC X(40) VALUE SPACES.
018100     05  FILLER                      PIC X(30)
018200         VALUE 'PAWN-SYS DAILY COLLECTION RPT'.
018300     05  FILLER                      PIC X(10) VALUE SPACES.
018400     05  H1-RUN-DATE                 PIC 9(8).
018500     05  FILLER                      PIC X(44) VALUE SPACES.
018600*
018700 01  WS-HDR2-LINE.
018800     05  FILLER                      PIC X(2)  VALUE SPACES.
018900     05  FILLER                      PIC X(6)  VALUE 'BRANCH'.
019000     05  FILLER                      PIC X(5)  VALUE SPACES.
019100     05  FILLER                      PIC X(8)  VALUE 'PAY DATE'.
019200     05  FILLER                      PIC X(3)  VALUE SPACES.
019300     05  FILLER                      PIC X(9)  VALUE 'LOAN CODE'.
019400     05  FILLER                      PIC X(14) VALUE SPACES.
019500     05  FILLER                      PIC X(9)  VALUE 'PAID AMT'.
019600     05  FILLER                      PIC X(6)  VALUE SPACES.
019700     05  FILLER                      PIC X(9)  VALUE 'PRINCIPAL'.
019800     05  FILLER                      PIC X(5)  VALUE SPACES.
019900     05  FILLER                      PIC X(8)  VALUE 'INTEREST'.
020000     05  FILLER                      PIC X(6)  VALUE SPACES.
020100     05  FILLER                      PIC X(7)  VALUE 'PENALTY'.
020200     05  FILLER                      PIC X(35) VALUE SPACES.
020300*
020400 01  WS-DTL-LINE.
020500     05  FILLER                      PIC X(2)  VALUE SPACES.
020600     05  DTL-BRANCH                  PIC 9(4).
020700     05  FILLER                      PIC X(3)  VALUE SPACES.
020800     05  DTL-PAY-DATE                PIC 9(8).
020900     05  FILLER                      PIC X(3)  VALUE SPACES.
021000     05  DTL-LOAN-CODE               PIC X(20).
021100     05  FILLER                      PIC X(3)  VALUE SPACES.
021200     05  DTL-PAID-AMT                PIC ZZZ,ZZZ,ZZ9.99.
021300     05  FILLER                      PIC X(2)  VALUE SPACES.
021400     05  DTL-PRIN-PAID               PIC ZZZ,ZZZ,ZZ9.99.
021500     05  FILLER                      PIC X(2)  VALUE SPACES.
021600     05  DTL-INT-PAID                PIC ZZZ,ZZZ,ZZ9.99.
021700     05  FILLER                      PIC X(2)  VALUE SPACES.
021800     05  DTL-PEN-PAID                PIC ZZZ,ZZZ,ZZ9.99.
021900     05  FILLER                      PIC X(7)  VALUE SPACES.
022000*
022100 01  WS-SUB-LINE.
022200     05  FILLER                      PIC X(2)  VALUE SPACES.
022300     05  FILLER                      PIC X(8)  VALUE 'BRANCH '.
022400     05  SUB-BRANCH                  PIC 9(4).
022500     05  FILLER                      PIC X(4)  VALUE ' TOT'.
022600     05  FILLER                      PIC X(19) VALUE SPACES.
022700     05  SUB-PAID-AMT                PIC ZZZ,ZZZ,ZZ9.99.
022800     05  FILLER                      PIC X(2)  VALUE SPACES.
022900     05  SUB-PRIN-PAID               PIC ZZZ,ZZZ,ZZ9.99.
023000     05  FILLER                      PIC X(2)  VALUE SPACES.
023100     05  SUB-INT-PAID                PIC ZZZ,ZZZ,ZZ9.99.
023200     05  FILLER                      PIC X(2)  VALUE SPACES.
023300     05  SUB-PEN-PAID                PIC ZZZ,ZZZ,ZZ9.99.
023400     05  FILLER                      PIC X(2)  VALUE SPACES.
023500     05  SUB-COUNT                   PIC ZZZ,ZZ9.
023600     05  FILLER                      PIC X(3)  VALUE SPACES.
023700*
023800 01  WS-GRD-LINE.
023900     05  FILLER                      PIC X(2)  VALUE SPACES.
024000     05  FILLER                      PIC X(12) VALUE
024100         'GRAND TOTALS'.
024200     05  FILLER                      PIC X(19) VALUE SPACES.
024300     05  GRD-PAID-AMT                PIC ZZZ,ZZZ,ZZ9.99.
024400     05  FILLER                      PIC X(2)  VALUE SPACES.
024500     05  GRD-PRIN-PAID               PIC ZZZ,ZZZ,ZZ9.99.
024600     05  FILLER                      PIC X(2)  VALUE SPACES.
024700     05  GRD-INT-PAID                PIC ZZZ,ZZZ,ZZ9.99.
024800     05  FILLER                      PIC X(2)  VALUE SPACES.
024900     05  GRD-PEN-PAID                PIC ZZZ,ZZZ,ZZ9.99.
025000     05  FILLER                      PIC X(2)  VALUE SPACES.
025100     05  GRD-COUNT                   PIC ZZZ,ZZ9.
025200     05  FILLER                      PIC X(3)  VALUE SPACES.
025300*
025400 PROCEDURE DIVISION.
025500*
025600 1000-MAIN-LINE.
025700     DISPLAY SPACES UPON CRT.
025800     DISPLAY '* * BEGIN PWN4100 - DAILY COLLECTION RPT * *'
025900         UPON CRT.
026000     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
026100     PERFORM 1100-OPEN-FILES.
026200     PERFORM 1200-LOAD-LOAN-TABLE.
026300     PERFORM 1900-READ-REPAYMENT.
026400     PERFORM 2000-PROCESS-REPAYMENT
026500         UNTIL WS-RPAY-EOF.
026600     PERFORM 4000-SORT-DETAIL-TABLE.
026700     PERFORM 5000-PRINT-REPORT.
026800     PERFORM 9000-END-RTN.
026900*
027000 1100-OPEN-FILES.
027100     OPEN INPUT  LOANMAST-FILE
027200                 RPAYMAST-FILE.
027300     OPEN OUTPUT COLLRPT-FILE.
027400*
027500 1200-LOAD-LOAN-TABLE.
027600     READ LOANMAST-FILE
027700         AT END MOVE 'Y' TO WS-LOAN-EOF-SW.
027800     PERFORM 1210-LOAD-LOAN-ENTRY UNTIL WS-LOAN-EOF.
027900*
028000 1210-LOAD-LOAN-ENTRY.
028100     ADD 1 TO WS-LOAN-LOAD-CTR.
028200     SET WS-LC-IX TO WS-LOAN-LOAD-CTR.
028300     MOVE PWL-LOAN-ID   TO WS-LC-ID   (WS-LC-IX).
028400     MOVE PWL-LOAN-CODE TO WS-LC-CODE (WS-LC-IX).
028500     READ LOANMAST-FILE
028600         AT END MOVE 'Y' TO WS-LOAN-EOF-SW
028700     END-READ.
028800*
028900 1900-READ-REPAYMENT.
029000     READ RPAYMAST-FILE
029100         AT END MOVE 'Y' TO WS-RPAY-EOF-SW
029200     END-READ.
029300     IF NOT WS-RPAY-EOF
029400         ADD 1 TO WS-RPAY-READ-CTR
029500     END-IF.
029600*
029700* 09/12/00 R.HOLLOWAY - THIS IS A "DAILY" RECAP, SO ONLY A
029800* REPAYMENT DATED THE CURRENT RUN DATE BELONGS ON IT.  THE FILE
029900* COMES FROM PWN2000 STILL HOLDING EVERY REPAYMENT EVER POSTED,
030000* SO THE FILTER HAS TO HAPPEN HERE, NOT RELY ON THE FILE BEING
030100* PRE-TRIMMED.
030200 2000-PROCESS-REPAYMENT.
030300     IF PWR-RPAY-DATE = WS-RUN-DATE
030400         PERFORM 2100-BUILD-DETAIL-ENTRY THRU 2100-EXIT
030500     ELSE
030600         ADD 1 TO WS-RPAY-SKIP-CTR
030700     END-IF.
030800     IF DISPLAY-COUNT = 100
030900         DISPLAY WS-RPAY-READ-CTR ' REPAYMENTS TABLED -> '
031000             UPON CRT
031100         MOVE 0 TO DISPLAY-COUNT
031200     END-IF.
031300     ADD 1 TO DISPLAY-COUNT.
031400     PERFORM 1900-READ-REPAYMENT.
031500*
031600 2100-BUILD-DETAIL-ENTRY.
031700     ADD 1 TO WS-CDT-COUNT.
031800     MOVE PWR-RPAY-BRANCH-ID  TO WS-CDT-BRANCH (WS-CDT-COUNT).
031900     MOVE PWR-RPAY-DATE       TO WS-CDT-DATE   (WS-CDT-COUNT).
032000     PERFORM 2200-FIND-LOAN-CODE THRU 2200-EXIT.
032100     MOVE WS-WRK-LOAN-CODE    TO
032200                          WS-CDT-LOAN-CODE (WS-CDT-COUNT).
032300     MOVE PWR-RPAY-PAID-AMT   TO
032400                          WS-CDT-PAID-AMT (WS-CDT-COUNT).
032500     MOVE PWR-RPAY-PRIN-PAID  TO
032600                          WS-CDT-PRIN-PAID (WS-CDT-COUNT).
032700     MOVE PWR-RPAY-INT-PAID   TO
032800                          WS-CDT-INT-PAID (WS-CDT-COUNT).
032900     MOVE PWR-RPAY-PEN-PAID   TO
033000                          WS-CDT-PEN-PAID (WS-CDT-COUNT).
033100*
033200 2100-EXIT.
033300     EXIT.
033400*
033500* 01/09/92 T.NUNEZ - RESOLVE THE LOAN CODE FOR THE DETAIL LINE.
033600* A REPAYMENT WHOSE LOAN HAS FALLEN OFF THE CURRENT MASTER (IT
033700* SHOULD NOT HAPPEN) PRINTS WITH A BLANK LOAN CODE RATHER THAN
033800* ABORTING THE REPORT - THIS IS A RECAP, NOT AN EDIT RUN.
033900 2200-FIND-LOAN-CODE.
034000     MOVE SPACES TO WS-WRK-LOAN-CODE.
034100     SET WS-LC-IX TO 1.
034200     SEARCH WS-LOANCODE-ENTRY
034300         AT END
034400             GO TO 2200-EXIT
034500         WHEN WS-LC-ID (WS-LC-IX) = PWR-RPAY-LOAN-ID
034600             MOVE WS-LC-CODE (WS-LC-IX) TO WS-WRK-LOAN-CODE
034700     END-SEARCH.
034800*
034900 2200-EXIT.
035000     EXIT.
035100*
035200* 03/22/94 D.ENGLE - SELECTION SORT OF THE DETAIL TABLE INTO
035300* ASCENDING BRANCH SEQUENCE.  THE TABLE IS A DAY'S WORTH OF
035400* REPAYMENTS, NOT THE WHOLE MASTER, SO A SIMPLE IN-STORAGE SORT
035500* IS PLENTY - NO NEED TO INVOKE THE SHOP SORT UTILITY FOR THIS.
035600 4000-SORT-DETAIL-TABLE.
035700     IF WS-CDT-COUNT > 1
035800         PERFORM 4010-SORT-OUTER-PASS
035900             VARYING WS-CDT-IX FROM 1 BY 1
036000             UNTIL WS-CDT-IX >= WS-CDT-COUNT
036100     END-IF.
036200*
036300 4010-SORT-OUTER-PASS.
036400     MOVE WS-CDT-IX TO WS-SORT-MIN-IX.
036500     PERFORM 4020-SORT-FIND-MIN
036600         VARYING WS-CDT-IX2 FROM WS-CDT-IX BY 1
036700         UNTIL WS-CDT-IX2 > WS-CDT-COUNT.
036800     IF WS-SORT-MIN-IX NOT = WS-CDT-IX
036900         PERFORM 4030-SORT-SWAP-ENTRY
037000     END-IF.
037100*
037200 4020-SORT-FIND-MIN.
037300     IF WS-CDT-BRANCH (WS-CDT-IX2) <
037400                             WS-CDT-BRANCH (WS-SORT-MIN-IX)
037500         MOVE WS-CDT-IX2 TO WS-SORT-MIN-IX
037600     END-IF.
037700*
037800 4030-SORT-SWAP-ENTRY.
037900     MOVE WS-CDT-ENTRY (WS-CDT-IX)       TO WS-CDT-SWAP.
038000     MOVE WS-CDT-ENTRY (WS-SORT-MIN-IX)  TO
038100                                  WS-CDT-ENTRY (WS-CDT-IX).
038200     MOVE WS-CDT-SWAP TO WS-CDT-ENTRY (WS-SORT-MIN-IX).
038300*
038400 5000-PRINT-REPORT.
038500     PERFORM 5100-PRINT-PAGE-HEADERS.
038600     IF WS-CDT-COUNT > 0
038700         MOVE WS-CDT-BRANCH (1) TO WS-SAVE-BRANCH
038800         PERFORM 5200-PRINT-DETAIL-LINE
038900             VARYING WS-PRT-IX FROM 1 BY 1
039000             UNTIL WS-PRT-IX > WS-CDT-COUNT
039100         PERFORM 5300-PRINT-BRANCH-SUBTOTAL
039200     END-IF.
039300     PERFORM 5400-PRINT-GRAND-TOTAL.
039400*
039500* FIRST USE OF THE C01 TOP-OF-FORM SPECIAL NAME IN THE PAWN-SYS
039600* SUITE - EVERY OTHER PROGRAM DECLARES IT BUT NONE PRINTS.
039700 5100-PRINT-PAGE-HEADERS.
039800     MOVE WS-RUN-DATE TO H1-RUN-DATE.
039900     MOVE WS-HDR1-LINE TO PWN-COLL-PRINT-REC.
040000     WRITE PWN-COLL-PRINT-REC AFTER ADVANCING TOP-OF-FORM.
040100     MOVE WS-HDR2-LINE TO PWN-COLL-PRINT-REC.
040200     WRITE PWN-COLL-PRINT-REC AFTER ADVANCING 2 LINES.
040300*
040400 5200-PRINT-DETAIL-LINE.
040500     IF WS-CDT-BRANCH (WS-PRT-IX) NOT = WS-SAVE-BRANCH
040600         PERFORM 5300-PRINT-BRANCH-SUBTOTAL
040700         MOVE WS-CDT-BRANCH (WS-PRT-IX) TO WS-SAVE-BRANCH
040800     END-IF.
040900     MOVE WS-CDT-BRANCH (WS-PRT-IX)    TO DTL-BRANCH.
041000     MOVE WS-CDT-DATE (WS-PRT-IX)      TO DTL-PAY-DATE.
041100     MOVE WS-CDT-LOAN-CODE (WS-PRT-IX) TO DTL-LOAN-CODE.
041200     MOVE WS-CDT-PAID-AMT (WS-PRT-IX)  TO DTL-PAID-AMT.
041300     MOVE WS-CDT-PRIN-PAID (WS-PRT-IX) TO DTL-PRIN-PAID.
041400     MOVE WS-CDT-INT-PAID (WS-PRT-IX)  TO DTL-INT-PAID.
041500     MOVE WS-CDT-PEN-PAID (WS-PRT-IX)  TO DTL-PEN-PAID.
041600     MOVE WS-DTL-LINE TO PWN-COLL-PRINT-REC.
041700     WRITE PWN-COLL-PRINT-REC AFTER ADVANCING 1 LINES.
041800     ADD WS-CDT-PAID-AMT (WS-PRT-IX)  TO WS-SUB-PAID-AMT.
041900     ADD WS-CDT-PRIN-PAID (WS-PRT-IX) TO WS-SUB-PRIN-PAID.
042000     ADD WS-CDT-INT-PAID (WS-PRT-IX)  TO WS-SUB-INT-PAID.
042100     ADD WS-CDT-PEN-PAID (WS-PRT-IX)  TO WS-SUB-PEN-PAID.
042200     ADD 1                            TO WS-SUB-COUNT.
042300     ADD WS-CDT-PAID-AMT (WS-PRT-IX)  TO WS-GRD-PAID-AMT.
042400     ADD WS-CDT-PRIN-PAID (WS-PRT-IX) TO WS-GRD-PRIN-PAID.
042500     ADD WS-CDT-INT-PAID (WS-PRT-IX)  TO WS-GRD-INT-PAID.
042600     ADD WS-CDT-PEN-PAID (WS-PRT-IX)  TO WS-GRD-PEN-PAID.
042700     ADD 1                            TO WS-GRD-COUNT.
042800*
042900 5300-PRINT-BRANCH-SUBTOTAL.
043000     MOVE WS-SAVE-BRANCH     TO SUB-BRANCH.
043100     MOVE WS-SUB-PAID-AMT    TO SUB-PAID-AMT.
043200     MOVE WS-SUB-PRIN-PAID   TO SUB-PRIN-PAID.
043300     MOVE WS-SUB-INT-PAID    TO SUB-INT-PAID.
043400     MOVE WS-SUB-PEN-PAID    TO SUB-PEN-PAID.
043500     MOVE WS-SUB-COUNT       TO SUB-COUNT.
043600     MOVE WS-SUB-LINE TO PWN-COLL-PRINT-REC.
043700     WRITE PWN-COLL-PRINT-REC AFTER ADVANCING 2 LINES.
043800     MOVE 0 TO WS-SUB-PAID-AMT WS-SUB-PRIN-PAID
043900               WS-SUB-INT-PAID WS-SUB-PEN-PAID WS-SUB-COUNT.
044000*
044100 5400-PRINT-GRAND-TOTAL.
044200     MOVE WS-GRD-PAID-AMT    TO GRD-PAID-AMT.
044300     MOVE WS-GRD-PRIN-PAID   TO GRD-PRIN-PAID.
044400     MOVE WS-GRD-INT-PAID    TO GRD-INT-PAID.
044500     MOVE WS-GRD-PEN-PAID    TO GRD-PEN-PAID.
044600     MOVE WS-GRD-COUNT       TO GRD-COUNT.
044700     MOVE WS-GRD-LINE TO PWN-COLL-PRINT-REC.
044800     WRITE PWN-COLL-PRINT-REC AFTER ADVANCING 3 LINES.
044900*
045000* 11/14/00 R.HOLLOWAY - END OF RUN TOTALS FOR THE OPERATOR LOG.
045100 9000-END-RTN.
045200     DISPLAY WS-RPAY-READ-CTR ' REPAYMENTS READ       -> '
045300         UPON CRT.
045400     DISPLAY WS-RPAY-SKIP-CTR ' PRIOR DAYS SKIPPED    -> '
045500         UPON CRT.
045600     DISPLAY WS-GRD-COUNT     ' REPAYMENTS ON REPORT  -> '
045700         UPON CRT.
045800     DISPLAY WS-GRD-PAID-AMT  ' TOTAL COLLECTED       -> '
045900         UPON CRT.
046000     DISPLAY '* * * * END PWN4100 - DAILY COLLECTION RPT * * * *'
046100         UPON CRT.
046200     CLOSE LOANMAST-FILE
046300           RPAYMAST-FILE
046400           COLLRPT-FILE.
046500     STOP RUN.
