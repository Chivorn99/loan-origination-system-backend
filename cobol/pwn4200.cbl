000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PWN4200.
000300 AUTHOR.         T NUNEZ.
000400 INSTALLATION.   PAWN-SYS PROJECT.
000500 DATE-WRITTEN.   08/02/91.
000600 DATE-COMPILED.
000700 SECURITY.       PAWN-SYS PRODUCTION - AUTHORIZED USERS ONLY.
000800*****************************************************************
000900* PWN4200 - CUSTOMER REPAYMENT SUMMARY.                         *
001000* READS A ONE-CARD CONTROL RECORD GIVING THE CUSTOMER ID AND    *
001100* THE NUMBER OF MONTHS TO LOOK BACK FROM THE RUN DATE, THEN     *
001200* SCANS THE POSTED REPAYMENT FILE FOR THAT CUSTOMER'S PAYMENTS  *
001300* FALLING IN THE WINDOW, BUCKETS THEM BY PAYMENT YEAR-MONTH,    *
001400* AND PRINTS ONE SUBTOTAL LINE PER MONTH PLUS A FINAL TOTALS    *
001500* LINE.  THIS IS A TELLER-WINDOW ENQUIRY RUN, ONE CUSTOMER AT   *
001600* A TIME, NOT A MASS REPORT - OPERATIONS SUBMITS IT ON REQUEST. *
001700*****************************************************************
001800* C H A N G E   L O G
001900*****************************************************************
002000* 08/02/91  T.NUNEZ     ORIGINAL PROGRAM - TELLERS WERE PHONING  *
002100*                       BOOKKEEPING FOR THIS BY HAND             *
002200* 04/02/93  R.HOLLOWAY  MONTHS-BACK NOW ACCEPTS MORE THAN 12 -   *
002300*                       YEAR BORROW WAS HARD CODED TO ONE YEAR   *
002400* 09/30/98  D.ENGLE     Y2K - CONTROL CARD CUSTOMER WINDOW DATES *
002500*                       ARE FULL 9(8) CCYYMMDD, NO WINDOWING     *
002600* 03/02/99  T.NUNEZ     Y2K REGRESSION SIGNOFF - NO FURTHER      *
002700*                       CHANGES REQUIRED                         *
002800* 07/18/00  D.ENGLE     MONTH-BUCKET TABLE NOW SORTED BEFORE     *
002900*                       PRINTING - PAYMENTS WERE COMING IN OUT   *
003000*                       OF MONTH ORDER AND THE SUBTOTALS READ    *
003100*                       BACKWARDS ON A FEW ACCOUNTS              *
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     CONSOLE IS CRT
003700     C01 IS TOP-OF-FORM
003800     CLASS PWN-NUMERIC-CLASS IS '0' THRU '9'
003900     UPSI-0 ON STATUS IS PWN-RERUN-SWITCH.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT CTLCARD-FILE  ASSIGN TO CTLCARD
004300            ORGANIZATION RECORD SEQUENTIAL.
004400     SELECT RPAYMAST-FILE ASSIGN TO RPAYMAST
004500            ORGANIZATION RECORD SEQUENTIAL.
004600     SELECT SUMRPT-FILE   ASSIGN TO SUMRPT
004700            ORGANIZATION RECORD SEQUENTIAL.
004800*
004900 DATA DIVISION.
005000*
005100 FILE SECTION.
005200*
005300* ONE-RECORD CONTROL CARD - CUSTOMER ID AND MONTHS-BACK ONLY.
005400 FD  CTLCARD-FILE
005500     LABEL RECORDS OMITTED
005600     DATA RECORD IS PWN-CTL-REC.
005700 01  PWN-CTL-REC.
005800     05  PWK-CTL-CUST-ID              PIC 9(9).
005900     05  PWK-CTL-MONTHS-BACK          PIC 9(3).
006000     05  FILLER                       PIC X(68).
006100*
006200 FD  RPAYMAST-FILE
006300     LABEL RECORDS ARE STANDARD
006400     DATA RECORD IS PWN-RPAY-REC.
006500     COPY PWNRPAY.
006600*
006700 FD  SUMRPT-FILE
006800     LABEL RECORDS OMITTED
006900     DATA RECORD IS PWN-SUM-PRINT-REC.
007000 01  PWN-SUM-PRINT-REC.
007100     05  FILLER                       PIC X(132).
007200*
007300 WORKING-STORAGE SECTION.
007400*
007500 01  WS-SWITCHES.
007600     05  WS-RPAY-EOF-SW               PIC X(1)  VALUE 'N'.
007700         88  WS-RPAY-EOF                        VALUE 'Y'.
007800*
007900 77  WS-RPAY-READ-CTR                 PIC 9(7)  COMP-3 VALUE 0.
008000 77  WS-YEARS-BACK                    PIC 9(3)  COMP VALUE 0.
008100 77  WS-MONTHS-BACK                   PIC 9(2)  COMP VALUE 0.
008200 77  WS-MTB-IX                        PIC 9(3)  COMP VALUE 0.
008300 77  WS-MTB-IX2                       PIC 9(3)  COMP VALUE 0.
008400 77  WS-SORT-MIN-IX                   PIC 9(3)  COMP VALUE 0.
008500 77  WS-PRT-IX                        PIC 9(3)  COMP VALUE 0.
008600 77  DISPLAY-COUNT                    PIC 9(5)  COMP-3 VALUE 0.
008700*
008800 01  WS-RUN-DATE                      PIC 9(8)  VALUE ZEROES.
008900 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
009000     05  WS-RD-CCYY                   PIC 9(4).
009100     05  WS-RD-MM                     PIC 9(2).
009200     05  WS-RD-DD                     PIC 9(2).
009300*
009400 01  WS-WINDOW-DATES.
009500     05  WS-END-YYYY-MM.
009600         10  WS-END-YYYY              PIC 9(4).
009700         10  WS-END-MM                PIC 9(2).
009800     05  WS-END-YYYY-MM-N REDEFINES WS-END-YYYY-MM
009900                                      PIC 9(6).
010000     05  WS-START-YYYY-MM.
010100         10  WS-START-YYYY            PIC 9(4).
010200         10  WS-START-MM              PIC 9(2).
010300     05  WS-START-YYYY-MM-N REDEFINES WS-START-YYYY-MM
010400                                      PIC 9(6).
010500*
010600* ONE ENTRY PER DISTINCT PAYMENT YEAR-MONTH SEEN IN THE WINDOW -
010700* OPENED ON FIRST SIGHT, ACCUMULATED ON EVERY SUBSEQUENT MATCH,
010800* THEN RESEQUENCED BY 4000-SORT-MONTH-TABLE INTO ASCENDING
010900* YEAR-MONTH ORDER BEFORE 5000-PRINT-REPORT WALKS IT.
011000 01  WS-MONTH-TABLE.
011100     05  WS-MTB-COUNT                PIC 9(3)  COMP VALUE 0.
011200     05  WS-MTB-ENTRY OCCURS 60 TIMES.
011300         10  WS-MTB-YYYY-MM          PIC 9(6).
011400         10  WS-MTB-PAID-AMT         PIC S9(9)V99 COMP-3.
011500         10  WS-MTB-PRIN-PAID        PIC S9(9)V99 COMP-3.
011600         10  WS-MTB-INT-PAID         PIC S9(9)V99 COMP-3.
011700         10  WS-MTB-PEN-PAID         PIC S9(9)V99 COMP-3.
011800         10  WS-MTB-COUNT-IN-MONTH   PIC 9(5)     COMP-3.
011900     05  FILLER                      PIC X(10).
012000*
012100 01  WS-MTB-SWAP.
012200     05  WS-SWP-YYYY-MM              PIC 9(6).
012300     05  WS-SWP-PAID-AMT             PIC S9(9)V99 COMP-3.
012400     05  WS-SWP-PRIN-PAID            PIC S9(9)V99 COMP-3.
012500     05  WS-SWP-INT-PAID             PIC S9(9)V99 COMP-3.
012600     05  WS-SWP-PEN-PAID             PIC S9(9)V99 COMP-3.
012700     05  WS-SWP-COUNT-IN-MONTH       PIC 9(5)     COMP-3.
012800     05  FILLER                      PIC X(10).
012900*
013000 01  WS-GRAND-TOTALS.
013100     05  WS-GRD-PAID-AMT             PIC S9(11)V99 COMP-3
013200                                      VALUE 0.
013300     05  WS-GRD-PRIN-PAID            PIC S9(11)V99 COMP-3
013400                                      VALUE 0.
013500     05  WS-GRD-INT-PAID             PIC S9(11)V99 COMP-3
013600                                      VALUE 0.
013700     05  WS-GRD-PEN-PAID             PIC S9(11)V99 COMP-3
013800                                      VALUE 0.
013900     05  WS-GRD-COUNT                PIC 9(7)      COMP-3
014000                                      VALUE 0.
014100*
014200 01  WS-HDR-LINE.
014300     05  FILLER                      PIC X(4)  VALUE SPACES.
014400     05  FILLER                      PIC X(32)
014500         VALUE 'PAWN-SYS CUSTOMER REPAYMENT RPT'.
014600     05  FILLER                      PIC X(6)  VALUE SPACES.
014700     05  FILLER                      PIC X(9)  VALUE 'CUST ID -'.
014800     05  HDR-CUST-ID                 PIC 9(9).
014900     05  FILLER                      PIC X(4)  VALUE SPACES.
015000     05  FILLER                      PIC X(7)  VALUE 'FROM - '.
015100     05  HDR-START-YYYY-MM           PIC 9(6).
015200     05  FILLER                      PIC X(5)  VALUE ' TO -'.
015300     05  HDR-END-YYYY-MM             PIC 9(6).
015400     05  FILLER                      PIC X(48) VALUE SPACES.
015500*
015600 01  WS-SUB-LINE.
015700     05  FILLER                      PIC X(4)  VALUE SPACES.
015800     05  SUB-YYYY-MM                 PIC 9(6).
015900     05  FILLER                      PIC X(6)  VALUE SPACES.
016000     05  SUB-PAID-AMT                PIC ZZZ,ZZZ,ZZ9.99.
016100     05  FILLER                      PIC X(2)  VALUE SPACES.
016200     05  SUB-PRIN-PAID               PIC ZZZ,ZZZ,ZZ9.99.
016300     05  FILLER                      PIC X(2)  VALUE SPACES.
016400     05  SUB-INT-PAID                PIC ZZZ,ZZZ,ZZ9.99.
016500     05  FILLER                      PIC X(2)  VALUE SPACES.
016600     05  SUB-PEN-PAID                PIC ZZZ,ZZZ,ZZ9.99.
016700     05  FILLER                      PIC X(2)  VALUE SPACES.
016800     05  SUB-COUNT                   PIC ZZZ,ZZ9.
016900     05  FILLER                      PIC X(18) VALUE SPACES.
017000*
017100 01  WS-GRD-LINE.
017200     05  FILLER                      PIC X(4)  VALUE SPACES.
017300     05  FILLER                      PIC X(12) VALUE
017400         'GRAND TOTALS'.
017500     05  FILLER                      PIC X(6)  VALUE SPACES.
017600     05  GRD-PAID-AMT                PIC ZZZ,ZZZ,ZZ9.99.
017700     05  FILLER                      PIC X(2)  VALUE SPACES.
017800     05  GRD-PRIN-PAID               PIC ZZZ,ZZZ,ZZ9.99.
017900     05  FILLER                      PIC X(2)  VALUE SPACES.
018000     05  GRD-INT-PAID                PIC ZZZ,ZZZ,ZZ9.99.
018100     05  FILLER                      PIC X(2)  VALUE SPACES.
018200     05  GRD-PEN-PAID                PIC ZZZ,ZZZ,ZZ9.99.
018300     05  FILLER                      PIC X(2)  VALUE SPACES.
018400     05  GRD-COUNT                   PIC ZZZ,ZZ9.
018500     05  FILLER                      PIC X(18) VALUE SPACES.
018600*
018700 PROCEDURE DIVISION.
018800*
018900 1000-MAIN-LINE.
019000     DISPLAY SPACES UPON CRT.
019100     DISPLAY '* * BEGIN PWN4200 - CUST REPAYMENT SUMMARY * *'
019200         UPON CRT.
019300     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
019400     PERFORM 1100-OPEN-FILES.
019500     PERFORM 1200-READ-CONTROL-CARD.
019600     PERFORM 1300-COMPUTE-WINDOW.
019700     PERFORM 1900-READ-REPAYMENT.
019800     PERFORM 2000-PROCESS-REPAYMENT
019900         UNTIL WS-RPAY-EOF.
020000     PERFORM 4000-SORT-MONTH-TABLE.
020100     PERFORM 5000-PRINT-REPORT.
020200     PERFORM 9000-END-RTN.
020300*
020400 1100-OPEN-FILES.
020500     OPEN INPUT  CTLCARD-FILE
020600                 RPAYMAST-FILE.
020700     OPEN OUTPUT SUMRPT-FILE.
020800*
020900 1200-READ-CONTROL-CARD.
021000     READ CTLCARD-FILE
021100         AT END
021200             DISPLAY '!!!! NO CONTROL CARD - RUN ABORTED !!!!'
021300                 UPON CRT
021400             STOP RUN
021500     END-READ.
021600*
021700* 04/02/93 R.HOLLOWAY - MONTHS-BACK SPLIT INTO FULL YEARS AND A
021800* MONTH REMAINDER SO A WINDOW LONGER THAN ONE YEAR BORROWS THE
021900* RIGHT NUMBER OF YEARS, NOT JUST ONE.
022000 1300-COMPUTE-WINDOW.
022100     MOVE WS-RD-CCYY TO WS-END-YYYY.
022200     MOVE WS-RD-MM   TO WS-END-MM.
022300     DIVIDE PWK-CTL-MONTHS-BACK BY 12
022400         GIVING WS-YEARS-BACK
022500         REMAINDER WS-MONTHS-BACK.
022600     COMPUTE WS-START-YYYY = WS-RD-CCYY - WS-YEARS-BACK.
022700     COMPUTE WS-START-MM = WS-RD-MM - WS-MONTHS-BACK.
022800     IF WS-START-MM < 1
022900         ADD 12 TO WS-START-MM
023000         SUBTRACT 1 FROM WS-START-YYYY
023100     END-IF.
023200*
023300 1900-READ-REPAYMENT.
023400     READ RPAYMAST-FILE
023500         AT END MOVE 'Y' TO WS-RPAY-EOF-SW
023600     END-READ.
023700     IF NOT WS-RPAY-EOF
023800         ADD 1 TO WS-RPAY-READ-CTR
023900     END-IF.
024000*
024100 2000-PROCESS-REPAYMENT.
024200     IF PWR-RPAY-CUST-ID = PWK-CTL-CUST-ID
024300     AND PWR-RPAY-YYYY-MM NOT < WS-START-YYYY-MM-N
024400     AND PWR-RPAY-YYYY-MM NOT > WS-END-YYYY-MM-N
024500         PERFORM 2100-ADD-MONTH-TOTAL THRU 2100-EXIT
024600     END-IF.
024700     IF DISPLAY-COUNT = 500
024800         DISPLAY WS-RPAY-READ-CTR ' REPAYMENTS SCANNED -> '
024900             UPON CRT
025000         MOVE 0 TO DISPLAY-COUNT
025100     END-IF.
025200     ADD 1 TO DISPLAY-COUNT.
025300     PERFORM 1900-READ-REPAYMENT.
025400*
025500* FIRST PAYMENT SEEN FOR A GIVEN YEAR-MONTH OPENS A NEW BUCKET -
025600* SAME FIRST-SEEN SEARCH IDIOM AS THE BRANCH TOTALS IN PWN2000.
025700 2100-ADD-MONTH-TOTAL.
025800     SET WS-MTB-IX TO 1.
025900     SEARCH WS-MTB-ENTRY
026000         AT END
026100             ADD 1 TO WS-MTB-COUNT
026200             SET WS-MTB-IX TO WS-MTB-COUNT
026300             MOVE PWR-RPAY-YYYY-MM TO
026400                                WS-MTB-YYYY-MM (WS-MTB-IX)
026500             MOVE 0 TO WS-MTB-PAID-AMT (WS-MTB-IX)
026600             MOVE 0 TO WS-MTB-PRIN-PAID (WS-MTB-IX)
026700             MOVE 0 TO WS-MTB-INT-PAID (WS-MTB-IX)
026800             MOVE 0 TO WS-MTB-PEN-PAID (WS-MTB-IX)
026900             MOVE 0 TO WS-MTB-COUNT-IN-MONTH (WS-MTB-IX)
027000         WHEN WS-MTB-YYYY-MM (WS-MTB-IX) =
027100              PWR-RPAY-YYYY-MM
027200             CONTINUE
027300     END-SEARCH.
027400     ADD PWR-RPAY-PAID-AMT  TO WS-MTB-PAID-AMT (WS-MTB-IX).
027500     ADD PWR-RPAY-PRIN-PAID TO WS-MTB-PRIN-PAID (WS-MTB-IX).
027600     ADD PWR-RPAY-INT-PAID  TO WS-MTB-INT-PAID (WS-MTB-IX).
027700     ADD PWR-RPAY-PEN-PAID  TO WS-MTB-PEN-PAID (WS-MTB-IX).
027800     ADD 1 TO WS-MTB-COUNT-IN-MONTH (WS-MTB-IX).
027900     ADD PWR-RPAY-PAID-AMT  TO WS-GRD-PAID-AMT.
028000     ADD PWR-RPAY-PRIN-PAID TO WS-GRD-PRIN-PAID.
028100     ADD PWR-RPAY-INT-PAID  TO WS-GRD-INT-PAID.
028200     ADD PWR-RPAY-PEN-PAID  TO WS-GRD-PEN-PAID.
028300     ADD 1 TO WS-GRD-COUNT.
028400*
028500 2100-EXIT.
028600     EXIT.
028700*
028800* 07/18/00 D.ENGLE - SELECTION SORT OF THE MONTH-BUCKET TABLE,
028900* SAME SHAPE AS THE BRANCH SORT ADDED TO PWN4100 THE SAME WEEK.
029000 4000-SORT-MONTH-TABLE.
029100     IF WS-MTB-COUNT > 1
029200         PERFORM 4010-SORT-OUTER-PASS
029300             VARYING WS-MTB-IX FROM 1 BY 1
029400             UNTIL WS-MTB-IX >= WS-MTB-COUNT
029500     END-IF.
029600*
029700 4010-SORT-OUTER-PASS.
029800     MOVE WS-MTB-IX TO WS-SORT-MIN-IX.
029900     PERFORM 4020-SORT-FIND-MIN
030000         VARYING WS-MTB-IX2 FROM WS-MTB-IX BY 1
030100         UNTIL WS-MTB-IX2 > WS-MTB-COUNT.
030200     IF WS-SORT-MIN-IX NOT = WS-MTB-IX
030300         PERFORM 4030-SORT-SWAP-ENTRY
030400     END-IF.
030500*
030600 4020-SORT-FIND-MIN.
030700     IF WS-MTB-YYYY-MM (WS-MTB-IX2) <
030800                            WS-MTB-YYYY-MM (WS-SORT-MIN-IX)
030900         MOVE WS-MTB-IX2 TO WS-SORT-MIN-IX
031000     END-IF.
031100*
031200 4030-SORT-SWAP-ENTRY.
031300     MOVE WS-MTB-ENTRY (WS-MTB-IX)      TO WS-MTB-SWAP.
031400     MOVE WS-MTB-ENTRY (WS-SORT-MIN-IX) TO
031500                                 WS-MTB-ENTRY (WS-MTB-IX).
031600     MOVE WS-MTB-SWAP TO WS-MTB-ENTRY (WS-SORT-MIN-IX).
031700*
031800 5000-PRINT-REPORT.
031900     PERFORM 5100-PRINT-PAGE-HEADER.
032000     IF WS-MTB-COUNT > 0
032100         PERFORM 5200-PRINT-MONTH-LINE
032200             VARYING WS-PRT-IX FROM 1 BY 1
032300             UNTIL WS-PRT-IX > WS-MTB-COUNT
032400     END-IF.
032500     PERFORM 5300-PRINT-GRAND-TOTAL.
032600*
032700 5100-PRINT-PAGE-HEADER.
032800     MOVE PWK-CTL-CUST-ID   TO HDR-CUST-ID.
032900     MOVE WS-START-YYYY-MM-N TO HDR-START-YYYY-MM.
033000     MOVE WS-END-YYYY-MM-N   TO HDR-END-YYYY-MM.
033100     MOVE WS-HDR-LINE TO PWN-SUM-PRINT-REC.
033200     WRITE PWN-SUM-PRINT-REC AFTER ADVANCING TOP-OF-FORM.
033300*
033400 5200-PRINT-MONTH-LINE.
033500     MOVE WS-MTB-YYYY-MM (WS-PRT-IX)        TO SUB-YYYY-MM.
033600     MOVE WS-MTB-PAID-AMT (WS-PRT-IX)       TO SUB-PAID-AMT.
033700     MOVE WS-MTB-PRIN-PAID (WS-PRT-IX)      TO SUB-PRIN-PAID.
033800     MOVE WS-MTB-INT-PAID (WS-PRT-IX)       TO SUB-INT-PAID.
033900     MOVE WS-MTB-PEN-PAID (WS-PRT-IX)       TO SUB-PEN-PAID.
034000     MOVE WS-MTB-COUNT-IN-MONTH (WS-PRT-IX) TO SUB-COUNT.
034100     MOVE WS-SUB-LINE TO PWN-SUM-PRINT-REC.
034200     WRITE PWN-SUM-PRINT-REC AFTER ADVANCING 2 LINES.
034300*
034400 5300-PRINT-GRAND-TOTAL.
034500     MOVE WS-GRD-PAID-AMT    TO GRD-PAID-AMT.
034600     MOVE WS-GRD-PRIN-PAID   TO GRD-PRIN-PAID.
034700     MOVE WS-GRD-INT-PAID    TO GRD-INT-PAID.
034800     MOVE WS-GRD-PEN-PAID    TO GRD-PEN-PAID.
034900     MOVE WS-GRD-COUNT       TO GRD-COUNT.
035000     MOVE WS-GRD-LINE TO PWN-SUM-PRINT-REC.
035100     WRITE PWN-SUM-PRINT-REC AFTER ADVANCING 3 LINES.
035200*
035300 9000-END-RTN.
035400     DISPLAY WS-RPAY-READ-CTR ' REPAYMENTS SCANNED    -> '
035500         UPON CRT.
035600     DISPLAY WS-GRD-COUNT     ' REPAYMENTS IN WINDOW  -> '
035700         UPON CRT.
035800     DISPLAY WS-GRD-PAID-AMT  ' TOTAL PAID IN WINDOW  -> '
035900         UPON CRT.
036000     DISPLAY '* * * * END PWN4200 - CUST REPAYMENT RPT * * * *'
036100         UPON CRT.
036200     CLOSE CTLCARD-FILE
036300           RPAYMAST-FILE
036400           SUMRPT-FILE.
036500     STOP RUN.
