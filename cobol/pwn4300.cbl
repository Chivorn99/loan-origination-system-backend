000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PWN4300.
000300 AUTHOR.         D ENGLE.
000400 INSTALLATION.   PAWN-SYS PROJECT.
000500 DATE-WRITTEN.   11/09/93.
000600 DATE-COMPILED.
000700 SECURITY.       PAWN-SYS PRODUCTION - AUTHORIZED USERS ONLY.
000800*****************************************************************
000900* PWN4300 - UPCOMING REPAYMENT FOLLOW-UP LIST.                  *
001000* READS THE PAWN-LOAN MASTER (READ ONLY - NO REWRITE, THAT IS   *
001100* PWN3000'S JOB) AND LISTS EVERY NON-TERMINAL LOAN WHOSE DUE    *
001200* DATE FALLS ON OR BEFORE RUN DATE PLUS SEVEN DAYS - THIS        *
001300* INCLUDES LOANS ALREADY PAST DUE, NOT JUST THOSE COMING DUE,   *
001400* SO COLLECTIONS HAS ONE LIST TO WORK FROM EACH MORNING.  EACH  *
001500* LINE CARRIES THE REMAINING BALANCE, THE DAYS UNTIL DUE (OR    *
001600* OVERDUE IF NEGATIVE), AND A FOLLOW-UP PRIORITY FLAG.          *
001700*****************************************************************
001800* C H A N G E   L O G
001900*****************************************************************
002000* 11/09/93  D.ENGLE     ORIGINAL PROGRAM PER COLLECTIONS REQUEST *
002100*                       TKT PS-133 - MORNING CALL LIST           *
002200* 06/03/95  R.HOLLOWAY  PRIORITY FLAG ADDED - COLLECTIONS WAS    *
002300*                       WORKING THE LIST TOP TO BOTTOM WITH NO   *
002400*                       REGARD FOR HOW LATE A LOAN WAS           *
002500* 09/30/98  D.ENGLE     Y2K - DAY-NUMBER ROUTINE REWRITTEN TO    *
002600*                       TAKE A FULL 9(8) CCYYMMDD, NO WINDOWING  *
002700* 03/02/99  T.NUNEZ     Y2K REGRESSION SIGNOFF - NO FURTHER      *
002800*                       CHANGES REQUIRED                         *
002900* 02/14/01  R.HOLLOWAY  LIST NOW INCLUDES ALREADY-OVERDUE LOANS, *
003000*                       NOT JUST THOSE COMING DUE - COLLECTIONS  *
003100*                       WAS RUNNING PWN4300 AND AN OVERDUE QUERY *
003200*                       SEPARATELY EVERY DAY, THIS MERGES THEM   *
003300* 09/12/00  R.HOLLOWAY  ESTIMATED PENALTY COLUMN ADDED PER       *
003400*                       COLLECTIONS REQUEST PC-204 - 1% OF THE   *
003500*                       REMAINING BALANCE PER MONTH OVERDUE,     *
003600*                       UNCONDITIONAL ONCE PAST DUE, SAME RULE   *
003700*                       AS THE REPAYMENT-SCHEDULE ENQUIRY.  NOT  *
003800*                       POSTED TO THE LOAN MASTER - ESTIMATE     *
003900*                       ONLY.                                    *
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     CONSOLE IS CRT
004500     C01 IS TOP-OF-FORM
004600     CLASS PWN-NUMERIC-CLASS IS '0' THRU '9'
004700     UPSI-0 ON STATUS IS PWN-RERUN-SWITCH.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT LOANMAST-FILE ASSIGN TO LOANMAST
005100            ORGANIZATION RECORD SEQUENTIAL.
005200     SELECT CUSTMAST-FILE ASSIGN TO CUSTMAST
005300            ORGANIZATION RECORD SEQUENTIAL.
005400     SELECT FOLRPT-FILE   ASSIGN TO FOLRPT
005500            ORGANIZATION RECORD SEQUENTIAL.
005600*
005700 DATA DIVISION.
005800*
005900 FILE SECTION.
006000*
006100 FD  LOANMAST-FILE
006200     LABEL RECORDS ARE STANDARD
006300     DATA RECORD IS PWN-LOAN-REC.
006400     COPY PWNLOAN.
006500*
006600 FD  CUSTMAST-FILE
006700     LABEL RECORDS ARE STANDARD
006800     DATA RECORD IS PWN-CUST-REC.
006900     COPY PWNCUST.
007000*
007100 FD  FOLRPT-FILE
007200     LABEL RECORDS OMITTED
007300     DATA RECORD IS PWN-FOL-PRINT-REC.
007400 01  PWN-FOL-PRINT-REC.
007500     05  FILLER                       PIC X(132).
007600*
007700 WORKING-STORAGE SECTION.
007800*
007900 01  WS-SWITCHES.
008000     05  WS-CUST-EOF-SW               PIC X(1)  VALUE 'N'.
008100         88  WS-CUST-EOF                        VALUE 'Y'.
008200     05  WS-LOAN-EOF-SW               PIC X(1)  VALUE 'N'.
008300         88  WS-LOAN-EOF                        VALUE 'Y'.
008400     05  WS-LEAP-YEAR-SW              PIC X(1)  VALUE 'N'.
008500         88  WS-IS-LEAP-YEAR                     VALUE 'Y'.
008600*
008700 77  WS-CUST-LOAD-CTR                 PIC 9(5)  COMP VALUE 0.
008800 77  WS-LOAN-READ-CTR                 PIC 9(7)  COMP-3 VALUE 0.
008900 77  WS-LISTED-CTR                    PIC 9(7)  COMP-3 VALUE 0.
009000 77  WS-DC-MONTH-IX                   PIC 9(2)  COMP VALUE 0.
009100 77  WS-DM-DAYS-TO-ADD                PIC 9(3)  COMP VALUE 0.
009200 77  DISPLAY-COUNT                    PIC 9(5)  COMP-3 VALUE 0.
009300*
009400 01  WS-RUN-DATE                      PIC 9(8)  VALUE ZEROES.
009500 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
009600     05  WS-RD-CCYY                   PIC 9(4).
009700     05  WS-RD-MM                     PIC 9(2).
009800     05  WS-RD-DD                     PIC 9(2).
009900*
010000* DAYS-PER-MONTH TABLE - SAME TECHNIQUE AS PWN3000, NEEDED HERE
010100* BOTH TO WALK THE CALENDAR FORWARD SEVEN DAYS FOR THE WINDOW
010200* CUT-OFF AND TO COUNT THE DAYS BETWEEN TWO DATES FOR THE
010300* DAYS-UNTIL-DUE COLUMN.  THE COMPILER HAS NO INTRINSIC DATE
010400* FUNCTIONS SO BOTH ARE HAND ROLLED.
010500 01  WS-MONTH-DAYS-VALUES.
010600     05  FILLER                       PIC 9(2) VALUE 31.
010700     05  FILLER                       PIC 9(2) VALUE 28.
010800     05  FILLER                       PIC 9(2) VALUE 31.
010900     05  FILLER                       PIC 9(2) VALUE 30.
011000     05  FILLER                       PIC 9(2) VALUE 31.
011100     05  FILLER                       PIC 9(2) VALUE 30.
011200     05  FILLER                       PIC 9(2) VALUE 31.
011300     05  FILLER                       PIC 9(2) VALUE 31.
011400     05  FILLER                       PIC 9(2) VALUE 30.
011500     05  FILLER                       PIC 9(2) VALUE 31.
011600     05  FILLER                       PIC 9(2) VALUE 30.
011700     05  FILLER                       PIC 9(2) VALUE 31.
011800 01  WS-MONTH-DAYS REDEFINES WS-MONTH-DAYS-VALUES.
011900     05  WS-MD-DAYS OCCURS 12 TIMES   PIC 9(2) COMP.
012000*
012100 01  WS-WINDOW-END-DATE               PIC 9(8)  VALUE ZEROES.
012200 01  WS-WED-R REDEFINES WS-WINDOW-END-DATE.
012300     05  WS-WED-CCYY                  PIC 9(4).
012400     05  WS-WED-MM                    PIC 9(2).
012500     05  WS-WED-DD                    PIC 9(2).
012600*
012700 01  WS-LEAP-YEAR-INPUT               PIC 9(4)  VALUE ZEROES.
012800 01  WS-LYC-QUOT                      PIC 9(4)  COMP VALUE 0.
012900 01  WS-LYC-REM4                      PIC 9(4)  COMP VALUE 0.
013000 01  WS-LYC-REM100                    PIC 9(4)  COMP VALUE 0.
013100 01  WS-LYC-REM400                    PIC 9(4)  COMP VALUE 0.
013200*
013300* SHARED DAY-NUMBER WORK AREA - 6000-CALC-DAY-NUMBER TAKES A
013400* CCYYMMDD IN WS-DATECALC-CCYYMMDD AND RETURNS AN ABSOLUTE DAY
013500* COUNT IN WS-DATECALC-RESULT.  CALLED ONCE FOR THE RUN DATE,
013600* ONCE FOR THE WINDOW CUT-OFF, AND ONCE PER LOAN FOR DUE DATE.
013700 01  WS-DATECALC-CCYYMMDD             PIC 9(8)  VALUE ZEROES.
013800 01  WS-DATECALC-CCYYMMDD-R REDEFINES WS-DATECALC-CCYYMMDD.
013900     05  WS-DC-CCYY                   PIC 9(4).
014000     05  WS-DC-MM                     PIC 9(2).
014100     05  WS-DC-DD                     PIC 9(2).
014200 01  WS-DATECALC-RESULT               PIC S9(9) COMP VALUE 0.
014300 01  WS-DC-YEARS-BEFORE               PIC S9(9) COMP VALUE 0.
014400 01  WS-DC-QUOT4                      PIC S9(9) COMP VALUE 0.
014500 01  WS-DC-QUOT100                    PIC S9(9) COMP VALUE 0.
014600 01  WS-DC-QUOT400                    PIC S9(9) COMP VALUE 0.
014700*
014800 01  WS-RUN-DAY-NUM                   PIC S9(9) COMP VALUE 0.
014900 01  WS-WINDOW-END-DAY-NUM            PIC S9(9) COMP VALUE 0.
015000 01  WS-DUE-DAY-NUM                   PIC S9(9) COMP VALUE 0.
015100 01  WS-DAYS-UNTIL-DUE                PIC S9(5) COMP VALUE 0.
015200*
015300 01  WS-REMAIN-BAL                    PIC S9(9)V99 COMP-3
015400                                       VALUE 0.
015500 01  WS-PRIORITY                      PIC X(6)  VALUE SPACES.
015600 01  WS-WRK-CUST-NAME                 PIC X(30) VALUE SPACES.
015700*
015800* CUSTOMER ID / NAME LOOKUP TABLE - LOADED ONCE FROM THE
015900* CUSTOMER MASTER, SEARCHED BY ID FOR EACH LOAN PRINTED.
016000 01  WS-CUST-TABLE.
016100     05  WS-CUST-ENTRY OCCURS 20000 TIMES
016200             INDEXED BY WS-CT-IX.
016300         10  WS-CT-ID                PIC 9(9).
016400         10  WS-CT-NAME              PIC X(30).
016500     05  FILLER                      PIC X(10).
016600*
016700* PENALTY-ESTIMATE WORK AREA FOR THE CURRENT LOAN LINE.
016800 01  WS-DAYS-OVERDUE                  PIC S9(5)    COMP VALUE 0.
016900 01  WS-MONTHS-OVERDUE                PIC S9(3)V99 COMP-3
017000                                      VALUE 0.
017100 01  WS-EST-PENALTY                   PIC S9(9)V99 COMP-3
017200                                      VALUE 0.
017300*
017400 01  WS-HDR-LINE.
017500     05  FILLER                      PIC X(4)  VALUE SPACES.
017600     05  FILLER                      PIC X(34)
017700         VALUE 'PAWN-SYS UPCOMING REPAYMENT LIST'.
017800     05  FILLER                      PIC X(6)  VALUE SPACES.
017900     05  FILLER                      PIC X(6)  VALUE 'RUN - '.
018000     05  HDR-RUN-DATE                PIC 9(8).
018100     05  FILLER                      PIC X(4)  VALUE SPACES.
018200     05  FILLER                      PIC X(8)  VALUE 'THRU - '.
018300     05  HDR-WINDOW-END              PIC 9(8).
018400     05  FILLER                      PIC X(34) VALUE SPACES.
018500*
018600 01  WS-DTL-LINE.
018700     05  FILLER                      PIC X(2)  VALUE SPACES.
018800     05  DTL-LOAN-CODE               PIC X(20).
018900     05  FILLER                      PIC X(2)  VALUE SPACES.
019000     05  DTL-CUST-NAME               PIC X(30).
019100     05  FILLER                      PIC X(2)  VALUE SPACES.
019200     05  DTL-DUE-DATE                PIC 9(8).
019300     05  FILLER                      PIC X(2)  VALUE SPACES.
019400     05  DTL-PAYABLE                 PIC ZZZ,ZZ9.99.
019500     05  FILLER                      PIC X(2)  VALUE SPACES.
019600     05  DTL-PAID                    PIC ZZZ,ZZ9.99.
019700     05  FILLER                      PIC X(2)  VALUE SPACES.
019800     05  DTL-REMAIN                  PIC ZZZ,ZZ9.99.
019900     05  FILLER                      PIC X(2)  VALUE SPACES.
020000     05  DTL-DAYS                    PIC -ZZ9.
020100     05  FILLER                      PIC X(2)  VALUE SPACES.
020200     05  DTL-PRIORITY                PIC X(6).
020300     05  FILLER                      PIC X(2)  VALUE SPACES.
020400     05  DTL-EST-PENALTY             PIC ZZZ,ZZ9.99.
020500     05  FILLER                      PIC X(3)  VALUE SPACES.
020600*
020700 01  WS-TRL-LINE.
020800     05  FILLER                      PIC X(4)  VALUE SPACES.
020900     05  FILLER                      PIC X(16)
021000         VALUE 'LOANS LISTED - '.
021100     05  TRL-COUNT                   PIC ZZZ,ZZ9.
021200     05  FILLER                      PIC X(98) VALUE SPACES.
021300*
021400 PROCEDURE DIVISION.
021500*
021600 1000-MAIN-LINE.
021700     DISPLAY SPACES UPON CRT.
021800     DISPLAY '* * BEGIN PWN4300 - FOLLOW-UP LIST * *'
021900         UPON CRT.
022000     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
022100     PERFORM 1100-OPEN-FILES.
022200     PERFORM 1200-LOAD-CUST-TABLE.
022300     PERFORM 1300-COMPUTE-WINDOW-END.
022400     PERFORM 1400-CALC-FIXED-DAY-NUMBERS.
022500     PERFORM 1500-PRINT-PAGE-HEADER.
022600     PERFORM 1900-READ-LOAN.
022700     PERFORM 2000-PROCESS-LOAN
022800         UNTIL WS-LOAN-EOF.
022900     PERFORM 5000-PRINT-TRAILER.
023000     PERFORM 9000-END-RTN.
023100*
023200 1100-OPEN-FILES.
023300     OPEN INPUT  LOANMAST-FILE
023400                 CUSTMAST-FILE.
023500     OPEN OUTPUT FOLRPT-FILE.
023600*
023700 1200-LOAD-CUST-TABLE.
023800     READ CUSTMAST-FILE
023900         AT END MOVE 'Y' TO WS-CUST-EOF-SW.
024000     PERFORM 1210-LOAD-CUST-ENTRY UNTIL WS-CUST-EOF.
024100*
024200 1210-LOAD-CUST-ENTRY.
024300     ADD 1 TO WS-CUST-LOAD-CTR.
024400     SET WS-CT-IX TO WS-CUST-LOAD-CTR.
024500     MOVE PWC-CUST-ID        TO WS-CT-ID   (WS-CT-IX).
024600     MOVE PWC-CUST-FULL-NAME TO WS-CT-NAME (WS-CT-IX).
024700     READ CUSTMAST-FILE
024800         AT END MOVE 'Y' TO WS-CUST-EOF-SW
024900     END-READ.
025000*
025100* 02/14/01 R.HOLLOWAY - RUN DATE PLUS SEVEN DAYS, WALKED ONE
025200* CALENDAR DAY AT A TIME SINCE THE COMPILER HAS NO DATE-ADD
025300* INTRINSIC - SAME TECHNIQUE PWN3000 USES FOR THE 30-DAY GRACE
025400* PERIOD CUT-OFF.
025500 1300-COMPUTE-WINDOW-END.
025600     MOVE WS-RUN-DATE TO WS-WINDOW-END-DATE.
025700     MOVE 7 TO WS-DM-DAYS-TO-ADD.
025800     PERFORM 1310-ADVANCE-ONE-DAY WS-DM-DAYS-TO-ADD TIMES.
025900*
026000 1310-ADVANCE-ONE-DAY.
026100     IF WS-WED-DD < WS-MD-DAYS (WS-WED-MM)
026200         ADD 1 TO WS-WED-DD
026300     ELSE
026400         IF WS-WED-MM = 2
026500             MOVE WS-WED-CCYY TO WS-LEAP-YEAR-INPUT
026600             PERFORM 1320-CHECK-LEAP-YEAR
026700             IF WS-IS-LEAP-YEAR AND WS-WED-DD < 29
026800                 ADD 1 TO WS-WED-DD
026900             ELSE
027000                 MOVE 1 TO WS-WED-DD
027100                 ADD 1 TO WS-WED-MM
027200             END-IF
027300         ELSE
027400             MOVE 1 TO WS-WED-DD
027500             IF WS-WED-MM = 12
027600                 MOVE 1 TO WS-WED-MM
027700                 ADD 1 TO WS-WED-CCYY
027800             ELSE
027900                 ADD 1 TO WS-WED-MM
028000             END-IF
028100         END-IF
028200     END-IF.
028300*
028400 1320-CHECK-LEAP-YEAR.
028500     MOVE 'N' TO WS-LEAP-YEAR-SW.
028600     DIVIDE WS-LEAP-YEAR-INPUT BY 4 GIVING WS-LYC-QUOT
028700         REMAINDER WS-LYC-REM4.
028800     IF WS-LYC-REM4 = 0
028900         DIVIDE WS-LEAP-YEAR-INPUT BY 100 GIVING WS-LYC-QUOT
029000             REMAINDER WS-LYC-REM100
029100         IF WS-LYC-REM100 NOT = 0
029200             MOVE 'Y' TO WS-LEAP-YEAR-SW
029300         ELSE
029400             DIVIDE WS-LEAP-YEAR-INPUT BY 400
029500                 GIVING WS-LYC-QUOT
029600                 REMAINDER WS-LYC-REM400
029700             IF WS-LYC-REM400 = 0
029800                 MOVE 'Y' TO WS-LEAP-YEAR-SW
029900             END-IF
030000         END-IF
030100     END-IF.
030200*
030300 1400-CALC-FIXED-DAY-NUMBERS.
030400     MOVE WS-RUN-DATE TO WS-DATECALC-CCYYMMDD.
030500     PERFORM 6000-CALC-DAY-NUMBER.
030600     MOVE WS-DATECALC-RESULT TO WS-RUN-DAY-NUM.
030700     MOVE WS-WINDOW-END-DATE TO WS-DATECALC-CCYYMMDD.
030800     PERFORM 6000-CALC-DAY-NUMBER.
030900     MOVE WS-DATECALC-RESULT TO WS-WINDOW-END-DAY-NUM.
031000*
031100 1500-PRINT-PAGE-HEADER.
031200     MOVE WS-RUN-DATE        TO HDR-RUN-DATE.
031300     MOVE WS-WINDOW-END-DATE TO HDR-WINDOW-END.
031400     MOVE WS-HDR-LINE TO PWN-FOL-PRINT-REC.
031500     WRITE PWN-FOL-PRINT-REC AFTER ADVANCING TOP-OF-FORM.
031600*
031700 1900-READ-LOAN.
031800     READ LOANMAST-FILE
031900         AT END MOVE 'Y' TO WS-LOAN-EOF-SW
032000     END-READ.
032100     IF NOT WS-LOAN-EOF
032200         ADD 1 TO WS-LOAN-READ-CTR
032300     END-IF.
032400*
032500* 02/14/01 R.HOLLOWAY - A LOAN QUALIFIES WHEN IT IS NOT IN A
032600* TERMINAL STATUS AND ITS DUE DATE IS NOT LATER THAN THE WINDOW
032700* CUT-OFF - THIS PICKS UP LOANS ALREADY PAST DUE AS WELL AS
032800* THOSE COMING DUE WITHIN THE NEXT SEVEN DAYS.
032900 2000-PROCESS-LOAN.
033000     IF NOT PWL-STATUS-IS-TERMINAL
033100         MOVE PWL-LOAN-DUE-DATE TO WS-DATECALC-CCYYMMDD
033200         PERFORM 6000-CALC-DAY-NUMBER
033300         MOVE WS-DATECALC-RESULT TO WS-DUE-DAY-NUM
033400         IF WS-DUE-DAY-NUM NOT > WS-WINDOW-END-DAY-NUM
033500             PERFORM 2100-PRINT-LOAN-LINE
033600         END-IF
033700     END-IF.
033800     IF DISPLAY-COUNT = 500
033900         DISPLAY WS-LOAN-READ-CTR ' LOANS SCANNED -> '
034000             UPON CRT
034100         MOVE 0 TO DISPLAY-COUNT
034200     END-IF.
034300     ADD 1 TO DISPLAY-COUNT.
034400     PERFORM 1900-READ-LOAN.
034500*
034600 2100-PRINT-LOAN-LINE.
034700     COMPUTE WS-DAYS-UNTIL-DUE =
034800         WS-DUE-DAY-NUM - WS-RUN-DAY-NUM.
034900     PERFORM 2200-LOOKUP-CUST-NAME THRU 2200-EXIT.
035000     COMPUTE WS-REMAIN-BAL ROUNDED =
035100         PWL-LOAN-TOTAL-PAYABLE - PWL-LOAN-TOTAL-PAID.
035200     PERFORM 2300-SET-PRIORITY.
035300     PERFORM 2400-ESTIMATE-PENALTY THRU 2400-EXIT.
035400     MOVE PWL-LOAN-CODE          TO DTL-LOAN-CODE.
035500     MOVE WS-WRK-CUST-NAME       TO DTL-CUST-NAME.
035600     MOVE PWL-LOAN-DUE-DATE      TO DTL-DUE-DATE.
035700     MOVE PWL-LOAN-TOTAL-PAYABLE TO DTL-PAYABLE.
035800     MOVE PWL-LOAN-TOTAL-PAID    TO DTL-PAID.
035900     MOVE WS-REMAIN-BAL          TO DTL-REMAIN.
036000     MOVE WS-DAYS-UNTIL-DUE      TO DTL-DAYS.
036100     MOVE WS-PRIORITY            TO DTL-PRIORITY.
036200     MOVE WS-EST-PENALTY         TO DTL-EST-PENALTY.
036300     MOVE WS-DTL-LINE TO PWN-FOL-PRINT-REC.
036400     WRITE PWN-FOL-PRINT-REC AFTER ADVANCING 1 LINES.
036500     ADD 1 TO WS-LISTED-CTR.
036600*
036700 2200-LOOKUP-CUST-NAME.
036800     MOVE SPACES TO WS-WRK-CUST-NAME.
036900     SET WS-CT-IX TO 1.
037000     SEARCH WS-CUST-ENTRY
037100         AT END
037200             GO TO 2200-EXIT
037300         WHEN WS-CT-ID (WS-CT-IX) = PWL-LOAN-CUST-ID
037400             MOVE WS-CT-NAME (WS-CT-IX) TO WS-WRK-CUST-NAME
037500     END-SEARCH.
037600*
037700 2200-EXIT.
037800     EXIT.
037900*
038000* 06/03/95 R.HOLLOWAY - FOLLOW-UP PRIORITY PER THE COLLECTIONS
038100* MANUAL - OVERDUE OR DUE WITHIN 3 DAYS IS HIGH, 4-7 IS MEDIUM,
038200* ANYTHING FURTHER OUT IS LOW (CANNOT HAPPEN UNDER THE DEFAULT
038300* SEVEN DAY WINDOW BUT THE COMPARE IS WRITTEN FOR ANY WINDOW).
038400 2300-SET-PRIORITY.
038500     IF WS-DAYS-UNTIL-DUE < 0
038600         MOVE 'HIGH  ' TO WS-PRIORITY
038700     ELSE
038800         IF WS-DAYS-UNTIL-DUE NOT > 3
038900             MOVE 'HIGH  ' TO WS-PRIORITY
039000         ELSE
039100             IF WS-DAYS-UNTIL-DUE NOT > 7
039200                 MOVE 'MEDIUM' TO WS-PRIORITY
039300             ELSE
039400                 MOVE 'LOW   ' TO WS-PRIORITY
039500             END-IF
039600         END-IF
039700     END-IF.
039800*
039900* 09/12/00 R.HOLLOWAY - ESTIMATED PENALTY PER THE REPAYMENT-
040000* SCHEDULE ENQUIRY RULE - DAYS PAST DUE CONVERTED STRAIGHT TO
040100* MONTHS OVERDUE (ROUNDED HALF-UP TO 2 DECIMALS), AT A FLAT 1%
040200* OF THE REMAINING BALANCE PER MONTH.  UNCONDITIONAL ONCE THE
040300* LOAN IS PAST DUE - NO GRACE PERIOD AND NO PRICING-PLAN LOOKUP.
040400* NOT OVERDUE - NO PENALTY.
040500 2400-ESTIMATE-PENALTY.
040600     MOVE 0 TO WS-EST-PENALTY.
040700     MOVE 0 TO WS-DAYS-OVERDUE.
040800     IF WS-RUN-DAY-NUM > WS-DUE-DAY-NUM
040900         COMPUTE WS-DAYS-OVERDUE =
041000             WS-RUN-DAY-NUM - WS-DUE-DAY-NUM
041100     END-IF.
041200     IF WS-DAYS-OVERDUE NOT > 0
041300         GO TO 2400-EXIT
041400     END-IF.
041500     COMPUTE WS-MONTHS-OVERDUE ROUNDED =
041600         WS-DAYS-OVERDUE / 30.
041700     COMPUTE WS-EST-PENALTY ROUNDED =
041800         WS-REMAIN-BAL * 0.01 * WS-MONTHS-OVERDUE.
041900     IF WS-EST-PENALTY < 0
042000         MOVE 0 TO WS-EST-PENALTY
042100     END-IF.
042200*
042300 2400-EXIT.
042400     EXIT.
042500*
042600* 6000-CALC-DAY-NUMBER - CONVERTS WS-DATECALC-CCYYMMDD INTO AN
042700* ABSOLUTE DAY COUNT SINCE YEAR ZERO IN WS-DATECALC-RESULT, SO
042800* TWO DATES CAN BE SUBTRACTED TO GET THE NUMBER OF DAYS BETWEEN
042900* THEM.  LEAP DAYS BEFORE THE YEAR ARE COUNTED BY THE USUAL
043000* DIVIDE-BY-4/100/400 RULE; NO INTRINSIC FUNCTIONS ARE USED.
043100 6000-CALC-DAY-NUMBER.
043200     MOVE WS-DC-CCYY TO WS-LEAP-YEAR-INPUT.
043300     PERFORM 1320-CHECK-LEAP-YEAR.
043400     COMPUTE WS-DC-YEARS-BEFORE = WS-DC-CCYY - 1.
043500     DIVIDE WS-DC-YEARS-BEFORE BY 4   GIVING WS-DC-QUOT4.
043600     DIVIDE WS-DC-YEARS-BEFORE BY 100 GIVING WS-DC-QUOT100.
043700     DIVIDE WS-DC-YEARS-BEFORE BY 400 GIVING WS-DC-QUOT400.
043800     COMPUTE WS-DATECALC-RESULT =
043900         (WS-DC-YEARS-BEFORE * 365) + WS-DC-QUOT4
044000         - WS-DC-QUOT100 + WS-DC-QUOT400 + WS-DC-DD.
044100     PERFORM 6010-ADD-MONTH-DAYS
044200         VARYING WS-DC-MONTH-IX FROM 1 BY 1
044300         UNTIL WS-DC-MONTH-IX >= WS-DC-MM.
044400     IF WS-IS-LEAP-YEAR AND WS-DC-MM > 2
044500         ADD 1 TO WS-DATECALC-RESULT
044600     END-IF.
044700*
044800 6010-ADD-MONTH-DAYS.
044900     ADD WS-MD-DAYS (WS-DC-MONTH-IX) TO WS-DATECALC-RESULT.
045000*
045100 5000-PRINT-TRAILER.
045200     MOVE WS-LISTED-CTR TO TRL-COUNT.
045300     MOVE WS-TRL-LINE TO PWN-FOL-PRINT-REC.
045400     WRITE PWN-FOL-PRINT-REC AFTER ADVANCING 2 LINES.
045500*
045600 9000-END-RTN.
045700     DISPLAY WS-LOAN-READ-CTR ' LOANS SCANNED         -> '
045800         UPON CRT.
045900     DISPLAY WS-LISTED-CTR    ' LOANS ON FOLLOW-UP LIST -> '
046000         UPON CRT.
046100     DISPLAY '* * * * END PWN4300 - FOLLOW-UP LIST * * * *'
046200         UPON CRT.
046300     CLOSE LOANMAST-FILE
046400           CUSTMAST-FILE
046500           FOLRPT-FILE.
046600     STOP RUN.
