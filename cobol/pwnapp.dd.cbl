000100*****************************************************************
000200* PWNAPP.DD.CBL                                                 *
000300* LOAN-APPLICATION TRANSACTION RECORD - INPUT TO PWN1000.       *
000400* APP-ITEM-ID = ZEROES MEANS "NEW COLLATERAL" - USE THE         *
000500* ITEM-TYPE/EST-VALUE FIELDS BELOW INSTEAD OF A LOOKUP.         *
000600*****************************************************************
000700 01  PWN-APP-REC.
000800     05  PWA-APP-SEQ-NO                  PIC 9(7).
000900     05  PWA-APP-CUST-ID                 PIC 9(9).
001000     05  PWA-APP-ITEM-ID                 PIC 9(9).
001100     05  PWA-APP-ITEM-TYPE               PIC X(20).
001200     05  PWA-APP-ITEM-EST-VALUE          PIC S9(9)V99 COMP-3.
001300     05  PWA-APP-BRANCH-ID               PIC 9(4).
001400     05  PWA-APP-CURRENCY                PIC X(3).
001500     05  PWA-APP-LOAN-AMOUNT             PIC S9(9)V99 COMP-3.
001600     05  PWA-APP-REQ-DUE-DATE            PIC 9(8).
001700     05  PWA-APP-REQ-DUE-DATE-R REDEFINES
001800             PWA-APP-REQ-DUE-DATE.
001900         10  PWA-APP-DUE-YYYY            PIC 9(4).
002000         10  PWA-APP-DUE-MM              PIC 9(2).
002100         10  PWA-APP-DUE-DD              PIC 9(2).
002200     05  FILLER                          PIC X(30).
