000100*****************************************************************
000200* PWNCFG.DD.CBL                                                 *
000300* LOAN-CONFIG RECORD - BRANCH/CURRENCY PRICING TABLE            *
000400* ONE RECORD PER PRICING PLAN. EFF-FROM/EFF-TO BRACKET THE DATE *
000500* RANGE A PLAN IS GOOD FOR. CFG-STATUS MUST BE ACTIVE TO PRICE. *
000600*****************************************************************
000700 01  PWN-CFG-REC.
000800     05  PWF-CFG-ID                      PIC 9(6).
000900     05  PWF-CFG-BRANCH-ID                PIC 9(4).
001000     05  PWF-CFG-CURRENCY                 PIC X(3).
001100     05  PWF-CFG-MIN-LOAN                 PIC S9(9)V99 COMP-3.
001200     05  PWF-CFG-MAX-LOAN                 PIC S9(9)V99 COMP-3.
001300     05  PWF-CFG-INT-RATE                 PIC S9(3)V99 COMP-3.
001400     05  PWF-CFG-PENALTY-RATE             PIC S9(3)V99 COMP-3.
001500     05  PWF-CFG-PENALTY-GRACE-DAYS       PIC 9(3).
001600     05  PWF-CFG-MAX-DURATION             PIC 9(3).
001700     05  PWF-CFG-AUTO-FORFEIT-DAYS        PIC 9(3).
001800     05  PWF-CFG-STATUS                   PIC X(10).
001900         88  PWF-CFG-IS-ACTIVE           VALUE 'ACTIVE    '.
002000         88  PWF-CFG-IS-INACTIVE         VALUE 'INACTIVE  '.
002100     05  PWF-CFG-EFF-FROM                 PIC 9(8).
002200     05  PWF-CFG-EFF-FROM-R REDEFINES PWF-CFG-EFF-FROM.
002300         10  PWF-CFG-EFF-FROM-YYYY        PIC 9(4).
002400         10  PWF-CFG-EFF-FROM-MM          PIC 9(2).
002500         10  PWF-CFG-EFF-FROM-DD          PIC 9(2).
002600     05  PWF-CFG-EFF-TO                   PIC 9(8).
002700     05  PWF-CFG-EFF-TO-R REDEFINES PWF-CFG-EFF-TO.
002800         10  PWF-CFG-EFF-TO-YYYY          PIC 9(4).
002900         10  PWF-CFG-EFF-TO-MM            PIC 9(2).
003000         10  PWF-CFG-EFF-TO-DD            PIC 9(2).
003100     05  FILLER                           PIC X(40).
