000100*****************************************************************
000200* PWNCUST.DD.CBL                                                *
000300* CUSTOMER MASTER RECORD - PAWN LOAN SERVICING                  *
000400* ONE RECORD PER BORROWER ON FILE AT ANY BRANCH.                *
000500* ORIGINAL LAYOUT ......... R.HOLLOWAY   PAWN-SYS PROJECT        *
000600* CUST-ID-NUMBER IS THE GOVERNMENT-ISSUED NATIONAL ID, 9 DIGITS *
000700* 98-04 Y2K REVIEW - NO 2-DIGIT YEARS IN THIS RECORD. D.ENG     *
000800*****************************************************************
000900 01  PWN-CUST-REC.
001000     05  PWC-CUST-ID                    PIC 9(9).
001100     05  PWC-CUST-ID-R REDEFINES PWC-CUST-ID.
001200         10  PWC-CUST-ID-BRANCH         PIC 9(4).
001300         10  PWC-CUST-ID-SERIAL         PIC 9(5).
001400     05  PWC-CUST-FULL-NAME             PIC X(40).
001500     05  PWC-CUST-PHONE                 PIC X(15).
001600     05  PWC-CUST-ID-NUMBER             PIC X(9).
001700     05  PWC-CUST-ID-NUMBER-R REDEFINES PWC-CUST-ID-NUMBER
001800                                         PIC 9(9).
001900     05  PWC-CUST-ADDRESS               PIC X(50).
002000     05  PWC-CUST-STATUS                PIC X(10).
002100         88  PWC-CUST-IS-ACTIVE         VALUE 'ACTIVE    '.
002200         88  PWC-CUST-IS-INACTIVE       VALUE 'INACTIVE  '.
002300         88  PWC-CUST-IS-DELETED        VALUE 'DELETED   '.
002400     05  FILLER                         PIC X(67).
