000100*****************************************************************
000200* PWNERR.DD.CBL                                                 *
000300* ERROR/REJECT RECORD - COMMON SHAPE FOR ALL REJECTED           *
000400* APPLICATIONS AND PAYMENTS, WRITTEN BY PWN1000 AND PWN2000.    *
000500*****************************************************************
000600 01  PWN-ERR-REC.
000700     05  PWE-ERR-SOURCE                  PIC X(8).
000800     05  PWE-ERR-KEY-ID                  PIC 9(9).
000900     05  PWE-ERR-DATE                    PIC 9(8).
001000     05  PWE-ERR-CODE                    PIC X(30).
001100     05  PWE-ERR-MESSAGE                 PIC X(60).
001200     05  FILLER                          PIC X(20).
