000100*****************************************************************
000200* PWNITEM.DD.CBL                                                *
000300* PAWN-ITEM (COLLATERAL) MASTER RECORD                          *
000400* ONE RECORD PER PIECE OF COLLATERAL PLEDGED AT A BRANCH.       *
000500* ITEM-TYPE-CODE IS THE 4-CHAR HOUSE CATEGORY, SEE TABLE PWI01  *
000600* 97-11 ADDED ITEM-TYPE-R SPLIT FOR THE NEW CATEGORY EDIT. RH   *
000700*****************************************************************
000800 01  PWN-ITEM-REC.
000900     05  PWI-ITEM-ID                    PIC 9(9).
001000     05  PWI-ITEM-CUST-ID                PIC 9(9).
001100     05  PWI-ITEM-TYPE                   PIC X(20).
001200     05  PWI-ITEM-TYPE-R REDEFINES PWI-ITEM-TYPE.
001300         10  PWI-ITEM-TYPE-CODE          PIC X(4).
001400         10  PWI-ITEM-TYPE-DESC          PIC X(16).
001500     05  PWI-ITEM-DESC                   PIC X(40).
001600     05  PWI-ITEM-EST-VALUE              PIC S9(9)V99 COMP-3.
001700     05  PWI-ITEM-STATUS                 PIC X(10).
001800         88  PWI-ITEM-IS-AVAILABLE       VALUE 'AVAILABLE '.
001900         88  PWI-ITEM-IS-PAWNED          VALUE 'PAWNED    '.
002000         88  PWI-ITEM-IS-FORFEITED       VALUE 'FORFEITED '.
002100         88  PWI-ITEM-IS-DELETED         VALUE 'DELETED   '.
002200     05  FILLER                          PIC X(56).
