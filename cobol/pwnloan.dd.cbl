000100*****************************************************************
000200* PWNLOAN.DD.CBL                                                *
000300* PAWN-LOAN MASTER RECORD - THE LOAN-LEVEL DRIVER FOR THE WHOLE *
000400* SERVICING CYCLE.  ONE RECORD PER LOAN, CREATED BY PWN1000,    *
000500* REWRITTEN BY PWN2000 (PAYMENTS) AND PWN3000 (DAILY SWEEPS).   *
000600* LOAN-STATUS CARRIES THE LIFECYCLE STATE - SEE PWNSTAT.DD.CBL  *
000700* FOR THE TABLE OF VALID STATE TRANSITIONS.                     *
000800* 95-02 ADDED GRACE-END-DATE FOR THE NEW 30-DAY GRACE RULE.  RH *
000900* 98-09 Y2K - ALL DATE FIELDS ARE FULL 9(8) CCYYMMDD.  NO 2-DIG *
001000*        YEAR WINDOWING ANYWHERE IN THIS RECORD.  D.ENG         *
001100*****************************************************************
001200 01  PWN-LOAN-REC.
001300     05  PWL-LOAN-ID                     PIC 9(9).
001400     05  PWL-LOAN-CODE                   PIC X(20).
001500     05  PWL-LOAN-CODE-R REDEFINES PWL-LOAN-CODE.
001600         10  PWL-LOAN-CODE-LIT           PIC X(5).
001700         10  PWL-LOAN-CODE-SEQ           PIC X(6).
001800         10  PWL-LOAN-CODE-DASH          PIC X(1).
001900         10  PWL-LOAN-CODE-SUFFIX        PIC X(8).
002000     05  PWL-LOAN-CUST-ID                PIC 9(9).
002100     05  PWL-LOAN-ITEM-ID                PIC 9(9).
002200     05  PWL-LOAN-BRANCH-ID              PIC 9(4).
002300     05  PWL-LOAN-CURRENCY               PIC X(3).
002400     05  PWL-LOAN-AMOUNT                 PIC S9(9)V99 COMP-3.
002500     05  PWL-LOAN-INT-RATE               PIC S9(3)V99 COMP-3.
002600     05  PWL-LOAN-TOTAL-PAYABLE          PIC S9(9)V99 COMP-3.
002700     05  PWL-LOAN-TOTAL-PAID             PIC S9(9)V99 COMP-3.
002800     05  PWL-LOAN-DATE                   PIC 9(8).
002900     05  PWL-LOAN-DATE-R REDEFINES PWL-LOAN-DATE.
003000         10  PWL-LOAN-DATE-YYYY          PIC 9(4).
003100         10  PWL-LOAN-DATE-MM            PIC 9(2).
003200         10  PWL-LOAN-DATE-DD            PIC 9(2).
003300     05  PWL-LOAN-DUE-DATE               PIC 9(8).
003400     05  PWL-LOAN-DUE-DATE-R REDEFINES PWL-LOAN-DUE-DATE.
003500         10  PWL-LOAN-DUE-YYYY           PIC 9(4).
003600         10  PWL-LOAN-DUE-MM             PIC 9(2).
003700         10  PWL-LOAN-DUE-DD             PIC 9(2).
003800     05  PWL-LOAN-GRACE-END-DATE         PIC 9(8).
003900     05  PWL-LOAN-OVERDUE-DATE           PIC 9(8).
004000     05  PWL-LOAN-REDEEMED-DATE          PIC 9(8).
004100     05  PWL-LOAN-DEFAULTED-DATE         PIC 9(8).
004200     05  PWL-LOAN-STATUS                 PIC X(14).
004300         88  PWL-STATUS-CREATED         VALUE 'CREATED       '.
004400         88  PWL-STATUS-ACTIVE          VALUE 'ACTIVE        '.
004500         88  PWL-STATUS-PARTIAL-PAID    VALUE 'PARTIALLY-PAID'.
004600         88  PWL-STATUS-OVERDUE         VALUE 'OVERDUE       '.
004700         88  PWL-STATUS-REDEEMED        VALUE 'REDEEMED      '.
004800         88  PWL-STATUS-DEFAULTED       VALUE 'DEFAULTED     '.
004900         88  PWL-STATUS-CANCELLED       VALUE 'CANCELLED     '.
005000         88  PWL-STATUS-IS-TERMINAL     VALUE 'REDEEMED      '
005100                                               'DEFAULTED     '
005200                                               'CANCELLED     '.
005300     05  FILLER                           PIC X(40).
