000100*****************************************************************
000200* PWNRPAY.DD.CBL                                                *
000300* REPAYMENT RECORD - ONE ROW PER POSTED PAYMENT TRANSACTION.    *
000400* WRITTEN BY PWN2000, READ BY PWN4100 (COLLECTION RPT) AND      *
000500* PWN4200 (CUSTOMER SUMMARY).  COMPONENTS MUST ADD TO PAID-AMT. *
000600*****************************************************************
000700 01  PWN-RPAY-REC.
000800     05  PWR-RPAY-ID                     PIC 9(9).
000900     05  PWR-RPAY-LOAN-ID                PIC 9(9).
001000     05  PWR-RPAY-CUST-ID                PIC 9(9).
001100     05  PWR-RPAY-BRANCH-ID              PIC 9(4).
001200     05  PWR-RPAY-CURRENCY               PIC X(3).
001300     05  PWR-RPAY-PAY-METHOD             PIC X(10).
001400     05  PWR-RPAY-PAY-TYPE               PIC X(10).
001500     05  PWR-RPAY-DATE                   PIC 9(8).
001600     05  PWR-RPAY-DATE-R REDEFINES PWR-RPAY-DATE.
001700         10  PWR-RPAY-DATE-YYYY          PIC 9(4).
001800         10  PWR-RPAY-DATE-MM            PIC 9(2).
001900         10  PWR-RPAY-DATE-DD            PIC 9(2).
002000     05  PWR-RPAY-YYYY-MM.
002100         10  PWR-RPAY-YYYY-MM-YYYY        PIC 9(4).
002200         10  PWR-RPAY-YYYY-MM-MM          PIC 9(2).
002300     05  PWR-RPAY-PAID-AMT               PIC S9(9)V99 COMP-3.
002400     05  PWR-RPAY-PRIN-PAID              PIC S9(9)V99 COMP-3.
002500     05  PWR-RPAY-INT-PAID               PIC S9(9)V99 COMP-3.
002600     05  PWR-RPAY-PEN-PAID               PIC S9(9)V99 COMP-3.
002700     05  PWR-RPAY-REMAIN-PRIN            PIC S9(9)V99 COMP-3.
002800     05  PWR-RPAY-RECEIVED-BY            PIC 9(6).
002900     05  FILLER                          PIC X(40).
