000100*****************************************************************
000200* PWNRTXN.DD.CBL                                                *
000300* REPAYMENT-TXN RECORD - INPUT TO PWN2000.  COMPONENT AMOUNTS   *
000400* MUST ADD TO PAID-AMT OR THE TRANSACTION IS BOUNCED TO THE     *
000500* ERROR/REJECT FILE BY PWN2000 2100-EDIT-REPAYMENT-TXN.         *
000600*****************************************************************
000700 01  PWN-RTXN-REC.
000800     05  PWT-RTXN-SEQ-NO                 PIC 9(7).
000900     05  PWT-RTXN-LOAN-ID                PIC 9(9).
001000     05  PWT-RTXN-BRANCH-ID              PIC 9(4).
001100     05  PWT-RTXN-CURRENCY               PIC X(3).
001200     05  PWT-RTXN-PAY-METHOD             PIC X(10).
001300     05  PWT-RTXN-PAY-TYPE               PIC X(10).
001400     05  PWT-RTXN-DATE                   PIC 9(8).
001500     05  PWT-RTXN-PAID-AMT               PIC S9(9)V99 COMP-3.
001600     05  PWT-RTXN-PRIN-PAID              PIC S9(9)V99 COMP-3.
001700     05  PWT-RTXN-INT-PAID               PIC S9(9)V99 COMP-3.
001800     05  PWT-RTXN-PEN-PAID               PIC S9(9)V99 COMP-3.
001900     05  PWT-RTXN-RECEIVED-BY            PIC 9(6).
002000     05  FILLER                          PIC X(30).
