000100*****************************************************************
000200* PWNSTAT.DD.CBL                                                 *
000300* LOAN STATE MACHINE - TABLE OF VALID TRANSITIONS.  LOADED  *
000400* AS LITERAL FILLER AND REDEFINED AS A SEARCHABLE TABLE SO  *
000500* PWN1000/PWN2000/PWN3000 CAN ALL COPY THE SAME RULES IN.   *
000600* TERMINAL STATUSES (REDEEMED/DEFAULTED/CANCELLED) HAVE NO  *
000700* ROWS HERE - ANY EVENT AGAINST THEM IS INVALID-TRANSITION. *
000800*****************************************************************
000900 01  PWN-STATE-TABLE-VALUES.
001000     05  FILLER                     PIC X(48) VALUE
001100         'CREATED       ISSUE-LOAN          ACTIVE        '.
001200     05  FILLER                     PIC X(48) VALUE
001300         'CREATED       CANCEL              CANCELLED     '.
001400     05  FILLER                     PIC X(48) VALUE
001500         'CREATED       MANUAL-CANCEL       CANCELLED     '.
001600     05  FILLER                     PIC X(48) VALUE
001700         'ACTIVE        PARTIAL-PAYMENT     PARTIALLY-PAID'.
001800     05  FILLER                     PIC X(48) VALUE
001900         'ACTIVE        FULL-PAYMENT        REDEEMED      '.
002000     05  FILLER                     PIC X(48) VALUE
002100         'ACTIVE        DUE-DATE-PASSED     OVERDUE       '.
002200     05  FILLER                     PIC X(48) VALUE
002300         'ACTIVE        MANUAL-DEFAULT      DEFAULTED     '.
002400     05  FILLER                     PIC X(48) VALUE
002500         'ACTIVE        MANUAL-REDEEM       REDEEMED      '.
002600     05  FILLER                     PIC X(48) VALUE
002700         'ACTIVE        MANUAL-CANCEL       CANCELLED     '.
002800     05  FILLER                     PIC X(48) VALUE
002900         'PARTIALLY-PAIDPARTIAL-PAYMENT     PARTIALLY-PAID'.
003000     05  FILLER                     PIC X(48) VALUE
003100         'PARTIALLY-PAIDFULL-PAYMENT        REDEEMED      '.
003200     05  FILLER                     PIC X(48) VALUE
003300         'PARTIALLY-PAIDDUE-DATE-PASSED     OVERDUE       '.
003400     05  FILLER                     PIC X(48) VALUE
003500         'PARTIALLY-PAIDMANUAL-DEFAULT      DEFAULTED     '.
003600     05  FILLER                     PIC X(48) VALUE
003700         'PARTIALLY-PAIDMANUAL-REDEEM       REDEEMED      '.
003800     05  FILLER                     PIC X(48) VALUE
003900         'OVERDUE       GRACE-PERIOD-EXPIREDDEFAULTED     '.
004000     05  FILLER                     PIC X(48) VALUE
004100         'OVERDUE       FULL-PAYMENT        REDEEMED      '.
004200     05  FILLER                     PIC X(48) VALUE
004300         'OVERDUE       PARTIAL-PAYMENT     OVERDUE       '.
004400     05  FILLER                     PIC X(48) VALUE
004500         'OVERDUE       MANUAL-REDEEM       REDEEMED      '.
004600 01  PWN-STATE-TABLE REDEFINES PWN-STATE-TABLE-VALUES.
004700     05  PWS-TRANSITION-ENTRY OCCURS 18 TIMES
004800             INDEXED BY PWS-IX.
004900         10  PWS-FROM-STATUS             PIC X(14).
005000         10  PWS-EVENT                   PIC X(20).
005100         10  PWS-TO-STATUS               PIC X(14).
